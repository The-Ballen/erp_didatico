000100******************************************************************
000200* PROGRAMA : ESX0000
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : MENU PRINCIPAL DO SISTEMA DE ESTOQUE, TITULOS E
000500*            ANALISE PREDITIVA DE VENDAS
000600******************************************************************
000700*-----------------------------------------------------------------
000800* REGISTRO DE ALTERACOES
000900*   24/06/1985 JRS CRIACAO DO PROGRAMA - CD-1985-014              JRS
001000*   30/09/1986 JRS INCLUIDA OPCAO DE CADASTRO DE PESSOAS          JRS
001100*               - CD-1986-041
001200*   12/03/1986 MAC INCLUIDA OPCAO DE MOVIMENTACOES (COMPRA,       MAC
001300*               VENDA E PAGAMENTO) - CD-1986-007
001400*   02/05/1988 MAC INCLUIDA OPCAO DE CONSULTA DE LOG              MAC
001500*               - CD-1988-019
001600*   14/02/1993 FHT INCLUIDA OPCAO DE ANALISE PREDITIVA            FHT
001700*               - CD-1993-008
001800*   18/12/1998 CMS REVISAO DE CAMPOS DE ANO PARA 4 DIGITOS NA     CMS
001900*               TELA DE RODAPE - CD-1998-090
002000*-----------------------------------------------------------------
002100 IDENTIFICATION DIVISION.
002200*-----------------------------------------------------------------
002300 PROGRAM-ID.    ESX0000.
002400 AUTHOR.        J.R.SILVEIRA.
002500 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
002600 DATE-WRITTEN.  24/06/1985.
002700 DATE-COMPILED.
002800 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
002900*-----------------------------------------------------------------
003000* MENU RAIZ. DESPACHA PARA OS SUBMENUS DE PRODUTO, PESSOA,
003100* MOVIMENTACOES, LOG E ANALISE PREDITIVA.
003200*-----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*-----------------------------------------------------------------
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS CLASSE-OPCAO IS "1" THRU "5" "Q" "q".
003900*-----------------------------------------------------------------
004000 DATA DIVISION.
004100*-----------------------------------------------------------------
004200 WORKING-STORAGE SECTION.
004300*-----------------------------------------------------------------
004400 01  WS-COM-AREA.
004500     03  WS-MENSAGEM                      PIC X(20).
004600     03  FILLER                           PIC X(05).
004700*
004800 01  WS-DATA-MOVIMENTO.
004900     05  WS-DATA-SISTEMA               PIC 9(008).
005000     05  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
005100         10  WS-ANO-SISTEMA            PIC 9(004).
005200         10  WS-MES-SISTEMA            PIC 9(002).
005300         10  WS-DIA-SISTEMA            PIC 9(002).
005400     05  FILLER                        PIC X(002).
005500*
005600 01  WS-OPCAO-AREA.
005700     05  WS-OPCAO-MENU                 PIC X(01).
005800     05  WS-OPCAO-MENU-NUM REDEFINES WS-OPCAO-MENU PIC 9(01).
005900     05  FILLER                        PIC X(01).
006000*
006100 01  WS-CONTADOR-AREA.
006200     05  WS-QTDE-ACESSOS               PIC 9(007) COMP.
006300     05  WS-QTDE-ACESSOS-R REDEFINES WS-QTDE-ACESSOS PIC X(007).
006400*
006500 77  WS-PROMPT                            PIC X(01).
006600*
006700 77  WS-EXIT                              PIC X(01).
006800     88  EXIT-OK                          VALUE "S" FALSE "N".
006900*
007000 SCREEN SECTION.
007100 01  SS-CLEAR-SCREEN.
007200     05  BLANK SCREEN.
007300*
007400 01  SS-MAIN-MENU-SCREEN.
007500     05  LINE 02 COL 05 VALUE "SISTEMA DE ESTOQUE - ESX0000".
007600     05  LINE 03 COL 05 VALUE "Menu Principal".
007700     05  LINE 04 COL 05 VALUE
007800     "------------------------------------------------------------
007900-    "--------------".
008000     05  LINE 06 COL 05 VALUE
008100                       "<1> - CADASTRO DE PRODUTOS".
008200     05  LINE 07 COL 05 VALUE
008300                       "<2> - CADASTRO DE PESSOAS".
008400     05  LINE 08 COL 05 VALUE
008500                       "<3> - MOVIMENTACOES (COMPRA/VENDA/PGTO)".
008600     05  LINE 09 COL 05 VALUE
008700                       "<4> - CONSULTA DE LOG".
008800     05  LINE 10 COL 05 VALUE
008900                       "<5> - ANALISE PREDITIVA".
009000     05  LINE 11 COL 05 VALUE
009100                       "<Q> - FINALIZAR".
009200     05  LINE 12 COL 05 VALUE
009300     "------------------------------------------------------------
009400-    "--------------".
009500     05  LINE 13 COL 05 VALUE
009600                     "DIGITE A OPCAO DESEJADA: ".
009700     05  SS-OPCAO-MENU REVERSE-VIDEO PIC X(01)
009800                     USING WS-OPCAO-MENU.
009900     05  LINE 14 COL 05 VALUE
010000     "------------------------------------------------------------
010100-    "--------------".
010200*-----------------------------------------------------------------
010300 PROCEDURE DIVISION.
010400*-----------------------------------------------------------------
010500 P100-MAIN-PROCEDURE.
010600     SET EXIT-OK                         TO FALSE.
010700     MOVE ZERO                           TO WS-QTDE-ACESSOS.
010800     ACCEPT WS-DATA-SISTEMA              FROM DATE YYYYMMDD.
010900*
011000     PERFORM P150-PROCESSA-OPCAO THRU P150-EXIT
011100             UNTIL EXIT-OK.
011200 P100-EXIT.
011300     GOBACK.
011400*-----------------------------------------------------------------
011500 P150-PROCESSA-OPCAO.
011600     INITIALIZE                          WS-OPCAO-MENU.
011700*
011800     DISPLAY SS-CLEAR-SCREEN.
011900     DISPLAY SS-MAIN-MENU-SCREEN.
012000     ACCEPT  SS-MAIN-MENU-SCREEN.
012100     ADD 1 TO WS-QTDE-ACESSOS.
012200*
012300     EVALUATE WS-OPCAO-MENU
012400         WHEN "1"
012500             CALL "ESX0100" USING WS-COM-AREA
012600         WHEN "2"
012700             CALL "ESX0200" USING WS-COM-AREA
012800         WHEN "3"
012900             CALL "ESX0300" USING WS-COM-AREA
013000         WHEN "4"
013100             CALL "ESX0400" USING WS-COM-AREA
013200         WHEN "5"
013300             CALL "ESX0500" USING WS-COM-AREA
013400         WHEN "Q"
013500             SET EXIT-OK             TO TRUE
013600         WHEN "q"
013700             SET EXIT-OK             TO TRUE
013800         WHEN OTHER
013900             SET EXIT-OK             TO FALSE
014000     END-EVALUATE.
014100 P150-EXIT.
014200     EXIT.
014300 END PROGRAM ESX0000.
