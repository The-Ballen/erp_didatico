000100******************************************************************
000200* PROGRAMA : ESX0901
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : VALIDACAO DE DATA DD/MM/AAAA SEM CONSULTA A MESTRE
000500*            USADO PELOS PROGRAMAS DE RELATORIO QUE RECEBEM
000600*            PERIODO DE DATAS DIGITADO PELO OPERADOR (VER LOG)
000700******************************************************************
000800*-----------------------------------------------------------------
000900* REGISTRO DE ALTERACOES
001000*   24/06/1985 JRS CRIACAO DO PROGRAMA - CD-1985-014              JRS
001100*   15/01/1986 JRS CORRIGIDO TESTE DE ANO BISSEXTO EM FEVEREIRO   JRS
001200*               - CD-1986-002
001300*   09/08/1991 MAC REVISAO GERAL - SEM ALTERACAO DE LOGICA        MAC
001400*   22/11/1998 CMS VERIFICADO PARA VIRADA DO ANO 2000 - NADA A    CMS
001500*               ALTERAR, FAIXA DE ANOS JA CONTEMPLA 1901-2099
001600*               CD-1998-091
001700*-----------------------------------------------------------------
001800 IDENTIFICATION DIVISION.
001900*-----------------------------------------------------------------
002000 PROGRAM-ID.    ESX0901.
002100 AUTHOR.        J.R.SILVEIRA.
002200 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
002300 DATE-WRITTEN.  24/06/1985.
002400 DATE-COMPILED.
002500 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
002600*-----------------------------------------------------------------
002700* VALIDA DATA DIGITADA NO FORMATO DD/MM/AAAA, SEM CONSULTA A
002800* MESTRE NENHUM. ANOS ACEITOS ENTRE 1901 E 2099.
002900*-----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100*-----------------------------------------------------------------
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500*-----------------------------------------------------------------
003600 DATA DIVISION.
003700*-----------------------------------------------------------------
003800 WORKING-STORAGE SECTION.
003900*-----------------------------------------------------------------
004000 01  WS-AUXILIARES.
004100     05  WS-CALCULO-BISEXTO.
004200         10  WS-QUOCIENTE-BIS      PIC 9(004) COMP.
004300         10  WS-RESTO-BIS          PIC 9(004) COMP.
004400             88  RESTO-ZERO        VALUE 0000.
004500             88  RESTO-DIFE        VALUE 0001 THRU 9999.
004600     05  WS-CALCULO-NUMERICO REDEFINES WS-CALCULO-BISEXTO.
004700         10  WS-BISEXTO-NUM        PIC 9(008).
004800     05  WS-DATA                   PIC X(010).
004900     05  WS-DATA-R                 REDEFINES WS-DATA.
005000         10  WS-DIA                PIC 9(002).
005100             88  WS-DIA-29         VALUE 01 THRU 29.
005200             88  WS-DIA-28         VALUE 01 THRU 28.
005300             88  WS-DIA-30         VALUE 01 THRU 30.
005400             88  WS-DIA-31         VALUE 01 THRU 31.
005500         10  PONTO-001             PIC X(001).
005600         10  WS-MES                PIC 9(002).
005700             88  WS-MES-VALIDO     VALUE 01 THRU 12.
005800             88  WS-MES-28         VALUE 02.
005900             88  WS-MES-30         VALUE 04 06 09 11.
006000             88  WS-MES-31         VALUE 01 03 05 07 08 10 12.
006100         10  PONTO-002             PIC X(001).
006200         10  WS-ANO                PIC 9(004).
006300             88  ANO-VALIDO        VALUE 1901 THRU 2099.
006400     05  WS-DATA-NUM REDEFINES WS-DATA.
006500         10  WS-DATA-NUM-VALOR     PIC 9(010).
006600     05  FILLER                    PIC X(004).
006700*-----------------------------------------------------------------
006800 LINKAGE SECTION.
006900*-----------------------------------------------------------------
007000 01  LKS-PARAMETRO.
007100     05  LKS-DATA                  PIC X(010).
007200     05  LKS-RETORNO               PIC 9(001).
007300     05  FILLER                    PIC X(001).
007400*-----------------------------------------------------------------
007500* LKS-DATA    = FORMATO DD/MM/AAAA
007600* LKS-RETORNO = 0 - A DATA INFORMADA ESTA CORRETA
007700* LKS-RETORNO = 1 - A DATA INFORMADA ESTA INCORRETA
007800* LKS-RETORNO = 2 - O ANO OU O MES INFORMADO E INVALIDO
007900*-----------------------------------------------------------------
008000 PROCEDURE DIVISION USING LKS-PARAMETRO.
008100*-----------------------------------------------------------------
008200 P100-VALIDA-DATA.
008300     MOVE LKS-DATA TO WS-DATA.
008400     DIVIDE WS-ANO BY 4 GIVING WS-QUOCIENTE-BIS
008500                         REMAINDER WS-RESTO-BIS.
008600     EVALUATE TRUE
008700         WHEN ANO-VALIDO AND WS-MES-VALIDO
008800              EVALUATE TRUE
008900                  WHEN RESTO-ZERO AND WS-MES-28 AND WS-DIA-29
009000                  WHEN RESTO-DIFE AND WS-MES-28 AND WS-DIA-28
009100                  WHEN WS-MES-30  AND WS-DIA-30
009200                  WHEN WS-MES-31  AND WS-DIA-31
009300                       MOVE 0 TO LKS-RETORNO
009400                  WHEN OTHER
009500                       MOVE 1 TO LKS-RETORNO
009600              END-EVALUATE
009700         WHEN OTHER
009800              MOVE 2 TO LKS-RETORNO
009900     END-EVALUATE.
010000 P100-EXIT.
010100     GOBACK.
010200 END PROGRAM ESX0901.
