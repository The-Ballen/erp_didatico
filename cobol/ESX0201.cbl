000100******************************************************************
000200* PROGRAMA : ESX0201
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : CADASTRO DE PESSOAS - INCLUSAO
000500******************************************************************
000600*-----------------------------------------------------------------
000700* REGISTRO DE ALTERACOES
000800*   30/09/1986 JRS CRIACAO DO PROGRAMA - CD-1986-041              JRS
000900*-----------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.    ESX0201.
001300 AUTHOR.        J.R.SILVEIRA.
001400 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001500 DATE-WRITTEN.  30/09/1986.
001600 DATE-COMPILED.
001700 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
001800*-----------------------------------------------------------------
001900* CADASTRA CLIENTES (TIPO 1), FORNECEDORES (TIPO 2) E FUNCIONARIOS
002000* (TIPO 3) NO MESMO MESTRE DE PESSOAS.
002100*-----------------------------------------------------------------
002200 ENVIRONMENT DIVISION.
002300*-----------------------------------------------------------------
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700*
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT ESX-PESSOA ASSIGN TO "PESSOA"
003100         ORGANIZATION   IS INDEXED
003200         ACCESS         IS RANDOM
003300         RECORD KEY     IS PES-ID
003400         FILE STATUS    IS WS-FS-PESSOA.
003500*-----------------------------------------------------------------
003600 DATA DIVISION.
003700*-----------------------------------------------------------------
003800 FILE SECTION.
003900 FD  ESX-PESSOA.
004000     COPY PESSOA.CPY.
004100*
004200 WORKING-STORAGE SECTION.
004300*-----------------------------------------------------------------
004400 01  WS-REG-PESSOA.
004500     05  WS-PES-ID                    PIC X(10).
004600     05  WS-PES-TIPO                  PIC 9(01).
004700     05  WS-PES-NOME                  PIC X(35).
004800*
004900 01  WS-REG-PESSOA-EDICAO REDEFINES WS-REG-PESSOA.
005000     05  FILLER                       PIC X(46).
005100*
005200 01  WS-CONTADOR-LINHA.
005300     05  WS-QTDE-GRAVADOS             PIC 9(005) COMP.
005400     05  WS-QTDE-GRAVADOS-R REDEFINES WS-QTDE-GRAVADOS
005500                                      PIC X(002).
005600*
005700 01  WS-DATA-CADASTRO.
005800     05  WS-DATA-CADASTRO-AAAAMMDD    PIC 9(008).
005900     05  WS-DATA-CADASTRO-R REDEFINES WS-DATA-CADASTRO-AAAAMMDD.
006000         10  WS-DTC-ANO               PIC 9(004).
006100         10  WS-DTC-MES               PIC 9(002).
006200         10  WS-DTC-DIA               PIC 9(002).
006300     05  FILLER                       PIC X(002).
006400*
006500 77  WS-FS-PESSOA                     PIC 9(02).
006600     88  WS-FS-OK                     VALUE ZEROS.
006700     88  WS-FS-NAO-EXISTE             VALUE 35.
006800     88  WS-FS-DUPLICADO              VALUE 22.
006900*
007000 77  WS-RESPOSTA-TELA                 PIC X(01).
007100     88  FLAG-SAIR                    VALUE "Q".
007200     88  FLAG-GRAVAR                  VALUE "S".
007300*
007400 77  WS-MENSAGEM                      PIC X(30) VALUE SPACES.
007500 77  WS-PROMPT                        PIC X(01) VALUE SPACES.
007600*-----------------------------------------------------------------
007700 LINKAGE SECTION.
007800*-----------------------------------------------------------------
007900 01  LK-COM-AREA.
008000     03  LK-MENSAGEM                  PIC X(20).
008100     03  FILLER                       PIC X(05).
008200*-----------------------------------------------------------------
008300 SCREEN SECTION.
008400 01  SS-CLEAR-SCREEN.
008500     05  BLANK SCREEN.
008600*
008700 01  SS-INPUT-SCREEN.
008800     05  LINE 02 COL 05 VALUE "CADASTRO DE PESSOAS".
008900     05  LINE 03 COL 05 VALUE "ESX0201 - Inclusao".
009000     05  LINE 04 COL 05 VALUE
009100     "------------------------------------------------------------
009200-    "--------------".
009300     05  LINE 06 COL 05 VALUE "Codigo da Pessoa....: ".
009400     05  SS-PES-ID REVERSE-VIDEO PIC X(10)
009500                     USING WS-PES-ID.
009600     05  LINE 07 COL 05 VALUE "Nome................: ".
009700     05  SS-PES-NOME REVERSE-VIDEO PIC X(35)
009800                     USING WS-PES-NOME.
009900     05  LINE 08 COL 05 VALUE
010000             "Tipo (1-Cliente 2-Fornecedor 3-Funcion): ".
010100     05  SS-PES-TIPO REVERSE-VIDEO PIC 9(01)
010200                     USING WS-PES-TIPO.
010300     05  LINE 10 COL 05 VALUE
010400     "------------------------------------------------------------
010500-    "--------------".
010600     05  LINE 11 COL 05 VALUE
010700                     "<S> para confirmar ou <Q> para Sair. ".
010800     05  SS-RESPOSTA-TELA REVERSE-VIDEO PIC X(01)
010900                     USING WS-RESPOSTA-TELA.
011000     05  LINE 12 COL 05 VALUE
011100     "------------------------------------------------------------
011200-    "--------------".
011300*
011400 01  SS-LINHA-DE-MENSAGEM.
011500     05  SS-MENSAGEM          PIC X(30) USING WS-MENSAGEM
011600                                         LINE 13 COL 05.
011700*
011800 01  SS-LIMPA-MENSAGEM.
011900     05  LINE 13 BLANK LINE.
012000*-----------------------------------------------------------------
012100 PROCEDURE DIVISION USING LK-COM-AREA.
012200*-----------------------------------------------------------------
012300 P100-MAIN-PROCEDURE.
012400     PERFORM P150-INICIALIZA THRU P150-EXIT.
012500     PERFORM P300-CADASTRA THRU P300-EXIT UNTIL FLAG-SAIR.
012600     PERFORM P900-FINALIZA THRU P900-EXIT.
012700 P100-EXIT.
012800     GOBACK.
012900*-----------------------------------------------------------------
013000 P150-INICIALIZA.
013100     MOVE ZERO              TO WS-QTDE-GRAVADOS.
013200     SET WS-FS-OK           TO TRUE.
013300     ACCEPT WS-DATA-CADASTRO-AAAAMMDD FROM DATE YYYYMMDD.
013400*
013500     OPEN I-O ESX-PESSOA.
013600     IF WS-FS-NAO-EXISTE THEN
013700         OPEN OUTPUT ESX-PESSOA
013800     END-IF.
013900*
014000     IF NOT WS-FS-OK THEN
014100         MOVE "ERRO NA ABERTURA DO ARQUIVO"  TO WS-MENSAGEM
014200         DISPLAY SS-LINHA-DE-MENSAGEM
014300         ACCEPT WS-PROMPT LINE 13 COL 30
014400         PERFORM P900-FINALIZA THRU P900-EXIT
014500     END-IF.
014600 P150-EXIT.
014700     EXIT.
014800*-----------------------------------------------------------------
014900 P300-CADASTRA.
015000     INITIALIZE WS-REG-PESSOA.
015100     MOVE SPACES             TO WS-RESPOSTA-TELA.
015200*
015300     DISPLAY SS-CLEAR-SCREEN.
015400     DISPLAY SS-INPUT-SCREEN.
015500     ACCEPT  SS-INPUT-SCREEN.
015600*
015700     IF FLAG-GRAVAR THEN
015800         IF WS-PES-ID EQUAL SPACES
015900            OR WS-PES-TIPO NOT = 1 AND NOT = 2 AND NOT = 3 THEN
016000             MOVE "DADOS DE PESSOA INVALIDOS" TO WS-MENSAGEM
016100             DISPLAY SS-LINHA-DE-MENSAGEM
016200             ACCEPT WS-PROMPT LINE 13 COL 30
016300             DISPLAY SS-LIMPA-MENSAGEM
016400         ELSE
016500             PERFORM P400-GRAVA-PESSOA THRU P400-EXIT
016600         END-IF
016700     END-IF.
016800 P300-EXIT.
016900     EXIT.
017000*-----------------------------------------------------------------
017100 P400-GRAVA-PESSOA.
017200     MOVE WS-PES-ID               TO PES-ID.
017300     MOVE WS-PES-TIPO              TO PES-TIPO.
017400     MOVE WS-PES-NOME              TO PES-NOME.
017500     MOVE SPACES                   TO PES-CPF-CNPJ.
017600     MOVE SPACES                   TO PES-ENDERECO.
017700     MOVE SPACES                   TO PES-CIDADE.
017800     MOVE SPACES                   TO PES-UF.
017900     MOVE SPACES                   TO PES-CEP.
018000     MOVE SPACES                   TO PES-TELEFONE.
018100*----<< BAIXA DA FAIXA DE AUDITORIA NO CADASTRAMENTO >>---------
018200     SET PES-SITUACAO-ATIVO        TO TRUE.
018300     MOVE WS-DATA-CADASTRO-AAAAMMDD TO PES-DATA-CADASTRO.
018400     MOVE "SISTEMA "               TO PES-USUARIO-CADASTRO.
018500     MOVE ZERO                     TO PES-DATA-ULT-ALTERACAO.
018600     MOVE SPACES                   TO PES-USUARIO-ULT-ALTERACAO.
018700*
018800     WRITE REG-PESSOA.
018900     IF NOT WS-FS-OK
019000         IF WS-FS-DUPLICADO THEN
019100             MOVE "PESSOA JA CADASTRADA"   TO WS-MENSAGEM
019200         ELSE
019300             MOVE "ERRO NA GRAVACAO DO ARQUIVO" TO WS-MENSAGEM
019400         END-IF
019500         DISPLAY SS-LINHA-DE-MENSAGEM
019600         ACCEPT WS-PROMPT LINE 13 COL 30
019700         DISPLAY SS-LIMPA-MENSAGEM
019800     ELSE
019900         ADD 1 TO WS-QTDE-GRAVADOS
020000         MOVE "PESSOA CADASTRADA COM SUCESSO" TO WS-MENSAGEM
020100         DISPLAY SS-LINHA-DE-MENSAGEM
020200         ACCEPT WS-PROMPT LINE 13 COL 30
020300         DISPLAY SS-LIMPA-MENSAGEM
020400     END-IF.
020500 P400-EXIT.
020600     EXIT.
020700*-----------------------------------------------------------------
020800 P900-FINALIZA.
020900     CLOSE ESX-PESSOA.
021000 P900-EXIT.
021100     GOBACK.
021200 END PROGRAM ESX0201.
