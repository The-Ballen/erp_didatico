000100*-----------------------------------------------------------------
000200* COPYBOOK:  PESSOA.CPY
000300* DESCRICAO: LAYOUT DO MESTRE DE PESSOAS (ARQUIVO PESSOA.DAT)
000400*            CLIENTES, FORNECEDORES E FUNCIONARIOS NO MESMO MESTRE
000500*            CHAVE PRIMARIA: PES-ID
000600* MANUTENCAO:
000700*   24/06/1985 JRS CRIACAO DO LAYOUT - CD-1985-014
000800*   30/09/1986 JRS INCLUSAO DOS NIVEIS 88 PES-TIPO - CD-1986-041
000900*   14/09/1999 CMS INCLUSAO DOS CAMPOS DE DOCUMENTO, ENDERECO E
001000*               TELEFONE E DA FAIXA DE AUDITORIA DO REGISTRO,
001100*               PARA ACOMPANHAR O CPF/CNPJ E O CONTATO DE CADA
001200*               PESSOA - CD-1999-027
001300*-----------------------------------------------------------------
001400 01  REG-PESSOA.
001500     05  PES-ID                      PIC X(10).
001600     05  PES-TIPO                    PIC 9(01).
001700         88  PES-TIPO-CLIENTE             VALUE 1.
001800         88  PES-TIPO-FORNECEDOR          VALUE 2.
001900         88  PES-TIPO-FUNCIONARIO         VALUE 3.
002000     05  PES-NOME                    PIC X(35).
002100*----<< DOCUMENTO E CONTATO - INCLUSAO CD-1999-027 >>------------
002200     05  PES-CPF-CNPJ                PIC X(14).
002300     05  PES-ENDERECO                PIC X(30).
002400     05  PES-CIDADE                  PIC X(20).
002500     05  PES-UF                      PIC X(02).
002600     05  PES-CEP                     PIC X(08).
002700     05  PES-TELEFONE                PIC X(13).
002800*----<< INDICADOR DE SITUACAO DA PESSOA NO MESTRE >>-------------
002900     05  PES-SITUACAO                PIC X(01).
003000         88  PES-SITUACAO-ATIVO           VALUE "A".
003100         88  PES-SITUACAO-INATIVO         VALUE "I".
003200*----<< FAIXA DE AUDITORIA DO REGISTRO >>-------------------------
003300     05  PES-DATA-CADASTRO           PIC 9(08).
003400     05  PES-USUARIO-CADASTRO        PIC X(08).
003500     05  PES-DATA-ULT-ALTERACAO      PIC 9(08).
003600     05  PES-USUARIO-ULT-ALTERACAO   PIC X(08).
003700*----<< AREA RESERVADA PARA EXPANSAO FUTURA DO MESTRE >>---------
003800*       RESERVADO PARA FUTURO E-MAIL DE CONTATO
003900     05  FILLER                      PIC X(10).
004000*       PAD FINAL DO REGISTRO
004100     05  FILLER                      PIC X(06).
004200*-----------------------------------------------------------------
