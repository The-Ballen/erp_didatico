000100*-----------------------------------------------------------------
000200* COPYBOOK:  PRODUTO.CPY
000300* DESCRICAO: LAYOUT DO MESTRE DE PRODUTOS (ARQUIVO PRODUTO.DAT)
000400*            CHAVE PRIMARIA: PRD-ID
000500* MANUTENCAO:
000600*   24/06/1985 JRS CRIACAO DO LAYOUT - CD-1985-014
000700*   11/02/1991 MAC INCLUSAO DO FILLER DE EXPANSAO - CD-1991-002
000800*   06/04/1999 CMS PRECOS E QUANTIDADE PASSADOS PARA COMP-3
000900*               PARA REDUZIR O TAMANHO DO MESTRE EM DISCO
001000*               - CD-1999-011
001100*   14/09/1999 CMS INCLUSAO DOS CAMPOS DE UNIDADE DE MEDIDA,
001200*               SITUACAO DO PRODUTO E DA FAIXA DE AUDITORIA
001300*               (DATA/USUARIO DE CADASTRO E DE ULTIMA
001400*               ALTERACAO, CONTADOR DE ALTERACOES) PARA
001500*               ACOMPANHAR O HISTORICO DO REGISTRO - CD-1999-027
001600*-----------------------------------------------------------------
001700 01  REG-PRODUTO.
001800     05  PRD-ID                      PIC X(10).
001900     05  PRD-NOME                    PIC X(35).
002000     05  PRD-PRECO-COMPRA            PIC S9(07)V9(02) COMP-3.
002100     05  PRD-PRECO-VENDA             PIC S9(07)V9(02) COMP-3.
002200     05  PRD-QUANTIDADE              PIC S9(07)       COMP-3.
002300     05  PRD-CATEGORIA               PIC X(20).
002400     05  PRD-UNIDADE-MEDIDA          PIC X(03).
002500*----<< INDICADOR DE SITUACAO DO PRODUTO NO MESTRE >>------------
002600     05  PRD-SITUACAO                PIC X(01).
002700         88  PRD-SITUACAO-ATIVO          VALUE "A".
002800         88  PRD-SITUACAO-INATIVO        VALUE "I".
002900         88  PRD-SITUACAO-BLOQUEADO      VALUE "B".
003000*----<< FAIXA DE AUDITORIA DO REGISTRO - INCLUSAO CD-1999-027 >>--
003100     05  PRD-DATA-CADASTRO           PIC 9(08).
003200     05  PRD-USUARIO-CADASTRO        PIC X(08).
003300     05  PRD-DATA-ULT-ALTERACAO      PIC 9(08).
003400     05  PRD-USUARIO-ULT-ALTERACAO   PIC X(08).
003500     05  PRD-QTDE-ALTERACOES         PIC 9(05)        COMP-3.
003600*----<< AREA RESERVADA PARA EXPANSAO FUTURA DO MESTRE >>---------
003700*       RESERVADO PARA FUTUROS CAMPOS FISCAIS (NCM/CFOP)
003800     05  FILLER                      PIC X(08).
003900*       RESERVADO PARA FUTURA INTEGRACAO COM CODIGO DE BARRAS
004000     05  FILLER                      PIC X(08).
004100*       PAD FINAL DO REGISTRO
004200     05  FILLER                      PIC X(10).
004300*-----------------------------------------------------------------
