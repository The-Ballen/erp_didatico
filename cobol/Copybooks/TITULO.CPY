000100*-----------------------------------------------------------------
000200* COPYBOOK:  TITULO.CPY
000300* DESCRICAO: LAYOUT DO MESTRE DE TITULOS (ARQUIVO TITULO.DAT)
000400*            UM REGISTRO POR COMPRA, VENDA OU LANCAMENTO A PRAZO
000500*            CHAVE PRIMARIA: TIT-ID
000600* MANUTENCAO:
000700*   12/03/1986 MAC CRIACAO DO LAYOUT - CD-1986-007
000800*   18/11/1988 MAC INCLUSAO DO INDICADOR TIT-PAGA - CD-1988-033
000900*   06/04/1999 CMS VALOR E QUANTIDADE PASSADOS PARA COMP-3
001000*               PARA REDUZIR O TAMANHO DO MESTRE EM DISCO
001100*               - CD-1999-011
001200*   14/09/1999 CMS INCLUSAO DA NATUREZA DO TITULO, DAS DATAS DE
001300*               EMISSAO/VENCIMENTO/BAIXA E DO USUARIO DE
001400*               LANCAMENTO, PARA EMISSAO DE RELATORIOS SEM
001500*               NECESSITAR DECOMPOR A CHAVE TIT-ID - CD-1999-027
001600*-----------------------------------------------------------------
001700 01  REG-TITULO.
001800     05  TIT-ID                      PIC X(36).
001900     05  TIT-VALOR                   PIC S9(07)V9(02) COMP-3.
002000     05  TIT-QUANTIDADE              PIC S9(07)       COMP-3.
002100     05  TIT-PAGA                    PIC X(01).
002200         88  TIT-PAGA-SIM                VALUE "Y".
002300         88  TIT-PAGA-NAO                VALUE "N".
002400     05  TIT-PESSOA-ID               PIC X(10).
002500     05  TIT-TIPO-TITULO             PIC X(10).
002600*----<< NATUREZA E FAIXA DE DATAS - INCLUSAO CD-1999-027 >>-------
002700     05  TIT-NATUREZA                PIC X(01).
002800         88  TIT-NATUREZA-PAGAR          VALUE "P".
002900         88  TIT-NATUREZA-RECEBER        VALUE "R".
003000     05  TIT-DATA-EMISSAO            PIC 9(08).
003100     05  TIT-DATA-VENCIMENTO         PIC 9(08).
003200     05  TIT-DATA-BAIXA              PIC 9(08).
003300     05  TIT-USUARIO-LANCAMENTO      PIC X(08).
003400*----<< AREA RESERVADA PARA EXPANSAO FUTURA DO MESTRE >>---------
003500*       RESERVADO PARA FUTURO RATEIO DE CENTRO DE CUSTO
003600     05  FILLER                      PIC X(08).
003700*       PAD FINAL DO REGISTRO
003800     05  FILLER                      PIC X(07).
003900*-----------------------------------------------------------------
