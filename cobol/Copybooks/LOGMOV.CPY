000100*-----------------------------------------------------------------
000200* COPYBOOK:  LOGMOV.CPY
000300* DESCRICAO: LAYOUT DO REGISTRO DE LOG DE MOVIMENTACOES
000400*            ARQUIVO SEQUENCIAL, SOMENTE INCLUSAO (LOG.DAT)
000500* MANUTENCAO:
000600*   02/05/1988 MAC CRIACAO DO LAYOUT - CD-1988-019
000700*   06/04/1999 CMS QUANTIDADE PASSADA PARA COMP-3 PARA PADRONIZAR
000800*               COM OS DEMAIS MESTRES - CD-1999-011
000900*   14/09/1999 CMS INCLUSAO DOS NIVEIS 88 DE LOG-TIPO, DO NUMERO
001000*               SEQUENCIAL DO REGISTRO E DA ESTACAO DE TRABALHO
001100*               DE ORIGEM DA MOVIMENTACAO - CD-1999-027
001200*-----------------------------------------------------------------
001300 01  REG-LOG-MOVIMENTO.
001400     05  LOG-TIPO                    PIC X(06).
001500         88  LOG-TIPO-COMPRA             VALUE "COMPRA".
001600         88  LOG-TIPO-VENDA              VALUE "VENDA ".
001700         88  LOG-TIPO-BAIXA              VALUE "BAIXA ".
001800     05  LOG-PESSOA-ID               PIC X(10).
001900     05  LOG-PRODUTO-ID              PIC X(10).
002000     05  LOG-QUANTIDADE              PIC S9(07) COMP-3.
002100     05  LOG-DATA                    PIC X(10).
002200     05  LOG-HORA                    PIC X(08).
002300*----<< NUMERACAO E ORIGEM DO REGISTRO - INCLUSAO CD-1999-027 >>--
002400     05  LOG-SEQUENCIAL              PIC 9(07) COMP-3.
002500     05  LOG-ESTACAO-ORIGEM          PIC X(08).
002600     05  LOG-USUARIO                 PIC X(08).
002700*----<< AREA RESERVADA PARA EXPANSAO FUTURA DO REGISTRO >>-------
002800*       RESERVADO PARA FUTURO CODIGO DE FILIAL/DEPOSITO
002900     05  FILLER                      PIC X(05).
003000*       PAD FINAL DO REGISTRO
003100     05  FILLER                      PIC X(04).
003200*-----------------------------------------------------------------
