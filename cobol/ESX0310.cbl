000100******************************************************************
000200* PROGRAMA : ESX0310
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : MOVIMENTACAO DE COMPRA DE PRODUTO
000500******************************************************************
000600*-----------------------------------------------------------------
000700* REGISTRO DE ALTERACOES
000800*   12/03/1986 MAC CRIACAO DO PROGRAMA - CD-1986-007              MAC
000900*   18/11/1988 MAC REFORCADA A REGRA DE ESTORNO DO TITULO EM      MAC
001000*               CASO DE FALHA NA ATUALIZACAO DO ESTOQUE
001100*               - CD-1988-033
001200*-----------------------------------------------------------------
001300 IDENTIFICATION DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.    ESX0310.
001600 AUTHOR.        M.A.COSTA.
001700 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001800 DATE-WRITTEN.  12/03/1986.
001900 DATE-COMPILED.
002000 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
002100*-----------------------------------------------------------------
002200* REGISTRA A COMPRA DE UM PRODUTO DE UM FORNECEDOR. GERA TITULO
002300* "A PAGAR" COM O PRECO DE COMPRA VIGENTE NO PRODUTO, ATUALIZA O
002400* ESTOQUE E GRAVA O LOG DA MOVIMENTACAO. A GRAVACAO DO TITULO E A
002500* ATUALIZACAO DO ESTOQUE SAO TRATADAS COMO UMA UNICA OPERACAO -
002600* SE O REAJUSTE DE ESTOQUE FALHAR, O TITULO RECEM GRAVADO E
002700* ESTORNADO (DELETE) PARA NAO DEIXAR REGISTRO ORFAO.
002800*-----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000*-----------------------------------------------------------------
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400*
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT ESX-PRODUTO ASSIGN TO "PRODUTO"
003800         ORGANIZATION   IS INDEXED
003900         ACCESS         IS RANDOM
004000         RECORD KEY     IS PRD-ID
004100         FILE STATUS    IS WS-FS-PRODUTO.
004200*
004300     SELECT ESX-PESSOA ASSIGN TO "PESSOA"
004400         ORGANIZATION   IS INDEXED
004500         ACCESS         IS RANDOM
004600         RECORD KEY     IS PES-ID
004700         FILE STATUS    IS WS-FS-PESSOA.
004800*
004900     SELECT ESX-TITULO ASSIGN TO "TITULO"
005000         ORGANIZATION   IS INDEXED
005100         ACCESS         IS RANDOM
005200         RECORD KEY     IS TIT-ID
005300         FILE STATUS    IS WS-FS-TITULO.
005400*-----------------------------------------------------------------
005500 DATA DIVISION.
005600*-----------------------------------------------------------------
005700 FILE SECTION.
005800 FD  ESX-PRODUTO.
005900     COPY PRODUTO.CPY.
006000*
006100 FD  ESX-PESSOA.
006200     COPY PESSOA.CPY.
006300*
006400 FD  ESX-TITULO.
006500     COPY TITULO.CPY.
006600*
006700 WORKING-STORAGE SECTION.
006800*-----------------------------------------------------------------
006900 01  WS-DADOS-COMPRA.
007000     05  WS-PRD-ID                    PIC X(10).
007100     05  WS-PES-ID                    PIC X(10).
007200     05  WS-QTDE-COMPRADA             PIC S9(07).
007300     05  FILLER                       PIC X(10).
007400*
007500 01  WS-DADOS-PRODUTO.
007600     05  WS-PRD-NOME                  PIC X(35).
007700     05  WS-PRD-PRECO-COMPRA          PIC S9(07)V9(02).
007800     05  WS-PRD-QTDE-ATUAL            PIC S9(07).
007900     05  FILLER                       PIC X(03).
008000*
008100 01  WS-DADOS-PRODUTO-R REDEFINES WS-DADOS-PRODUTO.
008200     05  FILLER                       PIC X(35).
008300     05  WS-PRD-PRECO-INTEIRO         PIC S9(07).
008400     05  WS-PRD-PRECO-DECIMAL         PIC 9(02).
008500     05  FILLER                       PIC X(10).
008600*
008700 01  WS-TIT-ID-GERADO.
008800     05  WS-TIT-ID-DATA               PIC 9(08).
008900     05  WS-TIT-ID-HORA               PIC 9(06).
009000     05  WS-TIT-ID-PRD                PIC X(10).
009100     05  WS-TIT-ID-PES                PIC X(10).
009200     05  FILLER                       PIC X(02).
009300*
009400 01  WS-TIT-ID-R REDEFINES WS-TIT-ID-GERADO.
009500     05  FILLER                       PIC X(36).
009600*
009700 01  WS-PARAMETRO-LOG.
009800     05  WS-LOG-TIPO                  PIC X(06).
009900     05  WS-LOG-PESSOA-ID             PIC X(10).
010000     05  WS-LOG-PRODUTO-ID            PIC X(10).
010100     05  WS-LOG-QUANTIDADE            PIC S9(07).
010200     05  WS-LOG-RETORNO               PIC 9(01).
010300     05  FILLER                       PIC X(01).
010400*
010500 01  WS-QTDE-NOVA-EDICAO.
010600     05  WS-QTDE-NOVA                 PIC S9(07) COMP.
010700     05  WS-QTDE-NOVA-ED REDEFINES WS-QTDE-NOVA PIC X(07).
010800*
010900 77  WS-FS-PRODUTO                    PIC 9(02).
011000     88  WS-FS-OK                     VALUE ZEROS.
011100     88  WS-FS-NAO-EXISTE             VALUE 35.
011200*
011300 77  WS-FS-PESSOA                     PIC 9(02).
011400     88  WS-FS-PESSOA-OK              VALUE ZEROS.
011500     88  WS-FS-PESSOA-NAO-EXISTE      VALUE 35.
011600*
011700 77  WS-FS-TITULO                     PIC 9(02).
011800     88  WS-FS-TITULO-OK              VALUE ZEROS.
011900     88  WS-FS-TITULO-NAO-EXISTE      VALUE 35.
012000*
012100 77  WS-RESPOSTA-TELA                 PIC X(01).
012200     88  FLAG-SAIR                    VALUE "Q".
012300     88  FLAG-CONTINUAR               VALUE "S".
012400*
012500 77  WS-POSTAGEM-OK                   PIC X(01).
012600     88  FLAG-POSTAGEM-OK             VALUE "S".
012700     88  FLAG-POSTAGEM-FALHOU         VALUE "N".
012800*
012900 77  WS-MENSAGEM                      PIC X(40) VALUE SPACES.
013000 77  WS-PROMPT                        PIC X(01) VALUE SPACES.
013100*-----------------------------------------------------------------
013200 LINKAGE SECTION.
013300*-----------------------------------------------------------------
013400 01  LK-COM-AREA.
013500     03  LK-MENSAGEM                  PIC X(20).
013600     03  FILLER                       PIC X(05).
013700*-----------------------------------------------------------------
013800 SCREEN SECTION.
013900 01  SS-CLEAR-SCREEN.
014000     05  BLANK SCREEN.
014100*
014200 01  SS-INPUT-SCREEN.
014300     05  LINE 02 COL 05 VALUE "MOVIMENTACOES - COMPRA DE PRODUTO".
014400     05  LINE 03 COL 05 VALUE "ESX0310".
014500     05  LINE 04 COL 05 VALUE
014600     "------------------------------------------------------------
014700-    "--------------".
014800     05  LINE 06 COL 05 VALUE "Codigo do Produto...: ".
014900     05  SS-PRD-ID REVERSE-VIDEO PIC X(10)
015000                     USING WS-PRD-ID.
015100     05  LINE 07 COL 05 VALUE "Quantidade Comprada.: ".
015200     05  SS-QTDE-COMPRADA REVERSE-VIDEO PIC S9(07)
015300                     USING WS-QTDE-COMPRADA.
015400     05  LINE 08 COL 05 VALUE "Codigo do Fornecedor: ".
015500     05  SS-PES-ID REVERSE-VIDEO PIC X(10)
015600                     USING WS-PES-ID.
015700     05  LINE 10 COL 05 VALUE
015800     "------------------------------------------------------------
015900-    "--------------".
016000     05  LINE 11 COL 05 VALUE
016100                     "<S> para confirmar ou <Q> para Sair. ".
016200     05  SS-RESPOSTA-TELA REVERSE-VIDEO PIC X(01)
016300                     USING WS-RESPOSTA-TELA.
016400     05  LINE 12 COL 05 VALUE
016500     "------------------------------------------------------------
016600-    "--------------".
016700*
016800 01  SS-LINHA-DE-MENSAGEM.
016900     05  SS-MENSAGEM          PIC X(40) USING WS-MENSAGEM
017000                                         LINE 13 COL 05.
017100*
017200 01  SS-LIMPA-MENSAGEM.
017300     05  LINE 13 BLANK LINE.
017400*-----------------------------------------------------------------
017500 PROCEDURE DIVISION USING LK-COM-AREA.
017600*-----------------------------------------------------------------
017700 P100-MAIN-PROCEDURE.
017800     PERFORM P150-INICIALIZA THRU P150-EXIT.
017900     PERFORM P300-PROCESSA-COMPRA THRU P300-EXIT UNTIL FLAG-SAIR.
018000     PERFORM P900-FINALIZA THRU P900-EXIT.
018100 P100-EXIT.
018200     GOBACK.
018300*-----------------------------------------------------------------
018400 P150-INICIALIZA.
018500     SET WS-FS-OK              TO TRUE.
018600     SET WS-FS-PESSOA-OK       TO TRUE.
018700     SET WS-FS-TITULO-OK       TO TRUE.
018800*
018900     OPEN I-O    ESX-PRODUTO.
019000     OPEN INPUT  ESX-PESSOA.
019100     OPEN I-O    ESX-TITULO.
019200     IF WS-FS-TITULO-NAO-EXISTE THEN
019300         OPEN OUTPUT ESX-TITULO
019400     END-IF.
019500*
019600     IF NOT WS-FS-OK OR NOT WS-FS-PESSOA-OK THEN
019700         MOVE "ERRO NA ABERTURA DOS ARQUIVOS" TO WS-MENSAGEM
019800         DISPLAY SS-LINHA-DE-MENSAGEM
019900         ACCEPT WS-PROMPT LINE 13 COL 30
020000         PERFORM P900-FINALIZA THRU P900-EXIT
020100     END-IF.
020200 P150-EXIT.
020300     EXIT.
020400*-----------------------------------------------------------------
020500 P300-PROCESSA-COMPRA.
020600     INITIALIZE WS-DADOS-COMPRA.
020700     MOVE SPACES             TO WS-RESPOSTA-TELA.
020800*
020900     DISPLAY SS-CLEAR-SCREEN.
021000     DISPLAY SS-INPUT-SCREEN.
021100     ACCEPT  SS-INPUT-SCREEN.
021200*
021300     IF FLAG-CONTINUAR THEN
021400         PERFORM P310-VALIDA-PRODUTO THRU P310-EXIT
021500     END-IF.
021600 P300-EXIT.
021700     EXIT.
021800*-----------------------------------------------------------------
021900 P310-VALIDA-PRODUTO.
022000     MOVE WS-PRD-ID          TO PRD-ID.
022100*
022200     READ ESX-PRODUTO
022300         KEY IS PRD-ID
022400             INVALID KEY
022500                 MOVE "PRODUTO NAO ENCONTRADO" TO WS-MENSAGEM
022600                 DISPLAY SS-LINHA-DE-MENSAGEM
022700                 ACCEPT WS-PROMPT LINE 13 COL 30
022800                 DISPLAY SS-LIMPA-MENSAGEM
022900             NOT INVALID KEY
023000                 MOVE PRD-NOME          TO WS-PRD-NOME
023100                 MOVE PRD-PRECO-COMPRA  TO WS-PRD-PRECO-COMPRA
023200                 MOVE PRD-QUANTIDADE    TO WS-PRD-QTDE-ATUAL
023300                 PERFORM P320-VALIDA-QUANTIDADE THRU P320-EXIT
023400     END-READ.
023500 P310-EXIT.
023600     EXIT.
023700*-----------------------------------------------------------------
023800 P320-VALIDA-QUANTIDADE.
023900     IF WS-QTDE-COMPRADA NOT GREATER THAN ZERO THEN
024000         MOVE "QUANTIDADE DEVE SER MAIOR QUE ZERO" TO WS-MENSAGEM
024100         DISPLAY SS-LINHA-DE-MENSAGEM
024200         ACCEPT WS-PROMPT LINE 13 COL 30
024300         DISPLAY SS-LIMPA-MENSAGEM
024400     ELSE
024500         PERFORM P330-VALIDA-FORNECEDOR THRU P330-EXIT
024600     END-IF.
024700 P320-EXIT.
024800     EXIT.
024900*-----------------------------------------------------------------
025000 P330-VALIDA-FORNECEDOR.
025100     MOVE WS-PES-ID          TO PES-ID.
025200*
025300     READ ESX-PESSOA
025400         KEY IS PES-ID
025500             INVALID KEY
025600                 MOVE "FORNECEDOR NAO ENCONTRADO" TO WS-MENSAGEM
025700                 DISPLAY SS-LINHA-DE-MENSAGEM
025800                 ACCEPT WS-PROMPT LINE 13 COL 30
025900                 DISPLAY SS-LIMPA-MENSAGEM
026000             NOT INVALID KEY
026100                 IF NOT PES-TIPO-FORNECEDOR THEN
026200                     MOVE "PESSOA INFORMADA NAO E FORNECEDOR"
026300                                             TO WS-MENSAGEM
026400                     DISPLAY SS-LINHA-DE-MENSAGEM
026500                     ACCEPT WS-PROMPT LINE 13 COL 30
026600                     DISPLAY SS-LIMPA-MENSAGEM
026700                 ELSE
026800                     PERFORM P400-POSTA-COMPRA THRU P400-EXIT
026900                 END-IF
027000     END-READ.
027100 P330-EXIT.
027200     EXIT.
027300*-----------------------------------------------------------------
027400 P400-POSTA-COMPRA.
027500     SET FLAG-POSTAGEM-OK       TO TRUE.
027600     ACCEPT WS-TIT-ID-DATA      FROM DATE YYYYMMDD.
027700     ACCEPT WS-TIT-ID-HORA      FROM TIME.
027800     MOVE WS-PRD-ID             TO WS-TIT-ID-PRD.
027900     MOVE WS-PES-ID             TO WS-TIT-ID-PES.
028000*
028100     MOVE WS-TIT-ID-GERADO      TO TIT-ID.
028200     MOVE WS-PRD-PRECO-COMPRA   TO TIT-VALOR.
028300     MOVE WS-QTDE-COMPRADA      TO TIT-QUANTIDADE.
028400     SET TIT-PAGA-NAO           TO TRUE.
028500     MOVE WS-PES-ID             TO TIT-PESSOA-ID.
028600     MOVE "a pagar"             TO TIT-TIPO-TITULO.
028700     SET TIT-NATUREZA-PAGAR     TO TRUE.
028800     MOVE WS-TIT-ID-DATA        TO TIT-DATA-EMISSAO.
028900     MOVE WS-TIT-ID-DATA        TO TIT-DATA-VENCIMENTO.
029000     MOVE ZERO                  TO TIT-DATA-BAIXA.
029100     MOVE "SISTEMA "            TO TIT-USUARIO-LANCAMENTO.
029200*
029300     WRITE REG-TITULO.
029400     IF NOT WS-FS-TITULO-OK THEN
029500         SET FLAG-POSTAGEM-FALHOU TO TRUE
029600         MOVE "ERRO NA GRAVACAO DO TITULO" TO WS-MENSAGEM
029700         DISPLAY SS-LINHA-DE-MENSAGEM
029800         ACCEPT WS-PROMPT LINE 13 COL 30
029900         DISPLAY SS-LIMPA-MENSAGEM
030000     ELSE
030100         PERFORM P410-ATUALIZA-ESTOQUE THRU P410-EXIT
030200     END-IF.
030300*
030400     IF FLAG-POSTAGEM-OK THEN
030500         PERFORM P420-GRAVA-LOG THRU P420-EXIT
030600         MOVE "COMPRA REGISTRADA COM SUCESSO" TO WS-MENSAGEM
030700         DISPLAY SS-LINHA-DE-MENSAGEM
030800         ACCEPT WS-PROMPT LINE 13 COL 30
030900         DISPLAY SS-LIMPA-MENSAGEM
031000     END-IF.
031100 P400-EXIT.
031200     EXIT.
031300*-----------------------------------------------------------------
031400* GRAVACAO DO LOG DELEGADA AO SUBPROGRAMA ESX0420, COMUM A TODAS
031500* AS ROTINAS DE POSTAGEM. FALHA NO LOG NAO DESFAZ A MOVIMENTACAO
031600* JA CONFIRMADA - APENAS AVISA O OPERADOR.
031700*-----------------------------------------------------------------
031800*-----------------------------------------------------------------
031900 P410-ATUALIZA-ESTOQUE.
032000     COMPUTE WS-QTDE-NOVA = WS-PRD-QTDE-ATUAL + WS-QTDE-COMPRADA.
032100     MOVE WS-QTDE-NOVA          TO PRD-QUANTIDADE.
032200*
032300     REWRITE REG-PRODUTO.
032400     IF NOT WS-FS-OK THEN
032500         SET FLAG-POSTAGEM-FALHOU TO TRUE
032600         MOVE "ERRO NO ESTOQUE - TITULO ESTORNADO" TO WS-MENSAGEM
032700         DISPLAY SS-LINHA-DE-MENSAGEM
032800         ACCEPT WS-PROMPT LINE 13 COL 30
032900         DISPLAY SS-LIMPA-MENSAGEM
033000         MOVE WS-TIT-ID-GERADO      TO TIT-ID
033100         DELETE ESX-TITULO
033200     END-IF.
033300 P410-EXIT.
033400     EXIT.
033500*-----------------------------------------------------------------
033600 P420-GRAVA-LOG.
033700     MOVE "COMPRA"               TO WS-LOG-TIPO.
033800     MOVE WS-PES-ID              TO WS-LOG-PESSOA-ID.
033900     MOVE WS-PRD-ID              TO WS-LOG-PRODUTO-ID.
034000     MOVE WS-QTDE-COMPRADA       TO WS-LOG-QUANTIDADE.
034100*
034200     CALL "ESX0420" USING WS-PARAMETRO-LOG.
034300     IF WS-LOG-RETORNO NOT EQUAL ZERO THEN
034400         MOVE "AVISO - FALHA NA GRAVACAO DO LOG" TO WS-MENSAGEM
034500         DISPLAY SS-LINHA-DE-MENSAGEM
034600         ACCEPT WS-PROMPT LINE 13 COL 30
034700         DISPLAY SS-LIMPA-MENSAGEM
034800     END-IF.
034900 P420-EXIT.
035000     EXIT.
035100*-----------------------------------------------------------------
035200 P900-FINALIZA.
035300     CLOSE ESX-PRODUTO.
035400     CLOSE ESX-PESSOA.
035500     CLOSE ESX-TITULO.
035600 P900-EXIT.
035700     GOBACK.
035800 END PROGRAM ESX0310.
