000100******************************************************************
000200* PROGRAMA : ESX0300
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : MENU DE MOVIMENTACOES (COMPRA, VENDA E PAGAMENTO DE
000500*            TITULOS)
000600******************************************************************
000700*-----------------------------------------------------------------
000800* REGISTRO DE ALTERACOES
000900*   12/03/1986 MAC CRIACAO DO PROGRAMA - CD-1986-007              MAC
001000*   18/11/1988 MAC INCLUIDA OPCAO DE PAGAMENTO DE TITULO          MAC
001100*               - CD-1988-033
001200*-----------------------------------------------------------------
001300 IDENTIFICATION DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.    ESX0300.
001600 AUTHOR.        M.A.COSTA.
001700 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001800 DATE-WRITTEN.  12/03/1986.
001900 DATE-COMPILED.
002000 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
002100*-----------------------------------------------------------------
002200 ENVIRONMENT DIVISION.
002300*-----------------------------------------------------------------
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM
002700     CLASS CLASSE-OPCAO IS "1" THRU "4" "Q" "q".
002800*-----------------------------------------------------------------
002900 DATA DIVISION.
003000*-----------------------------------------------------------------
003100 WORKING-STORAGE SECTION.
003200*-----------------------------------------------------------------
003300 01  WS-COM-AREA.
003400     03  WS-MENSAGEM                      PIC X(20).
003500     03  FILLER                           PIC X(05).
003600*
003700 01  WS-OPCAO-AREA.
003800     05  WS-OPCAO-MENU                    PIC X(01).
003900     05  WS-OPCAO-MENU-NUM REDEFINES WS-OPCAO-MENU PIC 9(01).
004000     05  FILLER                           PIC X(01).
004100*
004200 01  WS-CONTADOR-AREA.
004300     05  WS-QTDE-ACESSOS                  PIC 9(007) COMP.
004400     05  WS-QTDE-ACESSOS-R REDEFINES WS-QTDE-ACESSOS PIC X(007).
004500*
004600 01  WS-DATA-MOVIMENTO.
004700     05  WS-DATA-SISTEMA                  PIC 9(008).
004800     05  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
004900         10  WS-ANO-SISTEMA                PIC 9(004).
005000         10  WS-MES-SISTEMA                PIC 9(002).
005100         10  WS-DIA-SISTEMA                PIC 9(002).
005200     05  FILLER                           PIC X(002).
005300*
005400 77  WS-PROMPT                            PIC X(01).
005500*
005600 77  WS-EXIT                              PIC X(01).
005700     88  EXIT-OK                          VALUE "S" FALSE "N".
005800*
005900 LINKAGE SECTION.
006000*
006100 01  LK-COM-AREA.
006200     03  LK-MENSAGEM                      PIC X(20).
006300     03  FILLER                           PIC X(05).
006400*
006500 SCREEN SECTION.
006600 01  SS-CLEAR-SCREEN.
006700     05  BLANK SCREEN.
006800*
006900 01  SS-MENU-SCREEN.
007000     05  LINE 02 COL 05 VALUE "SISTEMA DE ESTOQUE - ESX0300".
007100     05  LINE 03 COL 05 VALUE "Menu de Movimentacoes".
007200     05  LINE 04 COL 05 VALUE
007300     "------------------------------------------------------------
007400-    "--------------".
007500     05  LINE 06 COL 05 VALUE
007600                       "<1> - COMPRA DE PRODUTO".
007700     05  LINE 07 COL 05 VALUE
007800                       "<2> - VENDA DE PRODUTO".
007900     05  LINE 08 COL 05 VALUE
008000                       "<3> - PAGAMENTO DE TITULO".
008100     05  LINE 09 COL 05 VALUE
008200                       "<4> - TITULOS EM ABERTO".
008300     05  LINE 10 COL 05 VALUE
008400                       "<Q> - RETORNAR MENU PRINCIPAL".
008500     05  LINE 12 COL 05 VALUE
008600     "------------------------------------------------------------
008700-    "--------------".
008800     05  LINE 13 COL 05 VALUE
008900                     "DIGITE A OPCAO DESEJADA: ".
009000     05  SS-OPCAO-MENU REVERSE-VIDEO PIC X(01)
009100                     USING WS-OPCAO-MENU.
009200     05  LINE 14 COL 05 VALUE
009300     "------------------------------------------------------------
009400-    "--------------".
009500*-----------------------------------------------------------------
009600 PROCEDURE DIVISION USING LK-COM-AREA.
009700*-----------------------------------------------------------------
009800 P100-MAIN-PROCEDURE.
009900     SET EXIT-OK                         TO FALSE.
010000     MOVE ZERO                           TO WS-QTDE-ACESSOS.
010100*
010200     PERFORM P150-PROCESSA-OPCAO THRU P150-EXIT
010300             UNTIL EXIT-OK.
010400 P100-EXIT.
010500     GOBACK.
010600*-----------------------------------------------------------------
010700 P150-PROCESSA-OPCAO.
010800     MOVE SPACES                     TO WS-OPCAO-MENU.
010900*
011000     DISPLAY SS-CLEAR-SCREEN.
011100     DISPLAY SS-MENU-SCREEN.
011200     ACCEPT  SS-MENU-SCREEN.
011300     ADD 1 TO WS-QTDE-ACESSOS.
011400*
011500     EVALUATE WS-OPCAO-MENU
011600         WHEN "1"
011700             CALL "ESX0310" USING WS-COM-AREA
011800         WHEN "2"
011900             CALL "ESX0320" USING WS-COM-AREA
012000         WHEN "3"
012100             CALL "ESX0330" USING WS-COM-AREA
012200         WHEN "4"
012300             CALL "ESX0340" USING WS-COM-AREA
012400         WHEN "Q"
012500             SET EXIT-OK             TO TRUE
012600         WHEN "q"
012700             SET EXIT-OK             TO TRUE
012800         WHEN OTHER
012900             SET EXIT-OK             TO FALSE
013000     END-EVALUATE.
013100 P150-EXIT.
013200     EXIT.
013300 END PROGRAM ESX0300.
