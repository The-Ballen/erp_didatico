000100******************************************************************
000200* PROGRAMA : ESX0100
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : MENU DO CADASTRO DE PRODUTOS
000500******************************************************************
000600*-----------------------------------------------------------------
000700* REGISTRO DE ALTERACOES
000800*   24/06/1985 JRS CRIACAO DO PROGRAMA - CD-1985-014              JRS
000900*   11/02/1991 MAC INCLUIDA OPCAO DE EXCLUSAO - CD-1991-002       MAC
001000*-----------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.    ESX0100.
001400 AUTHOR.        J.R.SILVEIRA.
001500 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001600 DATE-WRITTEN.  24/06/1985.
001700 DATE-COMPILED.
001800 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
001900*-----------------------------------------------------------------
002000 ENVIRONMENT DIVISION.
002100*-----------------------------------------------------------------
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM
002500     CLASS CLASSE-OPCAO IS "1" THRU "4" "Q" "q".
002600*-----------------------------------------------------------------
002700 DATA DIVISION.
002800*-----------------------------------------------------------------
002900 WORKING-STORAGE SECTION.
003000*-----------------------------------------------------------------
003100 01  WS-COM-AREA.
003200     03  WS-MENSAGEM                      PIC X(20).
003300     03  FILLER                           PIC X(05).
003400*
003500 01  WS-OPCAO-AREA.
003600     05  WS-OPCAO-MENU                    PIC X(01).
003700     05  WS-OPCAO-MENU-NUM REDEFINES WS-OPCAO-MENU PIC 9(01).
003800     05  FILLER                           PIC X(01).
003900*
004000 01  WS-CONTADOR-AREA.
004100     05  WS-QTDE-ACESSOS                  PIC 9(007) COMP.
004200     05  WS-QTDE-ACESSOS-R REDEFINES WS-QTDE-ACESSOS PIC X(007).
004300*
004400 01  WS-DATA-MOVIMENTO.
004500     05  WS-DATA-SISTEMA                  PIC 9(008).
004600     05  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
004700         10  WS-ANO-SISTEMA                PIC 9(004).
004800         10  WS-MES-SISTEMA                PIC 9(002).
004900         10  WS-DIA-SISTEMA                PIC 9(002).
005000     05  FILLER                           PIC X(002).
005100*
005200 77  WS-PROMPT                            PIC X(01).
005300*
005400 77  WS-EXIT                              PIC X(01).
005500     88  EXIT-OK                          VALUE "S" FALSE "N".
005600*
005700 LINKAGE SECTION.
005800*
005900 01  LK-COM-AREA.
006000     03  LK-MENSAGEM                      PIC X(20).
006100     03  FILLER                           PIC X(05).
006200*
006300 SCREEN SECTION.
006400 01  SS-CLEAR-SCREEN.
006500     05  BLANK SCREEN.
006600*
006700 01  SS-MENU-SCREEN.
006800     05  LINE 02 COL 05 VALUE "SISTEMA DE ESTOQUE - ESX0100".
006900     05  LINE 03 COL 05 VALUE "Menu do Cadastro de Produtos".
007000     05  LINE 04 COL 05 VALUE
007100     "------------------------------------------------------------
007200-    "--------------".
007300     05  LINE 06 COL 05 VALUE
007400                       "<1> - INCLUSAO DE PRODUTOS".
007500     05  LINE 07 COL 05 VALUE
007600                       "<2> - RELATORIO DE PRODUTOS".
007700     05  LINE 08 COL 05 VALUE
007800                       "<3> - ALTERACAO DE PRODUTOS".
007900     05  LINE 09 COL 05 VALUE
008000                       "<4> - EXCLUSAO DE PRODUTOS".
008100     05  LINE 10 COL 05 VALUE
008200                       "<Q> - RETORNAR MENU PRINCIPAL".
008300     05  LINE 12 COL 05 VALUE
008400     "------------------------------------------------------------
008500-    "--------------".
008600     05  LINE 13 COL 05 VALUE
008700                     "DIGITE A OPCAO DESEJADA: ".
008800     05  SS-OPCAO-MENU REVERSE-VIDEO PIC X(01)
008900                     USING WS-OPCAO-MENU.
009000     05  LINE 14 COL 05 VALUE
009100     "------------------------------------------------------------
009200-    "--------------".
009300*-----------------------------------------------------------------
009400 PROCEDURE DIVISION USING LK-COM-AREA.
009500*-----------------------------------------------------------------
009600 P100-MAIN-PROCEDURE.
009700     SET EXIT-OK                         TO FALSE.
009800     MOVE ZERO                           TO WS-QTDE-ACESSOS.
009900*
010000     PERFORM P150-PROCESSA-OPCAO THRU P150-EXIT
010100             UNTIL EXIT-OK.
010200 P100-EXIT.
010300     GOBACK.
010400*-----------------------------------------------------------------
010500 P150-PROCESSA-OPCAO.
010600     MOVE SPACES                     TO WS-OPCAO-MENU.
010700*
010800     DISPLAY SS-CLEAR-SCREEN.
010900     DISPLAY SS-MENU-SCREEN.
011000     ACCEPT  SS-MENU-SCREEN.
011100     ADD 1 TO WS-QTDE-ACESSOS.
011200*
011300     EVALUATE WS-OPCAO-MENU
011400         WHEN "1"
011500             CALL "ESX0101" USING WS-COM-AREA
011600         WHEN "2"
011700             CALL "ESX0102" USING WS-COM-AREA
011800         WHEN "3"
011900             CALL "ESX0103" USING WS-COM-AREA
012000         WHEN "4"
012100             CALL "ESX0104" USING WS-COM-AREA
012200         WHEN "Q"
012300             SET EXIT-OK             TO TRUE
012400         WHEN "q"
012500             SET EXIT-OK             TO TRUE
012600         WHEN OTHER
012700             SET EXIT-OK             TO FALSE
012800     END-EVALUATE.
012900 P150-EXIT.
013000     EXIT.
013100 END PROGRAM ESX0100.
