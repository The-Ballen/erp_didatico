000100******************************************************************
000200* PROGRAMA : ESX0104
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : CADASTRO DE PRODUTOS - EXCLUSAO
000500******************************************************************
000600*-----------------------------------------------------------------
000700* REGISTRO DE ALTERACOES
000800*   11/02/1991 MAC CRIACAO DO PROGRAMA - CD-1991-002              MAC
000900*-----------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.    ESX0104.
001300 AUTHOR.        M.A.COSTA.
001400 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001500 DATE-WRITTEN.  11/02/1991.
001600 DATE-COMPILED.
001700 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
001800*-----------------------------------------------------------------
001900* EXCLUSAO DE PRODUTO PELO CODIGO. NAO HA VERIFICACAO DE USO EM
002000* TITULOS - O PRODUTO SO E REFERENCIADO POR CODIGO NO TITULO, NAO
002100* POR CHAVE ESTRANGEIRA COM INTEGRIDADE EXIGIDA.
002200*-----------------------------------------------------------------
002300 ENVIRONMENT DIVISION.
002400*-----------------------------------------------------------------
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800*
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT ESX-PRODUTO ASSIGN TO "PRODUTO"
003200         ORGANIZATION   IS INDEXED
003300         ACCESS         IS RANDOM
003400         RECORD KEY     IS PRD-ID
003500         FILE STATUS    IS WS-FS-PRODUTO.
003600*-----------------------------------------------------------------
003700 DATA DIVISION.
003800*-----------------------------------------------------------------
003900 FILE SECTION.
004000 FD  ESX-PRODUTO.
004100     COPY PRODUTO.CPY.
004200*
004300 WORKING-STORAGE SECTION.
004400*-----------------------------------------------------------------
004500 01  WS-CHAVE-AREA.
004600     05  WS-PRD-ID                    PIC X(10).
004700     05  WS-PRD-ID-R REDEFINES WS-PRD-ID.
004800         10  WS-PRD-ID-PREFIXO        PIC X(03).
004900         10  WS-PRD-ID-SUFIXO         PIC X(07).
005000*
005100 01  WS-DADOS-EXCLUIDOS.
005200     05  WS-PRD-NOME-EXCLUIDO         PIC X(35).
005300     05  WS-PRD-CATEGORIA-EXCLUIDA    PIC X(20).
005400     05  FILLER                       PIC X(45).
005500*
005600 01  WS-DATA-EXCLUSAO.
005700     05  WS-DATA-EXCLUSAO-AAAAMMDD    PIC 9(008).
005800     05  WS-DATA-EXCLUSAO-R REDEFINES WS-DATA-EXCLUSAO-AAAAMMDD.
005900         10  WS-DTE-ANO                PIC 9(004).
006000         10  WS-DTE-MES                PIC 9(002).
006100         10  WS-DTE-DIA                PIC 9(002).
006200     05  FILLER                       PIC X(002).
006300*
006400 01  WS-CONTADORES.
006500     05  WS-QTDE-EXCLUIDOS            PIC 9(005) COMP.
006600     05  WS-QTDE-EXCLUIDOS-ED REDEFINES WS-QTDE-EXCLUIDOS
006700                                      PIC X(002).
006800*
006900 77  WS-FS-PRODUTO                    PIC 9(02).
007000     88  WS-FS-OK                     VALUE ZEROS.
007100     88  WS-FS-NAO-EXISTE             VALUE 35.
007200*
007300 77  WS-RESPOSTA-TELA                 PIC X(01).
007400     88  FLAG-SAIR                    VALUE "Q".
007500     88  FLAG-CONTINUAR               VALUE "S".
007600*
007700 77  WS-MENSAGEM                      PIC X(30) VALUE SPACES.
007800 77  WS-PROMPT                        PIC X(01) VALUE SPACES.
007900*-----------------------------------------------------------------
008000 LINKAGE SECTION.
008100*-----------------------------------------------------------------
008200 01  LK-COM-AREA.
008300     03  LK-MENSAGEM                  PIC X(20).
008400     03  FILLER                       PIC X(05).
008500*-----------------------------------------------------------------
008600 SCREEN SECTION.
008700 01  SS-CLEAR-SCREEN.
008800     05  BLANK SCREEN.
008900*
009000 01  SS-INPUT-SCREEN.
009100     05  LINE 02 COL 05 VALUE "CADASTRO DE PRODUTOS".
009200     05  LINE 03 COL 05 VALUE "ESX0104 - Exclusao".
009300     05  LINE 04 COL 05 VALUE
009400     "------------------------------------------------------------
009500-    "--------------".
009600     05  LINE 06 COL 05 VALUE "Codigo do Produto...: ".
009700     05  SS-PRD-ID REVERSE-VIDEO PIC X(10)
009800                     USING WS-PRD-ID.
009900     05  LINE 08 COL 05 VALUE "Nome...............: ".
010000     05  SS-PRD-NOME PIC X(35)
010100                     USING WS-PRD-NOME-EXCLUIDO.
010200     05  LINE 09 COL 05 VALUE "Categoria..........: ".
010300     05  SS-PRD-CATEGORIA PIC X(20)
010400                     USING WS-PRD-CATEGORIA-EXCLUIDA.
010500     05  LINE 11 COL 05 VALUE
010600     "------------------------------------------------------------
010700-    "--------------".
010800     05  LINE 12 COL 05 VALUE
010900          "<S> para confirmar a exclusao ou <Q> para Sair. ".
011000     05  SS-RESPOSTA-TELA REVERSE-VIDEO PIC X(01)
011100                     USING WS-RESPOSTA-TELA.
011200     05  LINE 13 COL 05 VALUE
011300     "------------------------------------------------------------
011400-    "--------------".
011500*
011600 01  SS-LINHA-DE-MENSAGEM.
011700     05  SS-MENSAGEM          PIC X(30) USING WS-MENSAGEM
011800                                         LINE 14 COL 05.
011900*
012000 01  SS-LIMPA-MENSAGEM.
012100     05  LINE 14 BLANK LINE.
012200*-----------------------------------------------------------------
012300 PROCEDURE DIVISION USING LK-COM-AREA.
012400*-----------------------------------------------------------------
012500 P100-MAIN-PROCEDURE.
012600     PERFORM P150-INICIALIZA THRU P150-EXIT.
012700     PERFORM P300-PROCESSA THRU P300-EXIT UNTIL FLAG-SAIR.
012800     PERFORM P900-FINALIZA THRU P900-EXIT.
012900 P100-EXIT.
013000     GOBACK.
013100*-----------------------------------------------------------------
013200 P150-INICIALIZA.
013300     MOVE ZERO              TO WS-QTDE-EXCLUIDOS.
013400     SET WS-FS-OK           TO TRUE.
013500     ACCEPT WS-DATA-EXCLUSAO-AAAAMMDD FROM DATE YYYYMMDD.
013600*
013700     OPEN I-O ESX-PRODUTO.
013800     IF NOT WS-FS-OK THEN
013900         MOVE "ERRO NA ABERTURA DO ARQUIVO" TO WS-MENSAGEM
014000         DISPLAY SS-LINHA-DE-MENSAGEM
014100         ACCEPT WS-PROMPT LINE 14 COL 30
014200         PERFORM P900-FINALIZA THRU P900-EXIT
014300     END-IF.
014400 P150-EXIT.
014500     EXIT.
014600*-----------------------------------------------------------------
014700 P300-PROCESSA.
014800     MOVE SPACES             TO WS-PRD-ID.
014900     MOVE SPACES             TO WS-DADOS-EXCLUIDOS.
015000     MOVE SPACES             TO WS-RESPOSTA-TELA.
015100*
015200     DISPLAY SS-CLEAR-SCREEN.
015300     ACCEPT WS-PRD-ID LINE 06 COL 27.
015400*
015500     IF WS-PRD-ID EQUAL SPACES THEN
015600         MOVE "Q"            TO WS-RESPOSTA-TELA
015700     ELSE
015800         PERFORM P310-LOCALIZA-PRODUTO THRU P310-EXIT
015900     END-IF.
016000 P300-EXIT.
016100     EXIT.
016200*-----------------------------------------------------------------
016300 P310-LOCALIZA-PRODUTO.
016400     MOVE WS-PRD-ID          TO PRD-ID.
016500*
016600     READ ESX-PRODUTO
016700         KEY IS PRD-ID
016800             INVALID KEY
016900                 MOVE "PRODUTO NAO EXISTE" TO WS-MENSAGEM
017000                 DISPLAY SS-LINHA-DE-MENSAGEM
017100                 ACCEPT WS-PROMPT LINE 14 COL 30
017200                 DISPLAY SS-LIMPA-MENSAGEM
017300             NOT INVALID KEY
017400                 MOVE PRD-NOME       TO WS-PRD-NOME-EXCLUIDO
017500                 MOVE PRD-CATEGORIA  TO WS-PRD-CATEGORIA-EXCLUIDA
017600                 DISPLAY SS-INPUT-SCREEN
017700                 ACCEPT WS-RESPOSTA-TELA LINE 12 COL 51
017800                 IF FLAG-CONTINUAR THEN
017900                     PERFORM P400-EXCLUI-PRODUTO THRU P400-EXIT
018000                 END-IF
018100     END-READ.
018200 P310-EXIT.
018300     EXIT.
018400*-----------------------------------------------------------------
018500 P400-EXCLUI-PRODUTO.
018600     DELETE ESX-PRODUTO.
018700     IF NOT WS-FS-OK THEN
018800         MOVE "ERRO NA EXCLUSAO DO REGISTRO" TO WS-MENSAGEM
018900         DISPLAY SS-LINHA-DE-MENSAGEM
019000         ACCEPT WS-PROMPT LINE 14 COL 30
019100     ELSE
019200         ADD 1 TO WS-QTDE-EXCLUIDOS
019300         MOVE "PRODUTO EXCLUIDO COM SUCESSO" TO WS-MENSAGEM
019400         DISPLAY SS-LINHA-DE-MENSAGEM
019500         ACCEPT WS-PROMPT LINE 14 COL 30
019600     END-IF.
019700 P400-EXIT.
019800     EXIT.
019900*-----------------------------------------------------------------
020000 P900-FINALIZA.
020100     CLOSE ESX-PRODUTO.
020200 P900-EXIT.
020300     GOBACK.
020400 END PROGRAM ESX0104.
