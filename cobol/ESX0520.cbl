000100******************************************************************
000200* PROGRAMA : ESX0520
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : ANALISE PREDITIVA - PREVISAO DE DEMANDA PONDERADA
000500******************************************************************
000600*-----------------------------------------------------------------
000700* REGISTRO DE ALTERACOES
000800*   21/05/1993 FHT CRIACAO DO PROGRAMA - CD-1993-015              FHT
000900*   23/11/1998 CMS VERIFICADO PARA VIRADA DO ANO 2000 - NENHUM    CMS
001000*               CAMPO DE ANO COM 2 DIGITOS, NADA A ALTERAR
001100*               - CD-1998-094
001200*-----------------------------------------------------------------
001300 IDENTIFICATION DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.    ESX0520.
001600 AUTHOR.        F.H.TAVARES.
001700 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001800 DATE-WRITTEN.  21/05/1993.
001900 DATE-COMPILED.
002000 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
002100*-----------------------------------------------------------------
002200* MONTA, PARA CADA PRODUTO, A SERIE DE VENDAS DOS ULTIMOS SEIS
002300* MESES (TOMADOS DO LOG DE MOVIMENTACOES) E PROJETA A DEMANDA DO
002400* PROXIMO MES POR MEDIA MOVEL PONDERADA, DANDO MAIS PESO AOS
002500* MESES MAIS RECENTES.
002600*-----------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800*-----------------------------------------------------------------
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200*
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT ESX-PRODUTO ASSIGN TO "PRODUTO"
003600         ORGANIZATION   IS INDEXED
003700         ACCESS         IS SEQUENTIAL
003800         RECORD KEY     IS PRD-ID
003900         FILE STATUS    IS WS-FS-PRODUTO.
004000*
004100     SELECT ESX-LOG ASSIGN TO "LOG"
004200         ORGANIZATION   IS LINE SEQUENTIAL
004300         ACCESS         IS SEQUENTIAL
004400         FILE STATUS    IS WS-FS-LOG.
004500*
004600     SELECT ESX-LISTAGEM ASSIGN TO "LISTPREV"
004700         ORGANIZATION   IS LINE SEQUENTIAL
004800         FILE STATUS    IS WS-FS-LISTAGEM.
004900*-----------------------------------------------------------------
005000 DATA DIVISION.
005100*-----------------------------------------------------------------
005200 FILE SECTION.
005300 FD  ESX-PRODUTO.
005400     COPY PRODUTO.CPY.
005500*
005600 FD  ESX-LOG.
005700     COPY LOGMOV.CPY.
005800*
005900 FD  ESX-LISTAGEM.
006000 01  WS-LST-LINHA                        PIC X(100).
006100*
006200 WORKING-STORAGE SECTION.
006300*-----------------------------------------------------------------
006400 77  WS-MAX-PRD                          PIC 9(003) VALUE 500.
006500 77  WS-MESES-ANALISE                    PIC 9(002) VALUE 6.
006600*
006700*----<< TABELA DE PESOS DA MEDIA MOVEL, DO MES MAIS ANTIGO PARA O
006800*       MES MAIS RECENTE - OS TRES ULTIMOS MESES PESAM 90% >>-----
006900 01  WS-PESOS-LITERAL.
007000     05  FILLER                          PIC 9V99 VALUE 0.02.
007100     05  FILLER                          PIC 9V99 VALUE 0.02.
007200     05  FILLER                          PIC 9V99 VALUE 0.10.
007300     05  FILLER                          PIC 9V99 VALUE 0.20.
007400     05  FILLER                          PIC 9V99 VALUE 0.30.
007500     05  FILLER                          PIC 9V99 VALUE 0.40.
007600*
007700 01  WS-TABELA-PESOS REDEFINES WS-PESOS-LITERAL.
007800     05  WS-PESO OCCURS 6 TIMES          PIC 9V99.
007900*
008000 01  TABELA-PRODUTOS.
008100     05  TAB-PRODUTOS OCCURS 500 TIMES.
008200         10  TAB-PRD-ID                   PIC X(10).
008300         10  TAB-PRD-NOME                 PIC X(35).
008400         10  TAB-PRD-SERIE OCCURS 6 TIMES PIC S9(07) COMP.
008500         10  TAB-PRD-COM-VENDA            PIC X(01).
008600             88  TAB-PRD-TEM-VENDA        VALUE "S".
008700*
008800 01  TABELA-PREVISAO.
008900     05  TAB-PREV OCCURS 500 TIMES.
009000         10  TAB-PV-ID                    PIC X(10).
009100         10  TAB-PV-NOME                  PIC X(45).
009200         10  TAB-PV-VALOR                 PIC S9(07).
009300*
009400 01  WS-INDICES.
009500     05  WS-IND-PRD                       PIC 9(003) COMP.
009600     05  WS-IND-PREV                      PIC 9(003) COMP.
009700     05  WS-IND-PESQ                      PIC 9(003) COMP.
009800     05  WS-IND-BUSCA                     PIC 9(003) COMP.
009900     05  WS-IND-SERIE                     PIC 9(003) COMP.
010000*
010100 01  WS-IND-PRD-EDICAO.
010200     05  WS-IND-PRD-ED REDEFINES WS-IND-PRD
010300                                      PIC X(002).
010400*
010500 01  WS-SOMA-PESOS                        PIC 9V99.
010600*
010700 01  WS-DATA-SISTEMA-AREA.
010800     05  WS-DATA-SISTEMA                  PIC 9(008).
010900     05  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
011000         10  WS-ANO-SISTEMA                PIC 9(004).
011100         10  WS-MES-SISTEMA                PIC 9(002).
011200         10  WS-DIA-SISTEMA                PIC 9(002).
011300*
011400 01  WS-COMPETENCIA-ATUAL.
011500     05  WS-COMP-ATUAL-ANO                PIC 9(004).
011600     05  WS-COMP-ATUAL-MES                PIC 9(002).
011700 01  WS-COMPETENCIA-ATUAL-NUM REDEFINES WS-COMPETENCIA-ATUAL
011800                                      PIC 9(006).
011900*
012000 01  WS-PARAMETRO-COMPETENCIA.
012100     05  WS-PC-COMPETENCIA                PIC 9(006).
012200     05  WS-PC-NUMERO-MESES               PIC 9(002).
012300     05  WS-PC-COMPETENCIA-CALCULADA      PIC 9(006).
012400     05  FILLER                           PIC X(002).
012500*
012600 01  WS-COMPETENCIA-INICIAL.
012700     05  WS-CI-ANO                        PIC 9(004).
012800     05  WS-CI-MES                        PIC 9(002).
012900 01  WS-COMPETENCIA-INICIAL-R
013000                 REDEFINES WS-COMPETENCIA-INICIAL PIC 9(006).
013100*
013200 77  WS-TOTAL-MESES-INICIAL              PIC S9(006) COMP.
013300*
013400 01  WS-COMPETENCIA-LOG.
013500     05  WS-CL-ANO                        PIC 9(004).
013600     05  WS-CL-MES                        PIC 9(002).
013700*
013800 77  WS-TOTAL-MESES-LOG                   PIC S9(006) COMP.
013900 77  WS-INDICE-SERIE                      PIC S9(003) COMP.
014000 77  WS-PREVISAO-CALC                     PIC S9(07)V9(04).
014100 77  WS-PREVISAO-ARREDONDADA              PIC S9(07).
014200*
014300 01  WS-LST-CAB-1.
014400     05  FILLER   PIC X(40) VALUE
014500                 "PREVISAO DE DEMANDA PONDERADA".
014600     05  FILLER   PIC X(60) VALUE SPACES.
014700*
014800 01  WS-LST-CAB-2.
014900     05  FILLER   PIC X(20) VALUE "JANELA ANALISADA:".
015000     05  WS-LST-COMP-INI-ED           PIC 9(006).
015100     05  FILLER   PIC X(03) VALUE " A ".
015200     05  WS-LST-COMP-FIM-ED           PIC 9(006).
015300     05  FILLER   PIC X(65) VALUE SPACES.
015400*
015500 01  WS-LST-COLCAB.
015600     05  FILLER   PIC X(12) VALUE "CODIGO".
015700     05  FILLER   PIC X(48) VALUE "PRODUTO".
015800     05  FILLER   PIC X(20) VALUE "PREVISAO DE VENDAS".
015900     05  FILLER   PIC X(20) VALUE SPACES.
016000*
016100 01  WS-LST-DET-1.
016200     05  WS-LST-PV-ID                 PIC X(12).
016300     05  WS-LST-PV-NOME               PIC X(48).
016400     05  WS-LST-PV-VALOR-ED           PIC ZZZ,ZZ9.
016500     05  FILLER                       PIC X(33).
016600*
016700 01  WS-LST-VAZIO.
016800     05  FILLER   PIC X(40) VALUE
016900                 "NENHUM PRODUTO COM PREVISAO CALCULADA".
017000     05  FILLER   PIC X(60) VALUE SPACES.
017100*
017200 01  WS-LST-RODAPE.
017300     05  FILLER   PIC X(40) VALUE
017400                 "FIM DO RELATORIO DE PREVISAO DE DEMANDA".
017500     05  FILLER   PIC X(60) VALUE SPACES.
017600*
017700 77  WS-FS-PRODUTO                    PIC 9(02).
017800     88  WS-FS-PRD-OK                 VALUE ZEROS.
017900     88  WS-FS-PRD-FIM-ARQUIVO        VALUE 10.
018000*
018100 77  WS-FS-LOG                        PIC 9(02).
018200     88  WS-FS-LOG-OK                 VALUE ZEROS.
018300     88  WS-FS-LOG-FIM-ARQUIVO        VALUE 10.
018400*
018500 77  WS-FS-LISTAGEM                   PIC 9(02).
018600*
018700 77  WS-SEM-PRODUTOS                  PIC X(01) VALUE "N".
018800     88  FLAG-SEM-PRODUTOS            VALUE "S".
018900*
019000 77  WS-SEM-HISTORICO                 PIC X(01) VALUE "N".
019100     88  FLAG-SEM-HISTORICO           VALUE "S".
019200*
019300 77  WS-MENSAGEM                      PIC X(40) VALUE SPACES.
019400 77  WS-PROMPT                        PIC X(01) VALUE SPACES.
019500*-----------------------------------------------------------------
019600 LINKAGE SECTION.
019700*-----------------------------------------------------------------
019800 01  LK-COM-AREA.
019900     03  LK-MENSAGEM                  PIC X(20).
020000     03  FILLER                       PIC X(05).
020100*-----------------------------------------------------------------
020200 SCREEN SECTION.
020300 01  SS-LINHA-DE-MENSAGEM.
020400     05  SS-MENSAGEM          PIC X(40) USING WS-MENSAGEM
020500                                         LINE 13 COL 05.
020600*
020700 01  SS-LIMPA-MENSAGEM.
020800     05  LINE 13 BLANK LINE.
020900*-----------------------------------------------------------------
021000 PROCEDURE DIVISION USING LK-COM-AREA.
021100*-----------------------------------------------------------------
021200 P100-MAIN-PROCEDURE.
021300     PERFORM P150-INICIALIZA THRU P150-EXIT.
021400     PERFORM P160-VERIFICA-PESOS THRU P160-EXIT.
021500     PERFORM P200-CARREGA-PRODUTO THRU P200-EXIT
021600             UNTIL WS-FS-PRD-FIM-ARQUIVO.
021700     PERFORM P250-VERIFICA-PRODUTOS THRU P250-EXIT.
021800*
021900     IF NOT FLAG-SEM-PRODUTOS THEN
022000         PERFORM P270-CALCULA-JANELA THRU P270-EXIT
022100         PERFORM P300-ACUMULA-VENDA THRU P300-EXIT
022200                 UNTIL WS-FS-LOG-FIM-ARQUIVO
022300         PERFORM P350-VERIFICA-HISTORICO THRU P350-EXIT
022400         IF NOT FLAG-SEM-HISTORICO THEN
022500             PERFORM P400-CALCULA-PREVISAO THRU P400-EXIT
022600             PERFORM P450-ORDENA-PREVISAO THRU P450-EXIT
022700             PERFORM P600-IMPRIME-RELATORIO THRU P600-EXIT
022800         END-IF
022900     END-IF.
023000*
023100     PERFORM P900-FINALIZA THRU P900-EXIT.
023200 P100-EXIT.
023300     GOBACK.
023400*-----------------------------------------------------------------
023500 P150-INICIALIZA.
023600     SET WS-FS-PRD-OK           TO TRUE.
023700     SET WS-FS-LOG-OK           TO TRUE.
023800     MOVE ZERO                  TO WS-IND-PRD.
023900     MOVE ZERO                  TO WS-IND-PREV.
024000     ACCEPT WS-DATA-SISTEMA     FROM DATE YYYYMMDD.
024100*
024200     OPEN INPUT ESX-PRODUTO.
024300     OPEN INPUT ESX-LOG.
024400*
024500     IF NOT WS-FS-PRD-OK OR NOT WS-FS-LOG-OK THEN
024600         MOVE "ERRO NA ABERTURA DOS ARQUIVOS" TO WS-MENSAGEM
024700         DISPLAY SS-LINHA-DE-MENSAGEM
024800         ACCEPT WS-PROMPT LINE 13 COL 30
024900         SET FLAG-SEM-PRODUTOS TO TRUE
025000     ELSE
025100         PERFORM P210-LE-PRODUTO THRU P210-EXIT
025200     END-IF.
025300 P150-EXIT.
025400     EXIT.
025500*-----------------------------------------------------------------
025600* A SOMA DOS PESOS DEVE FECHAR EM 1,00 - SE ALGUEM MEXEU NA
025700* TABELA SEM ACERTAR TODOS OS PESOS, AVISA MAS NAO TRAVA O
025800* PROCESSAMENTO.
025900*-----------------------------------------------------------------
026000 P160-VERIFICA-PESOS.
026100     MOVE ZERO TO WS-SOMA-PESOS.
026200     PERFORM P165-SOMA-PESO THRU P165-EXIT
026300             VARYING WS-IND-SERIE FROM 1 BY 1
026400             UNTIL WS-IND-SERIE GREATER THAN 6.
026500     IF WS-SOMA-PESOS NOT EQUAL 1.00 THEN
026600         MOVE "AVISO - TABELA DE PESOS NAO SOMA 100%" TO
026700                                     WS-MENSAGEM
026800         DISPLAY SS-LINHA-DE-MENSAGEM
026900         ACCEPT WS-PROMPT LINE 13 COL 30
027000         DISPLAY SS-LIMPA-MENSAGEM
027100     END-IF.
027200 P160-EXIT.
027300     EXIT.
027400*-----------------------------------------------------------------
027500 P165-SOMA-PESO.
027600     ADD WS-PESO(WS-IND-SERIE) TO WS-SOMA-PESOS.
027700 P165-EXIT.
027800     EXIT.
027900*-----------------------------------------------------------------
028000 P200-CARREGA-PRODUTO.
028100     ADD 1 TO WS-IND-PRD.
028200     MOVE PRD-ID                TO TAB-PRD-ID(WS-IND-PRD).
028300     MOVE PRD-NOME              TO TAB-PRD-NOME(WS-IND-PRD).
028400     MOVE "N"                   TO TAB-PRD-COM-VENDA(WS-IND-PRD).
028500     PERFORM P205-ZERA-SERIE THRU P205-EXIT
028600             VARYING WS-IND-SERIE FROM 1 BY 1
028700             UNTIL WS-IND-SERIE GREATER THAN 6.
028800*
028900     PERFORM P210-LE-PRODUTO THRU P210-EXIT.
029000 P200-EXIT.
029100     EXIT.
029200*-----------------------------------------------------------------
029300 P205-ZERA-SERIE.
029400     MOVE ZERO TO TAB-PRD-SERIE(WS-IND-PRD, WS-IND-SERIE).
029500 P205-EXIT.
029600     EXIT.
029700*-----------------------------------------------------------------
029800 P210-LE-PRODUTO.
029900     READ ESX-PRODUTO NEXT RECORD
030000         AT END
030100             SET WS-FS-PRD-FIM-ARQUIVO TO TRUE
030200     END-READ.
030300 P210-EXIT.
030400     EXIT.
030500*-----------------------------------------------------------------
030600 P250-VERIFICA-PRODUTOS.
030700     IF WS-IND-PRD EQUAL ZERO THEN
030800         SET FLAG-SEM-PRODUTOS TO TRUE
030900         MOVE "NENHUM PRODUTO CADASTRADO" TO WS-MENSAGEM
031000         DISPLAY SS-LINHA-DE-MENSAGEM
031100         ACCEPT WS-PROMPT LINE 13 COL 30
031200     END-IF.
031300 P250-EXIT.
031400     EXIT.
031500*-----------------------------------------------------------------
031600* CALCULA A COMPETENCIA MAIS ANTIGA DA JANELA DE 6 MESES, USANDO
031700* O SUBPROGRAMA COMUM DE CALCULO DE COMPETENCIA.
031800*-----------------------------------------------------------------
031900 P270-CALCULA-JANELA.
032000     MOVE WS-ANO-SISTEMA           TO WS-COMP-ATUAL-ANO.
032100     MOVE WS-MES-SISTEMA           TO WS-COMP-ATUAL-MES.
032200*
032300     MOVE WS-COMPETENCIA-ATUAL-NUM TO WS-PC-COMPETENCIA.
032400     MOVE 5                        TO WS-PC-NUMERO-MESES.
032500     CALL "ESX0902" USING WS-PARAMETRO-COMPETENCIA.
032600*
032700     MOVE WS-PC-COMPETENCIA-CALCULADA TO WS-COMPETENCIA-INICIAL-R.
032800     COMPUTE WS-TOTAL-MESES-INICIAL =
032900             (WS-CI-ANO * 12) + WS-CI-MES.
033000 P270-EXIT.
033100     EXIT.
033200*-----------------------------------------------------------------
033300 P300-ACUMULA-VENDA.
033400     READ ESX-LOG
033500         AT END
033600             SET WS-FS-LOG-FIM-ARQUIVO TO TRUE
033700         NOT AT END
033800             IF LOG-TIPO EQUAL "VENDA" THEN
033900                 PERFORM P310-LOCALIZA-PRODUTO THRU P310-EXIT
034000                 IF WS-IND-BUSCA GREATER THAN ZERO THEN
034100                     PERFORM P330-CALCULA-INDICE THRU P330-EXIT
034200                     IF WS-INDICE-SERIE GREATER THAN ZERO
034300                        AND WS-INDICE-SERIE NOT GREATER THAN 6
034400                         ADD LOG-QUANTIDADE TO
034500                           TAB-PRD-SERIE(WS-IND-BUSCA,
034600                                         WS-INDICE-SERIE)
034700                         MOVE "S" TO
034800                           TAB-PRD-COM-VENDA(WS-IND-BUSCA)
034900                     END-IF
035000                 END-IF
035100             END-IF
035200     END-READ.
035300 P300-EXIT.
035400     EXIT.
035500*-----------------------------------------------------------------
035600 P310-LOCALIZA-PRODUTO.
035700     MOVE ZERO TO WS-IND-BUSCA.
035800     PERFORM P320-CONFERE-PRODUTO THRU P320-EXIT
035900             VARYING WS-IND-PESQ FROM 1 BY 1
036000             UNTIL WS-IND-PESQ GREATER THAN WS-IND-PRD
036100                OR WS-IND-BUSCA GREATER THAN ZERO.
036200 P310-EXIT.
036300     EXIT.
036400*-----------------------------------------------------------------
036500 P320-CONFERE-PRODUTO.
036600     IF TAB-PRD-ID(WS-IND-PESQ) EQUAL LOG-PRODUTO-ID THEN
036700         MOVE WS-IND-PESQ TO WS-IND-BUSCA
036800     END-IF.
036900 P320-EXIT.
037000     EXIT.
037100*-----------------------------------------------------------------
037200* LOG-DATA VEM NO FORMATO AAAA-MM-DD. O MES CORRENTE DA JANELA
037300* OCUPA A SEXTA POSICAO DA SERIE (A MAIS RECENTE).
037400*-----------------------------------------------------------------
037500 P330-CALCULA-INDICE.
037600     MOVE LOG-DATA(1:4)  TO WS-CL-ANO.
037700     MOVE LOG-DATA(6:2)  TO WS-CL-MES.
037800     COMPUTE WS-TOTAL-MESES-LOG = (WS-CL-ANO * 12) + WS-CL-MES.
037900     COMPUTE WS-INDICE-SERIE =
038000         WS-TOTAL-MESES-LOG - WS-TOTAL-MESES-INICIAL + 1.
038100 P330-EXIT.
038200     EXIT.
038300*-----------------------------------------------------------------
038400 P350-VERIFICA-HISTORICO.
038500     MOVE "S" TO WS-SEM-HISTORICO.
038600     PERFORM P355-CONFERE-HISTORICO THRU P355-EXIT
038700             VARYING WS-IND-PESQ FROM 1 BY 1
038800             UNTIL WS-IND-PESQ GREATER THAN WS-IND-PRD.
038900*
039000     IF FLAG-SEM-HISTORICO THEN
039100         MOVE "NENHUM HISTORICO DE VENDAS NOS ULTIMOS 6 MESES" TO
039200                                     WS-MENSAGEM
039300         DISPLAY SS-LINHA-DE-MENSAGEM
039400         ACCEPT WS-PROMPT LINE 13 COL 30
039500     END-IF.
039600 P350-EXIT.
039700     EXIT.
039800*-----------------------------------------------------------------
039900 P355-CONFERE-HISTORICO.
040000     IF TAB-PRD-TEM-VENDA(WS-IND-PESQ) THEN
040100         MOVE "N" TO WS-SEM-HISTORICO
040200     END-IF.
040300 P355-EXIT.
040400     EXIT.
040500*-----------------------------------------------------------------
040600 P400-CALCULA-PREVISAO.
040700     PERFORM P410-PREVE-PRODUTO THRU P410-EXIT
040800             VARYING WS-IND-PESQ FROM 1 BY 1
040900             UNTIL WS-IND-PESQ GREATER THAN WS-IND-PRD.
041000 P400-EXIT.
041100     EXIT.
041200*-----------------------------------------------------------------
041300 P410-PREVE-PRODUTO.
041400     IF TAB-PRD-TEM-VENDA(WS-IND-PESQ) THEN
041500         MOVE ZERO TO WS-PREVISAO-CALC
041600         PERFORM P420-PONDERA-MES THRU P420-EXIT
041700                 VARYING WS-IND-SERIE FROM 1 BY 1
041800                 UNTIL WS-IND-SERIE GREATER THAN 6
041900*
042000         COMPUTE WS-PREVISAO-ARREDONDADA ROUNDED =
042100                 WS-PREVISAO-CALC
042200*
042300         ADD 1 TO WS-IND-PREV
042400         MOVE TAB-PRD-ID(WS-IND-PESQ)   TO TAB-PV-ID(WS-IND-PREV)
042500         MOVE TAB-PRD-NOME(WS-IND-PESQ)
042600             TO TAB-PV-NOME(WS-IND-PREV)
042700         MOVE WS-PREVISAO-ARREDONDADA TO TAB-PV-VALOR(WS-IND-PREV)
042800     END-IF.
042900 P410-EXIT.
043000     EXIT.
043100*-----------------------------------------------------------------
043200 P420-PONDERA-MES.
043300     COMPUTE WS-PREVISAO-CALC =
043400             WS-PREVISAO-CALC +
043500             (TAB-PRD-SERIE(WS-IND-PESQ, WS-IND-SERIE) *
043600              WS-PESO(WS-IND-SERIE)).
043700 P420-EXIT.
043800     EXIT.
043900*-----------------------------------------------------------------
044000 P450-ORDENA-PREVISAO.
044100     SORT TAB-PREV ON DESCENDING KEY TAB-PV-VALOR.
044200 P450-EXIT.
044300     EXIT.
044400*-----------------------------------------------------------------
044500 P600-IMPRIME-RELATORIO.
044600     OPEN OUTPUT ESX-LISTAGEM.
044700     MOVE WS-LST-CAB-1               TO WS-LST-LINHA.
044800     WRITE WS-LST-LINHA.
044900*
045000     MOVE WS-COMPETENCIA-INICIAL-R   TO WS-LST-COMP-INI-ED.
045100     MOVE WS-COMPETENCIA-ATUAL-NUM   TO WS-LST-COMP-FIM-ED.
045200     MOVE WS-LST-CAB-2               TO WS-LST-LINHA.
045300     WRITE WS-LST-LINHA.
045400*
045500     IF WS-IND-PREV EQUAL ZERO THEN
045600         MOVE WS-LST-VAZIO           TO WS-LST-LINHA
045700         WRITE WS-LST-LINHA
045800     ELSE
045900         MOVE WS-LST-COLCAB          TO WS-LST-LINHA
046000         WRITE WS-LST-LINHA
046100         PERFORM P610-IMPRIME-LINHA THRU P610-EXIT
046200                 VARYING WS-IND-PESQ FROM 1 BY 1
046300                 UNTIL WS-IND-PESQ GREATER THAN WS-IND-PREV
046400     END-IF.
046500*
046600     MOVE WS-LST-RODAPE              TO WS-LST-LINHA.
046700     WRITE WS-LST-LINHA.
046800 P600-EXIT.
046900     EXIT.
047000*-----------------------------------------------------------------
047100 P610-IMPRIME-LINHA.
047200     MOVE TAB-PV-ID(WS-IND-PESQ)     TO WS-LST-PV-ID.
047300     MOVE TAB-PV-NOME(WS-IND-PESQ)   TO WS-LST-PV-NOME.
047400     MOVE TAB-PV-VALOR(WS-IND-PESQ)  TO WS-LST-PV-VALOR-ED.
047500     MOVE WS-LST-DET-1               TO WS-LST-LINHA.
047600     WRITE WS-LST-LINHA.
047700 P610-EXIT.
047800     EXIT.
047900*-----------------------------------------------------------------
048000 P900-FINALIZA.
048100     IF WS-FS-PRD-OK THEN
048200         CLOSE ESX-PRODUTO
048300     END-IF.
048400     IF WS-FS-LOG-OK THEN
048500         CLOSE ESX-LOG
048600     END-IF.
048700     IF NOT FLAG-SEM-PRODUTOS AND NOT FLAG-SEM-HISTORICO THEN
048800         CLOSE ESX-LISTAGEM
048900     END-IF.
049000 P900-EXIT.
049100     GOBACK.
049200 END PROGRAM ESX0520.
