000100******************************************************************
000200* PROGRAMA : ESX0202
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : CADASTRO DE PESSOAS - LISTAGEM
000500******************************************************************
000600*-----------------------------------------------------------------
000700* REGISTRO DE ALTERACOES
000800*   30/09/1986 JRS CRIACAO DO PROGRAMA - CD-1986-041              JRS
000900*-----------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.    ESX0202.
001300 AUTHOR.        J.R.SILVEIRA.
001400 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001500 DATE-WRITTEN.  30/09/1986.
001600 DATE-COMPILED.
001700 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
001800*-----------------------------------------------------------------
001900* EMITE A RELACAO DE PESSOAS CADASTRADAS, COM INDICACAO DO TIPO
002000* (CLIENTE, FORNECEDOR OU FUNCIONARIO), EM ORDEM DE GRAVACAO DO
002100* MESTRE.
002200*-----------------------------------------------------------------
002300 ENVIRONMENT DIVISION.
002400*-----------------------------------------------------------------
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800*
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT ESX-PESSOA ASSIGN TO "PESSOA"
003200         ORGANIZATION   IS INDEXED
003300         ACCESS         IS SEQUENTIAL
003400         RECORD KEY     IS PES-ID
003500         FILE STATUS    IS WS-FS-PESSOA.
003600*
003700     SELECT ESX-LISTAGEM ASSIGN TO "LISTPES"
003800         ORGANIZATION   IS LINE SEQUENTIAL
003900         FILE STATUS    IS WS-FS-LISTAGEM.
004000*-----------------------------------------------------------------
004100 DATA DIVISION.
004200*-----------------------------------------------------------------
004300 FILE SECTION.
004400 FD  ESX-PESSOA.
004500     COPY PESSOA.CPY.
004600*
004700 FD  ESX-LISTAGEM.
004800 01  WS-LST-LINHA                        PIC X(80).
004900*
005000 WORKING-STORAGE SECTION.
005100*-----------------------------------------------------------------
005200 01  WS-LST-CAB-1.
005300     05  FILLER  PIC X(30) VALUE "RELACAO DE PESSOAS CADASTRADAS".
005400     05  FILLER          PIC X(10) VALUE SPACES.
005500     05  WS-LST-CAB1-DATA PIC X(10).
005600     05  FILLER          PIC X(30) VALUE SPACES.
005700*
005800 01  WS-LST-CAB-2.
005900     05  FILLER          PIC X(12) VALUE "CODIGO".
006000     05  FILLER          PIC X(37) VALUE "NOME".
006100     05  FILLER          PIC X(15) VALUE "TIPO".
006200     05  FILLER          PIC X(16) VALUE SPACES.
006300*
006400 01  WS-LST-DET-1.
006500     05  WS-LST-PES-ID                PIC X(12).
006600     05  WS-LST-PES-NOME              PIC X(37).
006700     05  WS-LST-PES-TIPO-DESC         PIC X(15).
006800     05  FILLER                       PIC X(16) VALUE SPACES.
006900*
007000 01  WS-LST-FINAL-0.
007100     05  FILLER  PIC X(40) VALUE "NENHUMA PESSOA CADASTRADA".
007200     05  FILLER          PIC X(40) VALUE SPACES.
007300*
007400 01  WS-LST-FINAL-1.
007500     05  FILLER          PIC X(20) VALUE "TOTAL DE PESSOAS: ".
007600     05  WS-LST-QTD-REG-ED            PIC ZZZ,ZZ9.
007700     05  FILLER          PIC X(55) VALUE SPACES.
007800*
007900 01  WS-REG-PESSOA-NUMERICO REDEFINES WS-LST-DET-1.
008000     05  FILLER                       PIC X(12).
008100     05  FILLER                       PIC X(37).
008200     05  WS-LST-TIPO-NUM              PIC 9(01).
008300     05  FILLER                       PIC X(31).
008400*
008500 01  WS-CONTADORES.
008600     05  WS-QTD-REGISTROS             PIC 9(005) COMP.
008700     05  WS-QTD-REGISTROS-R REDEFINES WS-QTD-REGISTROS
008800                                      PIC X(002).
008900*
009000 01  WS-DATA-EMISSAO.
009100     05  WS-DATA-EMISSAO-AAAAMMDD     PIC 9(008).
009200     05  WS-DATA-EMISSAO-R REDEFINES WS-DATA-EMISSAO-AAAAMMDD.
009300         10  WS-DTE-ANO                PIC 9(004).
009400         10  WS-DTE-MES                PIC 9(002).
009500         10  WS-DTE-DIA                PIC 9(002).
009600     05  FILLER                       PIC X(002).
009700*
009800 77  WS-FS-PESSOA                     PIC 9(02).
009900     88  WS-FS-OK                     VALUE ZEROS.
010000     88  WS-FS-FIM-ARQUIVO            VALUE 10.
010100*
010200 77  WS-FS-LISTAGEM                   PIC 9(02).
010300*
010400 77  WS-PROMPT                        PIC X(01).
010500*-----------------------------------------------------------------
010600 LINKAGE SECTION.
010700*-----------------------------------------------------------------
010800 01  LK-COM-AREA.
010900     03  LK-MENSAGEM                  PIC X(20).
011000     03  FILLER                       PIC X(05).
011100*-----------------------------------------------------------------
011200 PROCEDURE DIVISION USING LK-COM-AREA.
011300*-----------------------------------------------------------------
011400 P100-MAIN-PROCEDURE.
011500     PERFORM P150-INICIALIZA THRU P150-EXIT.
011600     PERFORM P200-LISTA-PESSOAS THRU P200-EXIT
011700             UNTIL WS-FS-FIM-ARQUIVO.
011800     PERFORM P800-RODAPE THRU P800-EXIT.
011900     PERFORM P900-FINALIZA THRU P900-EXIT.
012000 P100-EXIT.
012100     GOBACK.
012200*-----------------------------------------------------------------
012300 P150-INICIALIZA.
012400     MOVE ZERO              TO WS-QTD-REGISTROS.
012500     SET WS-FS-OK           TO TRUE.
012600     ACCEPT WS-DATA-EMISSAO-AAAAMMDD FROM DATE YYYYMMDD.
012700     MOVE WS-DATA-EMISSAO-AAAAMMDD TO WS-LST-CAB1-DATA.
012800*
012900     OPEN INPUT  ESX-PESSOA.
013000     OPEN OUTPUT ESX-LISTAGEM.
013100*
013200     MOVE WS-LST-CAB-1      TO WS-LST-LINHA.
013300     WRITE WS-LST-LINHA.
013400     MOVE WS-LST-CAB-2      TO WS-LST-LINHA.
013500     WRITE WS-LST-LINHA.
013600*
013700     READ ESX-PESSOA NEXT RECORD
013800         AT END
013900             SET WS-FS-FIM-ARQUIVO TO TRUE
014000     END-READ.
014100 P150-EXIT.
014200     EXIT.
014300*-----------------------------------------------------------------
014400 P200-LISTA-PESSOAS.
014500     MOVE PES-ID             TO WS-LST-PES-ID.
014600     MOVE PES-NOME           TO WS-LST-PES-NOME.
014700*
014800     EVALUATE TRUE
014900         WHEN PES-TIPO-CLIENTE
015000             MOVE "CLIENTE"      TO WS-LST-PES-TIPO-DESC
015100         WHEN PES-TIPO-FORNECEDOR
015200             MOVE "FORNECEDOR"   TO WS-LST-PES-TIPO-DESC
015300         WHEN PES-TIPO-FUNCIONARIO
015400             MOVE "FUNCIONARIO"  TO WS-LST-PES-TIPO-DESC
015500         WHEN OTHER
015600             MOVE "INDEFINIDO"   TO WS-LST-PES-TIPO-DESC
015700     END-EVALUATE.
015800*
015900     MOVE WS-LST-DET-1       TO WS-LST-LINHA.
016000     WRITE WS-LST-LINHA.
016100     ADD 1 TO WS-QTD-REGISTROS.
016200*
016300     READ ESX-PESSOA NEXT RECORD
016400         AT END
016500             SET WS-FS-FIM-ARQUIVO TO TRUE
016600     END-READ.
016700 P200-EXIT.
016800     EXIT.
016900*-----------------------------------------------------------------
017000 P800-RODAPE.
017100     IF WS-QTD-REGISTROS EQUAL ZERO THEN
017200         MOVE WS-LST-FINAL-0 TO WS-LST-LINHA
017300     ELSE
017400         MOVE WS-QTD-REGISTROS TO WS-LST-QTD-REG-ED
017500         MOVE WS-LST-FINAL-1 TO WS-LST-LINHA
017600     END-IF.
017700     WRITE WS-LST-LINHA.
017800 P800-EXIT.
017900     EXIT.
018000*-----------------------------------------------------------------
018100 P900-FINALIZA.
018200     CLOSE ESX-PESSOA.
018300     CLOSE ESX-LISTAGEM.
018400 P900-EXIT.
018500     GOBACK.
018600 END PROGRAM ESX0202.
