000100******************************************************************
000200* PROGRAMA : ESX0330
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : MOVIMENTACOES - PAGAMENTO DE TITULO
000500******************************************************************
000600*-----------------------------------------------------------------
000700* REGISTRO DE ALTERACOES
000800*   12/03/1986 MAC CRIACAO DO PROGRAMA - CD-1986-007              MAC
000900*   18/11/1988 MAC INCLUIDO TESTE DE TITULO JA PAGO PARA EVITAR   MAC
001000*               BAIXA EM DUPLICIDADE - CD-1988-033
001100*-----------------------------------------------------------------
001200 IDENTIFICATION DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.    ESX0330.
001500 AUTHOR.        M.A.COSTA.
001600 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001700 DATE-WRITTEN.  12/03/1986.
001800 DATE-COMPILED.
001900 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
002000*-----------------------------------------------------------------
002100* DA BAIXA EM UM TITULO (COMPRA OU VENDA A PRAZO) PELO SEU
002200* CODIGO. TITULO JA BAIXADO NAO SOFRE NOVA GRAVACAO - O PROGRAMA
002300* APENAS AVISA QUE O TITULO JA ESTA PAGO E NADA ALTERA.
002400*-----------------------------------------------------------------
002500 ENVIRONMENT DIVISION.
002600*-----------------------------------------------------------------
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000*
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT ESX-TITULO ASSIGN TO "TITULO"
003400         ORGANIZATION   IS INDEXED
003500         ACCESS         IS RANDOM
003600         RECORD KEY     IS TIT-ID
003700         FILE STATUS    IS WS-FS-TITULO.
003800*-----------------------------------------------------------------
003900 DATA DIVISION.
004000*-----------------------------------------------------------------
004100 FILE SECTION.
004200 FD  ESX-TITULO.
004300     COPY TITULO.CPY.
004400*
004500 WORKING-STORAGE SECTION.
004600*-----------------------------------------------------------------
004700 01  WS-REG-TITULO.
004800     05  WS-TIT-ID                    PIC X(36).
004900     05  WS-TIT-VALOR                 PIC S9(07)V9(02).
005000     05  WS-TIT-QUANTIDADE            PIC S9(07).
005100     05  WS-TIT-PAGA                  PIC X(01).
005200     05  WS-TIT-PESSOA-ID             PIC X(10).
005300     05  WS-TIT-TIPO-TITULO           PIC X(10).
005400*
005500 01  WS-REG-TITULO-ANTIGO REDEFINES WS-REG-TITULO.
005600     05  FILLER                       PIC X(75).
005700*
005800 01  WS-CONTADORES.
005900     05  WS-QTDE-BAIXADOS             PIC 9(005) COMP.
006000     05  WS-QTDE-BAIXADOS-ED REDEFINES WS-QTDE-BAIXADOS
006100                                      PIC X(002).
006200*
006300 01  WS-VALOR-CONFERENCIA.
006400     05  WS-VALOR-TOTAL               PIC S9(09)V9(02).
006500     05  WS-VALOR-TOTAL-R REDEFINES WS-VALOR-TOTAL.
006600         10  WS-VALOR-PARTE-INTEIRA   PIC S9(09).
006700         10  WS-VALOR-PARTE-DECIMAL   PIC 9(02).
006800*
006900 77  WS-FS-TITULO                     PIC 9(02).
007000     88  WS-FS-OK                     VALUE ZEROS.
007100     88  WS-FS-NAO-EXISTE             VALUE 35.
007200*
007300 77  WS-RESPOSTA-TELA                 PIC X(01).
007400     88  FLAG-SAIR                    VALUE "Q".
007500     88  FLAG-CONTINUAR               VALUE "S".
007600*
007700 77  WS-MENSAGEM                      PIC X(35) VALUE SPACES.
007800 77  WS-PROMPT                        PIC X(01) VALUE SPACES.
007900*
008000 01  WS-DATA-BAIXA.
008100     05  WS-DATA-BAIXA-AAAAMMDD       PIC 9(008).
008200     05  FILLER                       PIC X(002).
008300*-----------------------------------------------------------------
008400 LINKAGE SECTION.
008500*-----------------------------------------------------------------
008600 01  LK-COM-AREA.
008700     03  LK-MENSAGEM                  PIC X(20).
008800     03  FILLER                       PIC X(05).
008900*-----------------------------------------------------------------
009000 SCREEN SECTION.
009100 01  SS-CABECALHO-TELA.
009200     05  VALUE ".===============================================."
009300             BLANK SCREEN                LINE 01 COL 10.
009400     05  VALUE "|"                        LINE 02 COL 10.
009500     05  VALUE "MOVIMENTACOES"             LINE 02 COL 25.
009600     05  VALUE "|"                        LINE 02 COL 59.
009700     05  VALUE "+-----------------------------------------------+"
009800                                         LINE 03 COL 10.
009900     05  VALUE "|"                        LINE 04 COL 10.
010000     05  VALUE "PAGAMENTO DE TITULO"       LINE 04 COL 25.
010100     05  VALUE "|"                        LINE 04 COL 59.
010200     05  VALUE "+===============================================+"
010300                                         LINE 05 COL 10.
010400*
010500 01  SS-TELA-DE-DADOS.
010600     05  VALUE "|"                        LINE 06 COL 10.
010700     05  VALUE "Codigo do Titulo:"         LINE 06 COL 12.
010800     05  VALUE "|"                        LINE 06 COL 59.
010900     05  VALUE "+===============================================+"
011000                                         LINE 07 COL 10.
011100     05  VALUE "DIGITE <S> PARA CONFIRMAR / <Q> PARA SAIR [ ]"
011200                                         LINE 08 COL 12.
011300*
011400 01  SS-TELA-CODIGO.
011500     05  SS-TIT-ID PIC X(36)
011600         LINE 06 COL 31
011700         USING WS-TIT-ID.
011800*
011900 01  SS-LINHA-DE-MENSAGEM.
012000     05  SS-MENSAGEM              PIC X(35) USING WS-MENSAGEM
012100                                         LINE 10 COL 12.
012200*-----------------------------------------------------------------
012300 PROCEDURE DIVISION USING LK-COM-AREA.
012400*-----------------------------------------------------------------
012500 P100-MAIN-PROCEDURE.
012600     PERFORM P150-INICIALIZA THRU P150-EXIT.
012700     PERFORM P300-PROCESSA THRU P300-EXIT UNTIL FLAG-SAIR.
012800     PERFORM P900-FINALIZA THRU P900-EXIT.
012900 P100-EXIT.
013000     GOBACK.
013100*-----------------------------------------------------------------
013200 P150-INICIALIZA.
013300     MOVE ZERO              TO WS-QTDE-BAIXADOS.
013400     ACCEPT WS-DATA-BAIXA-AAAAMMDD FROM DATE YYYYMMDD.
013500     SET WS-FS-OK           TO TRUE.
013600*
013700     OPEN I-O ESX-TITULO.
013800     IF NOT WS-FS-OK THEN
013900         MOVE "ERRO NA ABERTURA DO ARQUIVO" TO WS-MENSAGEM
014000         DISPLAY SS-LINHA-DE-MENSAGEM
014100         ACCEPT WS-PROMPT LINE 10 COL 50
014200         PERFORM P900-FINALIZA THRU P900-EXIT
014300     END-IF.
014400 P150-EXIT.
014500     EXIT.
014600*-----------------------------------------------------------------
014700 P300-PROCESSA.
014800     MOVE SPACES                         TO WS-TIT-ID.
014900*
015000     DISPLAY SS-CABECALHO-TELA.
015100     DISPLAY SS-TELA-DE-DADOS.
015200*
015300     ACCEPT WS-RESPOSTA-TELA LINE 08 COL 55.
015400     ACCEPT SS-TELA-CODIGO.
015500     ACCEPT WS-RESPOSTA-TELA LINE 08 COL 55.
015600*
015700     IF FLAG-CONTINUAR THEN
015800         MOVE WS-TIT-ID TO TIT-ID
015900         READ ESX-TITULO
016000             KEY IS TIT-ID
016100                 INVALID KEY
016200                     MOVE "TITULO NAO ENCONTRADO" TO WS-MENSAGEM
016300                     DISPLAY SS-LINHA-DE-MENSAGEM
016400                     ACCEPT WS-PROMPT LINE 10 COL 50
016500                 NOT INVALID KEY
016600                     PERFORM P400-ATUALIZAR-PAGAMENTO
016700                             THRU P400-EXIT
016800         END-READ
016900     END-IF.
017000 P300-EXIT.
017100     EXIT.
017200*-----------------------------------------------------------------
017300 P400-ATUALIZAR-PAGAMENTO.
017400     IF TIT-PAGA-SIM THEN
017500         MOVE "TITULO JA ESTAVA PAGO" TO WS-MENSAGEM
017600         DISPLAY SS-LINHA-DE-MENSAGEM
017700         ACCEPT WS-PROMPT LINE 10 COL 50
017800     ELSE
017900         SET TIT-PAGA-SIM TO TRUE
018000         MOVE WS-DATA-BAIXA-AAAAMMDD TO TIT-DATA-BAIXA
018100         REWRITE REG-TITULO
018200         IF NOT WS-FS-OK THEN
018300             MOVE "ERRO NA BAIXA DO TITULO" TO WS-MENSAGEM
018400             DISPLAY SS-LINHA-DE-MENSAGEM
018500             ACCEPT WS-PROMPT LINE 10 COL 50
018600         ELSE
018700             ADD 1 TO WS-QTDE-BAIXADOS
018800             MOVE "TITULO BAIXADO COM SUCESSO" TO WS-MENSAGEM
018900             DISPLAY SS-LINHA-DE-MENSAGEM
019000             ACCEPT WS-PROMPT LINE 10 COL 50
019100         END-IF
019200     END-IF.
019300 P400-EXIT.
019400     EXIT.
019500*-----------------------------------------------------------------
019600 P900-FINALIZA.
019700     CLOSE ESX-TITULO.
019800 P900-EXIT.
019900     GOBACK.
020000 END PROGRAM ESX0330.
