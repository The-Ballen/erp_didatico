000100******************************************************************
000200* PROGRAMA : ESX0204
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : CADASTRO DE PESSOAS - EXCLUSAO
000500******************************************************************
000600*-----------------------------------------------------------------
000700* REGISTRO DE ALTERACOES
000800*   30/09/1986 JRS CRIACAO DO PROGRAMA - CD-1986-041              JRS
000900*   18/11/1988 MAC INCLUIDA VARREDURA DO MESTRE DE TITULOS PARA   MAC
001000*               IMPEDIR EXCLUSAO DE PESSOA COM TITULO EM ABERTO
001100*               OU QUITADO - CD-1988-033
001200*-----------------------------------------------------------------
001300 IDENTIFICATION DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.    ESX0204.
001600 AUTHOR.        J.R.SILVEIRA.
001700 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001800 DATE-WRITTEN.  30/09/1986.
001900 DATE-COMPILED.
002000 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
002100*-----------------------------------------------------------------
002200* EXCLUSAO DE PESSOA PELO CODIGO. ANTES DE EXCLUIR, O MESTRE DE
002300* TITULOS E VARRIDO NA SEQUENCIA EM BUSCA DE QUALQUER TITULO
002400* VINCULADO AO CODIGO DA PESSOA. EXISTINDO TITULO, A EXCLUSAO E
002500* RECUSADA - A INTEGRIDADE DO HISTORICO DE TITULOS PREVALECE
002600* SOBRE A LIMPEZA DO CADASTRO.
002700*-----------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900*-----------------------------------------------------------------
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300*
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT ESX-PESSOA ASSIGN TO "PESSOA"
003700         ORGANIZATION   IS INDEXED
003800         ACCESS         IS RANDOM
003900         RECORD KEY     IS PES-ID
004000         FILE STATUS    IS WS-FS-PESSOA.
004100*
004200     SELECT ESX-TITULO ASSIGN TO "TITULO"
004300         ORGANIZATION   IS INDEXED
004400         ACCESS         IS SEQUENTIAL
004500         RECORD KEY     IS TIT-ID
004600         FILE STATUS    IS WS-FS-TITULO.
004700*-----------------------------------------------------------------
004800 DATA DIVISION.
004900*-----------------------------------------------------------------
005000 FILE SECTION.
005100 FD  ESX-PESSOA.
005200     COPY PESSOA.CPY.
005300*
005400 FD  ESX-TITULO.
005500     COPY TITULO.CPY.
005600*
005700 WORKING-STORAGE SECTION.
005800*-----------------------------------------------------------------
005900 01  WS-CHAVE-AREA.
006000     05  WS-PES-ID                    PIC X(10).
006100     05  WS-PES-ID-R REDEFINES WS-PES-ID.
006200         10  WS-PES-ID-PREFIXO        PIC X(03).
006300         10  WS-PES-ID-SUFIXO         PIC X(07).
006400*
006500 01  WS-DADOS-EXCLUIDOS.
006600     05  WS-PES-NOME-EXCLUIDO         PIC X(35).
006700     05  FILLER                       PIC X(11).
006800*
006900 01  WS-DATA-EXCLUSAO.
007000     05  WS-DATA-EXCLUSAO-AAAAMMDD    PIC 9(008).
007100     05  WS-DATA-EXCLUSAO-R REDEFINES WS-DATA-EXCLUSAO-AAAAMMDD.
007200         10  WS-DTE-ANO                PIC 9(004).
007300         10  WS-DTE-MES                PIC 9(002).
007400         10  WS-DTE-DIA                PIC 9(002).
007500     05  FILLER                       PIC X(002).
007600*
007700 01  WS-CONTADORES.
007800     05  WS-QTDE-EXCLUIDOS            PIC 9(005) COMP.
007900     05  WS-QTDE-EXCLUIDOS-ED REDEFINES WS-QTDE-EXCLUIDOS
008000                                      PIC X(002).
008100*
008200 77  WS-FS-PESSOA                     PIC 9(02).
008300     88  WS-FS-OK                     VALUE ZEROS.
008400     88  WS-FS-NAO-EXISTE             VALUE 35.
008500*
008600 77  WS-FS-TITULO                     PIC 9(02).
008700     88  WS-FS-TITULO-OK              VALUE ZEROS.
008800     88  WS-FS-TITULO-FIM             VALUE 10.
008900*
009000 77  WS-TITULO-ENCONTRADO             PIC X(01).
009100     88  FLAG-TITULO-ENCONTRADO       VALUE "S".
009200     88  FLAG-TITULO-NAO-ENCONTRADO   VALUE "N".
009300*
009400 77  WS-RESPOSTA-TELA                 PIC X(01).
009500     88  FLAG-SAIR                    VALUE "Q".
009600     88  FLAG-CONTINUAR               VALUE "S".
009700*
009800 77  WS-MENSAGEM                      PIC X(30) VALUE SPACES.
009900 77  WS-PROMPT                        PIC X(01) VALUE SPACES.
010000*-----------------------------------------------------------------
010100 LINKAGE SECTION.
010200*-----------------------------------------------------------------
010300 01  LK-COM-AREA.
010400     03  LK-MENSAGEM                  PIC X(20).
010500     03  FILLER                       PIC X(05).
010600*-----------------------------------------------------------------
010700 SCREEN SECTION.
010800 01  SS-CLEAR-SCREEN.
010900     05  BLANK SCREEN.
011000*
011100 01  SS-INPUT-SCREEN.
011200     05  LINE 02 COL 05 VALUE "CADASTRO DE PESSOAS".
011300     05  LINE 03 COL 05 VALUE "ESX0204 - Exclusao".
011400     05  LINE 04 COL 05 VALUE
011500     "------------------------------------------------------------
011600-    "--------------".
011700     05  LINE 06 COL 05 VALUE "Codigo da Pessoa....: ".
011800     05  SS-PES-ID REVERSE-VIDEO PIC X(10)
011900                     USING WS-PES-ID.
012000     05  LINE 08 COL 05 VALUE "Nome................: ".
012100     05  SS-PES-NOME PIC X(35)
012200                     USING WS-PES-NOME-EXCLUIDO.
012300     05  LINE 11 COL 05 VALUE
012400     "------------------------------------------------------------
012500-    "--------------".
012600     05  LINE 12 COL 05 VALUE
012700          "<S> para confirmar a exclusao ou <Q> para Sair. ".
012800     05  SS-RESPOSTA-TELA REVERSE-VIDEO PIC X(01)
012900                     USING WS-RESPOSTA-TELA.
013000     05  LINE 13 COL 05 VALUE
013100     "------------------------------------------------------------
013200-    "--------------".
013300*
013400 01  SS-LINHA-DE-MENSAGEM.
013500     05  SS-MENSAGEM          PIC X(30) USING WS-MENSAGEM
013600                                         LINE 14 COL 05.
013700*
013800 01  SS-LIMPA-MENSAGEM.
013900     05  LINE 14 BLANK LINE.
014000*-----------------------------------------------------------------
014100 PROCEDURE DIVISION USING LK-COM-AREA.
014200*-----------------------------------------------------------------
014300 P100-MAIN-PROCEDURE.
014400     PERFORM P150-INICIALIZA THRU P150-EXIT.
014500     PERFORM P300-PROCESSA THRU P300-EXIT UNTIL FLAG-SAIR.
014600     PERFORM P900-FINALIZA THRU P900-EXIT.
014700 P100-EXIT.
014800     GOBACK.
014900*-----------------------------------------------------------------
015000 P150-INICIALIZA.
015100     MOVE ZERO              TO WS-QTDE-EXCLUIDOS.
015200     SET WS-FS-OK           TO TRUE.
015300     ACCEPT WS-DATA-EXCLUSAO-AAAAMMDD FROM DATE YYYYMMDD.
015400*
015500     OPEN I-O ESX-PESSOA.
015600     IF NOT WS-FS-OK THEN
015700         MOVE "ERRO NA ABERTURA DO ARQUIVO" TO WS-MENSAGEM
015800         DISPLAY SS-LINHA-DE-MENSAGEM
015900         ACCEPT WS-PROMPT LINE 14 COL 30
016000         PERFORM P900-FINALIZA THRU P900-EXIT
016100     END-IF.
016200 P150-EXIT.
016300     EXIT.
016400*-----------------------------------------------------------------
016500 P300-PROCESSA.
016600     MOVE SPACES             TO WS-PES-ID.
016700     MOVE SPACES             TO WS-DADOS-EXCLUIDOS.
016800     MOVE SPACES             TO WS-RESPOSTA-TELA.
016900*
017000     DISPLAY SS-CLEAR-SCREEN.
017100     ACCEPT WS-PES-ID LINE 06 COL 27.
017200*
017300     IF WS-PES-ID EQUAL SPACES THEN
017400         MOVE "Q"            TO WS-RESPOSTA-TELA
017500     ELSE
017600         PERFORM P310-LOCALIZA-PESSOA THRU P310-EXIT
017700     END-IF.
017800 P300-EXIT.
017900     EXIT.
018000*-----------------------------------------------------------------
018100 P310-LOCALIZA-PESSOA.
018200     MOVE WS-PES-ID          TO PES-ID.
018300*
018400     READ ESX-PESSOA
018500         KEY IS PES-ID
018600             INVALID KEY
018700                 MOVE "PESSOA NAO EXISTE" TO WS-MENSAGEM
018800                 DISPLAY SS-LINHA-DE-MENSAGEM
018900                 ACCEPT WS-PROMPT LINE 14 COL 30
019000                 DISPLAY SS-LIMPA-MENSAGEM
019100             NOT INVALID KEY
019200                 MOVE PES-NOME       TO WS-PES-NOME-EXCLUIDO
019300                 PERFORM P320-VERIFICA-TITULOS THRU P320-EXIT
019400                 IF FLAG-TITULO-ENCONTRADO THEN
019500                     MOVE "PESSOA POSSUI TITULO VINCULADO"
019600                                         TO WS-MENSAGEM
019700                     DISPLAY SS-LINHA-DE-MENSAGEM
019800                     ACCEPT WS-PROMPT LINE 14 COL 30
019900                     DISPLAY SS-LIMPA-MENSAGEM
020000                 ELSE
020100                     DISPLAY SS-INPUT-SCREEN
020200                     ACCEPT WS-RESPOSTA-TELA LINE 12 COL 51
020300                     IF FLAG-CONTINUAR THEN
020400                         PERFORM P400-EXCLUI-PESSOA THRU P400-EXIT
020500                     END-IF
020600                 END-IF
020700     END-READ.
020800 P310-EXIT.
020900     EXIT.
021000*-----------------------------------------------------------------
021100* VARRE O MESTRE DE TITULOS NA SEQUENCIA PROCURANDO REGISTRO
021200* CUJO TIT-PESSOA-ID COINCIDA COM O CODIGO DA PESSOA EM EXCLUSAO.
021300* TITULO PAGO OU EM ABERTO - TANTO FAZ - BLOQUEIA A EXCLUSAO.
021400*-----------------------------------------------------------------
021500 P320-VERIFICA-TITULOS.
021600     SET FLAG-TITULO-NAO-ENCONTRADO  TO TRUE.
021700     SET WS-FS-TITULO-OK             TO TRUE.
021800*
021900     OPEN INPUT ESX-TITULO.
022000     IF NOT WS-FS-TITULO-OK THEN
022100         GO TO P320-EXIT
022200     END-IF.
022300*
022400     READ ESX-TITULO NEXT RECORD
022500         AT END
022600             SET WS-FS-TITULO-FIM TO TRUE
022700     END-READ.
022800*
022900     PERFORM P330-COMPARA-TITULO THRU P330-EXIT
023000             UNTIL WS-FS-TITULO-FIM
023100                OR FLAG-TITULO-ENCONTRADO.
023200*
023300     CLOSE ESX-TITULO.
023400 P320-EXIT.
023500     EXIT.
023600*-----------------------------------------------------------------
023700 P330-COMPARA-TITULO.
023800     IF TIT-PESSOA-ID EQUAL WS-PES-ID THEN
023900         SET FLAG-TITULO-ENCONTRADO TO TRUE
024000     ELSE
024100         READ ESX-TITULO NEXT RECORD
024200             AT END
024300                 SET WS-FS-TITULO-FIM TO TRUE
024400         END-READ
024500     END-IF.
024600 P330-EXIT.
024700     EXIT.
024800*-----------------------------------------------------------------
024900 P400-EXCLUI-PESSOA.
025000     DELETE ESX-PESSOA.
025100     IF NOT WS-FS-OK THEN
025200         MOVE "ERRO NA EXCLUSAO DO REGISTRO" TO WS-MENSAGEM
025300         DISPLAY SS-LINHA-DE-MENSAGEM
025400         ACCEPT WS-PROMPT LINE 14 COL 30
025500     ELSE
025600         ADD 1 TO WS-QTDE-EXCLUIDOS
025700         MOVE "PESSOA EXCLUIDA COM SUCESSO" TO WS-MENSAGEM
025800         DISPLAY SS-LINHA-DE-MENSAGEM
025900         ACCEPT WS-PROMPT LINE 14 COL 30
026000     END-IF.
026100 P400-EXIT.
026200     EXIT.
026300*-----------------------------------------------------------------
026400 P900-FINALIZA.
026500     CLOSE ESX-PESSOA.
026600 P900-EXIT.
026700     GOBACK.
026800 END PROGRAM ESX0204.
