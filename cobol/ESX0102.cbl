000100******************************************************************
000200* PROGRAMA : ESX0102
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : CADASTRO DE PRODUTOS - LISTAGEM
000500******************************************************************
000600*-----------------------------------------------------------------
000700* REGISTRO DE ALTERACOES
000800*   24/06/1985 JRS CRIACAO DO PROGRAMA - CD-1985-014              JRS
000900*   11/02/1991 MAC INCLUIDA COLUNA DE QUANTIDADE EM ESTOQUE       MAC
001000*               - CD-1991-002
001100*-----------------------------------------------------------------
001200 IDENTIFICATION DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.    ESX0102.
001500 AUTHOR.        J.R.SILVEIRA.
001600 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001700 DATE-WRITTEN.  24/06/1985.
001800 DATE-COMPILED.
001900 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
002000*-----------------------------------------------------------------
002100 ENVIRONMENT DIVISION.
002200*-----------------------------------------------------------------
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600*
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900     SELECT ESX-PRODUTO ASSIGN TO "PRODUTO"
003000         ORGANIZATION   IS INDEXED
003100         ACCESS         IS SEQUENTIAL
003200         RECORD KEY     IS PRD-ID
003300         FILE STATUS    IS WS-FS-PRODUTO.
003400*-----------------------------------------------------------------
003500 DATA DIVISION.
003600*-----------------------------------------------------------------
003700 FILE SECTION.
003800 FD  ESX-PRODUTO.
003900     COPY PRODUTO.CPY.
004000*
004100 WORKING-STORAGE SECTION.
004200*-----------------------------------------------------------------
004300 01  WS-REG-PRODUTO.
004400     05  WS-PRD-ID                    PIC X(10).
004500     05  WS-PRD-NOME                  PIC X(35).
004600     05  WS-PRD-PRECO-COMPRA          PIC 9(07)V9(02).
004700     05  WS-PRD-PRECO-VENDA           PIC 9(07)V9(02).
004800     05  WS-PRD-QUANTIDADE            PIC 9(07).
004900     05  WS-PRD-CATEGORIA             PIC X(20).
005000*
005100 01  WS-REG-PRODUTO-NUMERICO REDEFINES WS-REG-PRODUTO.
005200     05  FILLER                       PIC X(45).
005300     05  WS-PRD-PRECOS-NUM            PIC 9(018).
005400     05  FILLER                       PIC X(27).
005500*
005600 01  WS-MARGEM-AREA.
005700     05  WS-MARGEM-CALCULADA          PIC S9(07)V9(02) COMP.
005800     05  WS-MARGEM-CALCULADA-ED REDEFINES WS-MARGEM-CALCULADA
005900                                      PIC X(005).
006000*
006100 77  WS-FS-PRODUTO                    PIC 9(02).
006200     88  WS-FS-OK                     VALUE ZEROS.
006300     88  WS-FS-NAO-EXISTE             VALUE 35.
006400*
006500 77  WS-FIM-DE-ARQUIVO                PIC X(01).
006600     88  FLAG-EOF                     VALUE "S".
006700*
006800 01  WS-CONTADORES.
006900     05  WS-LISTA-QTD-REG             PIC 9(005) COMP.
007000     05  WS-LISTA-QTD-REG-ED REDEFINES WS-LISTA-QTD-REG
007100                                      PIC X(002).
007200*
007300 01  WS-LISTA-TELA.
007400     03  WS-LST-CAB-1.
007500         05  FILLER   PIC X(05) VALUE SPACES.
007600         05  FILLER   PIC X(70) VALUE ALL "=".
007700         05  FILLER   PIC X(05) VALUE SPACES.
007800*
007900     03  WS-LST-CAB-2.
008000         05  FILLER   PIC X(05) VALUE SPACES.
008100         05  FILLER   PIC X(21) VALUE "LISTAGEM DE PRODUTOS".
008200         05  FILLER   PIC X(54) VALUE SPACES.
008300*
008400     03  WS-LST-CAB-3.
008500         05  FILLER   PIC X(05) VALUE SPACES.
008600         05  FILLER   PIC X(70) VALUE ALL "=".
008700         05  FILLER   PIC X(05) VALUE SPACES.
008800*
008900     03  WS-LST-CAB-4.
009000         05  FILLER   PIC X(05) VALUE SPACES.
009100         05  FILLER   PIC X(10) VALUE "CODIGO".
009200         05  FILLER   PIC X(02) VALUE SPACES.
009300         05  FILLER   PIC X(35) VALUE "NOME".
009400         05  FILLER   PIC X(02) VALUE SPACES.
009500         05  FILLER   PIC X(10) VALUE "P.COMPRA".
009600         05  FILLER   PIC X(02) VALUE SPACES.
009700         05  FILLER   PIC X(10) VALUE "P.VENDA".
009800         05  FILLER   PIC X(02) VALUE SPACES.
009900         05  FILLER   PIC X(08) VALUE "QTDE".
010000*
010100     03  WS-LST-CAB-5.
010200         05  FILLER   PIC X(05) VALUE SPACES.
010300         05  FILLER   PIC X(10) VALUE ALL "-".
010400         05  FILLER   PIC X(02) VALUE SPACES.
010500         05  FILLER   PIC X(35) VALUE ALL "-".
010600         05  FILLER   PIC X(02) VALUE SPACES.
010700         05  FILLER   PIC X(10) VALUE ALL "-".
010800         05  FILLER   PIC X(02) VALUE SPACES.
010900         05  FILLER   PIC X(10) VALUE ALL "-".
011000         05  FILLER   PIC X(02) VALUE SPACES.
011100         05  FILLER   PIC X(08) VALUE ALL "-".
011200*
011300     03  WS-LST-DET-1.
011400         05  FILLER               PIC X(05) VALUE SPACES.
011500         05  WS-LISTA-CODIGO      PIC X(10) VALUE SPACES.
011600         05  FILLER               PIC X(02) VALUE SPACES.
011700         05  WS-LISTA-NOME        PIC X(35) VALUE SPACES.
011800         05  FILLER               PIC X(02) VALUE SPACES.
011900         05  WS-LISTA-P-COMPRA    PIC ZZZ,ZZ9.99 VALUE ZEROS.
012000         05  FILLER               PIC X(02) VALUE SPACES.
012100         05  WS-LISTA-P-VENDA     PIC ZZZ,ZZ9.99 VALUE ZEROS.
012200         05  FILLER               PIC X(02) VALUE SPACES.
012300         05  WS-LISTA-QUANTIDADE  PIC ZZZ,ZZ9   VALUE ZEROS.
012400*
012500     03  WS-LST-FINAL-0.
012600         05  FILLER               PIC X(05) VALUE SPACES.
012700         05  FILLER               PIC X(50) VALUE
012800                                 "NENHUM REGISTRO A LISTAR".
012900*
013000     03  WS-LST-FINAL-1.
013100         05  FILLER               PIC X(05) VALUE SPACES.
013200         05  FILLER               PIC X(20) VALUE
013300                                 "REGISTROS LISTADOS: ".
013400         05  WS-LISTA-QTD-REG-DSP PIC ZZ9    VALUE ZEROS.
013500         05  FILLER               PIC X(48) VALUE SPACES.
013600*-----------------------------------------------------------------
013700 LINKAGE SECTION.
013800*-----------------------------------------------------------------
013900 01  LK-COM-AREA.
014000     03  LK-MENSAGEM                  PIC X(20).
014100     03  FILLER                       PIC X(05).
014200*-----------------------------------------------------------------
014300 PROCEDURE DIVISION USING LK-COM-AREA.
014400*-----------------------------------------------------------------
014500 P100-MAIN-PROCEDURE.
014600     PERFORM P150-INICIALIZA THRU P150-EXIT.
014700     PERFORM P300-LISTA THRU P300-EXIT UNTIL FLAG-EOF.
014800     PERFORM P900-FINALIZA THRU P900-EXIT.
014900 P100-EXIT.
015000     GOBACK.
015100*-----------------------------------------------------------------
015200 P150-INICIALIZA.
015300     SET WS-FS-OK            TO TRUE.
015400     MOVE "N"                TO WS-FIM-DE-ARQUIVO.
015500     MOVE ZERO               TO WS-LISTA-QTD-REG.
015600*
015700     OPEN INPUT ESX-PRODUTO.
015800     IF NOT WS-FS-OK THEN
015900         DISPLAY "ERRO NA ABERTURA DO ARQUIVO. FS: " WS-FS-PRODUTO
016000         PERFORM P900-FINALIZA THRU P900-EXIT
016100     END-IF.
016200*
016300     DISPLAY WS-LST-CAB-1.
016400     DISPLAY WS-LST-CAB-2.
016500     DISPLAY WS-LST-CAB-3.
016600     DISPLAY WS-LST-CAB-4.
016700     DISPLAY WS-LST-CAB-5.
016800 P150-EXIT.
016900     EXIT.
017000*-----------------------------------------------------------------
017100 P300-LISTA.
017200*----<< LEITURA CAMPO A CAMPO - NAO USAR READ...INTO AQUI:     >>--
017300*----<< PRD-PRECO-COMPRA/VENDA/QUANTIDADE SAO COMP-3 NO MESTRE >>--
017400*----<< E UM MOVE DE GRUPO (READ INTO) COPIARIA OS BYTES       >>--
017500*----<< EMPACOTADOS SEM CONVERTER PARA O WS- EM DISPLAY.       >>--
017600     READ ESX-PRODUTO
017700         AT END
017800             MOVE "S"                 TO WS-FIM-DE-ARQUIVO
017900             IF WS-LISTA-QTD-REG = ZERO THEN
018000                 DISPLAY WS-LST-FINAL-0
018100             ELSE
018200                 MOVE WS-LISTA-QTD-REG TO WS-LISTA-QTD-REG-DSP
018300                 DISPLAY " "
018400                 DISPLAY WS-LST-FINAL-1
018500             END-IF
018600         NOT AT END
018700             MOVE PRD-ID              TO WS-PRD-ID
018800             MOVE PRD-NOME            TO WS-PRD-NOME
018900             MOVE PRD-PRECO-COMPRA    TO WS-PRD-PRECO-COMPRA
019000             MOVE PRD-PRECO-VENDA     TO WS-PRD-PRECO-VENDA
019100             MOVE PRD-QUANTIDADE      TO WS-PRD-QUANTIDADE
019200             MOVE PRD-CATEGORIA       TO WS-PRD-CATEGORIA
019300             ADD 1                    TO WS-LISTA-QTD-REG
019400             MOVE WS-PRD-ID           TO WS-LISTA-CODIGO
019500             MOVE WS-PRD-NOME         TO WS-LISTA-NOME
019600             MOVE WS-PRD-PRECO-COMPRA TO WS-LISTA-P-COMPRA
019700             MOVE WS-PRD-PRECO-VENDA  TO WS-LISTA-P-VENDA
019800             MOVE WS-PRD-QUANTIDADE   TO WS-LISTA-QUANTIDADE
019900             DISPLAY WS-LST-DET-1
020000     END-READ.
020100 P300-EXIT.
020200     EXIT.
020300*-----------------------------------------------------------------
020400 P900-FINALIZA.
020500     CLOSE ESX-PRODUTO.
020600 P900-EXIT.
020700     GOBACK.
020800 END PROGRAM ESX0102.
