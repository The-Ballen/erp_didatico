000100******************************************************************
000200* PROGRAMA : ESX0101
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : CADASTRO DE PRODUTOS - INCLUSAO
000500******************************************************************
000600*-----------------------------------------------------------------
000700* REGISTRO DE ALTERACOES
000800*   24/06/1985 JRS CRIACAO DO PROGRAMA - CD-1985-014              JRS
000900*   11/02/1991 MAC INCLUIDOS CAMPOS DE PRECO DE COMPRA E VENDA    MAC
001000*               E CATEGORIA - CD-1991-002
001100*-----------------------------------------------------------------
001200 IDENTIFICATION DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.    ESX0101.
001500 AUTHOR.        J.R.SILVEIRA.
001600 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001700 DATE-WRITTEN.  24/06/1985.
001800 DATE-COMPILED.
001900 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
002000*-----------------------------------------------------------------
002100 ENVIRONMENT DIVISION.
002200*-----------------------------------------------------------------
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600*
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900     SELECT ESX-PRODUTO ASSIGN TO "PRODUTO"
003000         ORGANIZATION   IS INDEXED
003100         ACCESS         IS RANDOM
003200         RECORD KEY     IS PRD-ID
003300         FILE STATUS    IS WS-FS-PRODUTO.
003400*-----------------------------------------------------------------
003500 DATA DIVISION.
003600*-----------------------------------------------------------------
003700 FILE SECTION.
003800 FD  ESX-PRODUTO.
003900     COPY PRODUTO.CPY.
004000*
004100 WORKING-STORAGE SECTION.
004200*-----------------------------------------------------------------
004300 01  WS-REG-PRODUTO.
004400     05  WS-PRD-ID                    PIC X(10).
004500     05  WS-PRD-NOME                  PIC X(35).
004600     05  WS-PRD-PRECO-COMPRA          PIC 9(07)V9(02).
004700     05  WS-PRD-PRECO-VENDA           PIC 9(07)V9(02).
004800     05  WS-PRD-QUANTIDADE            PIC 9(07).
004900     05  WS-PRD-CATEGORIA             PIC X(20).
005000*
005100 01  WS-REG-PRODUTO-EDICAO REDEFINES WS-REG-PRODUTO.
005200     05  FILLER                       PIC X(45).
005300     05  WS-PRECOS-EDITADOS.
005400         10  WS-PRC-COMPRA-ED         PIC X(09).
005500         10  WS-PRC-VENDA-ED          PIC X(09).
005600     05  FILLER                       PIC X(27).
005700*
005800 01  WS-CONTADOR-LINHA.
005900     05  WS-QTDE-GRAVADOS             PIC 9(005) COMP.
006000     05  WS-QTDE-GRAVADOS-R REDEFINES WS-QTDE-GRAVADOS
006100                                      PIC X(002).
006200*
006300 77  WS-FS-PRODUTO                    PIC 9(02).
006400     88  WS-FS-OK                     VALUE ZEROS.
006500     88  WS-FS-NAO-EXISTE             VALUE 35.
006600     88  WS-FS-DUPLICADO              VALUE 22.
006700*
006800 77  WS-RESPOSTA-TELA                 PIC X(01).
006900     88  FLAG-SAIR                    VALUE "Q".
007000     88  FLAG-GRAVAR                  VALUE "S".
007100*
007200 77  WS-MENSAGEM                      PIC X(30) VALUE SPACES.
007300 77  WS-PROMPT                        PIC X(01) VALUE SPACES.
007400*
007500 01  WS-DATA-CADASTRO.
007600     05  WS-DATA-CADASTRO-AAAAMMDD    PIC 9(008).
007700     05  WS-DATA-CADASTRO-R REDEFINES WS-DATA-CADASTRO-AAAAMMDD.
007800         10  WS-DTC-ANO               PIC 9(004).
007900         10  WS-DTC-MES               PIC 9(002).
008000         10  WS-DTC-DIA               PIC 9(002).
008100     05  FILLER                       PIC X(002).
008200*-----------------------------------------------------------------
008300 LINKAGE SECTION.
008400*-----------------------------------------------------------------
008500 01  LK-COM-AREA.
008600     03  LK-MENSAGEM                  PIC X(20).
008700     03  FILLER                       PIC X(05).
008800*-----------------------------------------------------------------
008900 SCREEN SECTION.
009000 01  SS-CLEAR-SCREEN.
009100     05  BLANK SCREEN.
009200*
009300 01  SS-INPUT-SCREEN.
009400     05  LINE 02 COL 05 VALUE "CADASTRO DE PRODUTOS".
009500     05  LINE 03 COL 05 VALUE "ESX0101 - Inclusao".
009600     05  LINE 04 COL 05 VALUE
009700     "------------------------------------------------------------
009800-    "--------------".
009900     05  LINE 06 COL 05 VALUE "Codigo do Produto..: ".
010000     05  SS-PRD-ID REVERSE-VIDEO PIC X(10)
010100                     USING WS-PRD-ID.
010200     05  LINE 07 COL 05 VALUE "Nome do Produto.....: ".
010300     05  SS-PRD-NOME REVERSE-VIDEO PIC X(35)
010400                     USING WS-PRD-NOME.
010500     05  LINE 08 COL 05 VALUE "Preco de Compra.....: ".
010600     05  SS-PRD-PRECO-COMPRA REVERSE-VIDEO PIC 9(07)V9(02)
010700                     USING WS-PRD-PRECO-COMPRA.
010800     05  LINE 09 COL 05 VALUE "Preco de Venda......: ".
010900     05  SS-PRD-PRECO-VENDA REVERSE-VIDEO PIC 9(07)V9(02)
011000                     USING WS-PRD-PRECO-VENDA.
011100     05  LINE 10 COL 05 VALUE "Quantidade em Estoque: ".
011200     05  SS-PRD-QUANTIDADE REVERSE-VIDEO PIC 9(07)
011300                     USING WS-PRD-QUANTIDADE.
011400     05  LINE 11 COL 05 VALUE "Categoria...........: ".
011500     05  SS-PRD-CATEGORIA REVERSE-VIDEO PIC X(20)
011600                     USING WS-PRD-CATEGORIA.
011700     05  LINE 13 COL 05 VALUE
011800     "------------------------------------------------------------
011900-    "--------------".
012000     05  LINE 14 COL 05 VALUE
012100                     "<S> para confirmar ou <Q> para Sair. ".
012200     05  SS-RESPOSTA-TELA REVERSE-VIDEO PIC X(01)
012300                     USING WS-RESPOSTA-TELA.
012400     05  LINE 15 COL 05 VALUE
012500     "------------------------------------------------------------
012600-    "--------------".
012700*
012800 01  SS-LINHA-DE-MENSAGEM.
012900     05  SS-MENSAGEM          PIC X(30) USING WS-MENSAGEM
013000                                         LINE 16 COL 05.
013100*
013200 01  SS-LIMPA-MENSAGEM.
013300     05  LINE 16 BLANK LINE.
013400*-----------------------------------------------------------------
013500 PROCEDURE DIVISION USING LK-COM-AREA.
013600*-----------------------------------------------------------------
013700 P100-MAIN-PROCEDURE.
013800     PERFORM P150-INICIALIZA THRU P150-EXIT.
013900     PERFORM P300-CADASTRA THRU P300-EXIT UNTIL FLAG-SAIR.
014000     PERFORM P900-FINALIZA THRU P900-EXIT.
014100 P100-EXIT.
014200     GOBACK.
014300*-----------------------------------------------------------------
014400 P150-INICIALIZA.
014500     MOVE ZERO              TO WS-QTDE-GRAVADOS.
014600     SET WS-FS-OK           TO TRUE.
014700     ACCEPT WS-DATA-CADASTRO-AAAAMMDD FROM DATE YYYYMMDD.
014800*
014900     OPEN I-O ESX-PRODUTO.
015000     IF WS-FS-NAO-EXISTE THEN
015100         OPEN OUTPUT ESX-PRODUTO
015200     END-IF.
015300*
015400     IF NOT WS-FS-OK THEN
015500         MOVE "ERRO NA ABERTURA DO ARQUIVO"  TO WS-MENSAGEM
015600         DISPLAY SS-LINHA-DE-MENSAGEM
015700         ACCEPT WS-PROMPT LINE 16 COL 30
015800         PERFORM P900-FINALIZA THRU P900-EXIT
015900     END-IF.
016000 P150-EXIT.
016100     EXIT.
016200*-----------------------------------------------------------------
016300 P300-CADASTRA.
016400     INITIALIZE WS-REG-PRODUTO.
016500     MOVE SPACES             TO WS-RESPOSTA-TELA.
016600*
016700     DISPLAY SS-CLEAR-SCREEN.
016800     DISPLAY SS-INPUT-SCREEN.
016900     ACCEPT  SS-INPUT-SCREEN.
017000*
017100     IF FLAG-GRAVAR THEN
017200         IF WS-PRD-ID EQUAL SPACES THEN
017300             MOVE "CODIGO DE PRODUTO INVALIDO." TO WS-MENSAGEM
017400             DISPLAY SS-LINHA-DE-MENSAGEM
017500             ACCEPT WS-PROMPT LINE 16 COL 30
017600             DISPLAY SS-LIMPA-MENSAGEM
017700         ELSE
017800             PERFORM P400-GRAVA-PRODUTO THRU P400-EXIT
017900         END-IF
018000     END-IF.
018100 P300-EXIT.
018200     EXIT.
018300*-----------------------------------------------------------------
018400 P400-GRAVA-PRODUTO.
018500     MOVE WS-PRD-ID               TO PRD-ID.
018600     MOVE WS-PRD-NOME              TO PRD-NOME.
018700     MOVE WS-PRD-PRECO-COMPRA      TO PRD-PRECO-COMPRA.
018800     MOVE WS-PRD-PRECO-VENDA       TO PRD-PRECO-VENDA.
018900     MOVE WS-PRD-QUANTIDADE        TO PRD-QUANTIDADE.
019000     MOVE WS-PRD-CATEGORIA         TO PRD-CATEGORIA.
019100     MOVE "UN "                    TO PRD-UNIDADE-MEDIDA.
019200*----<< BAIXA DA FAIXA DE AUDITORIA NO CADASTRAMENTO >>---------
019300     SET PRD-SITUACAO-ATIVO        TO TRUE.
019400     MOVE WS-DATA-CADASTRO-AAAAMMDD TO PRD-DATA-CADASTRO.
019500     MOVE "SISTEMA "               TO PRD-USUARIO-CADASTRO.
019600     MOVE ZERO                     TO PRD-DATA-ULT-ALTERACAO.
019700     MOVE SPACES                   TO PRD-USUARIO-ULT-ALTERACAO.
019800     MOVE ZERO                     TO PRD-QTDE-ALTERACOES.
019900*
020000     WRITE REG-PRODUTO.
020100     IF NOT WS-FS-OK
020200         IF WS-FS-DUPLICADO THEN
020300             MOVE "PRODUTO JA CADASTRADO"   TO WS-MENSAGEM
020400         ELSE
020500             MOVE "ERRO NA GRAVACAO DO ARQUIVO" TO WS-MENSAGEM
020600         END-IF
020700         DISPLAY SS-LINHA-DE-MENSAGEM
020800         ACCEPT WS-PROMPT LINE 16 COL 30
020900         DISPLAY SS-LIMPA-MENSAGEM
021000     ELSE
021100         ADD 1 TO WS-QTDE-GRAVADOS
021200         MOVE "PRODUTO CADASTRADO COM SUCESSO" TO WS-MENSAGEM
021300         DISPLAY SS-LINHA-DE-MENSAGEM
021400         ACCEPT WS-PROMPT LINE 16 COL 30
021500         DISPLAY SS-LIMPA-MENSAGEM
021600     END-IF.
021700 P400-EXIT.
021800     EXIT.
021900*-----------------------------------------------------------------
022000 P900-FINALIZA.
022100     CLOSE ESX-PRODUTO.
022200 P900-EXIT.
022300     GOBACK.
022400 END PROGRAM ESX0101.
