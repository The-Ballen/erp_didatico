000100******************************************************************
000200* PROGRAMA : ESX0420
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : GRAVACAO DE UM REGISTRO NO LOG DE MOVIMENTACOES
000500*            (SUBPROGRAMA CHAMADO PELAS ROTINAS DE POSTAGEM)
000600******************************************************************
000700*-----------------------------------------------------------------
000800* REGISTRO DE ALTERACOES
000900*   02/05/1988 MAC CRIACAO DO PROGRAMA - CD-1988-019              MAC
001000*-----------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.    ESX0420.
001400 AUTHOR.        M.A.COSTA.
001500 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001600 DATE-WRITTEN.  02/05/1988.
001700 DATE-COMPILED.
001800 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
001900*-----------------------------------------------------------------
002000* RECEBE OS DADOS DE UMA MOVIMENTACAO (COMPRA, VENDA OU BAIXA DE
002100* TITULO) E ACRESCENTA UM REGISTRO AO FINAL DO ARQUIVO DE LOG,
002200* CARIMBANDO DATA E HORA DO SISTEMA NO MOMENTO DA GRAVACAO.
002300*-----------------------------------------------------------------
002400 ENVIRONMENT DIVISION.
002500*-----------------------------------------------------------------
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900*
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT ESX-LOG ASSIGN TO "LOG"
003300         ORGANIZATION   IS LINE SEQUENTIAL
003400         ACCESS         IS SEQUENTIAL
003500         FILE STATUS    IS WS-FS-LOG.
003600*-----------------------------------------------------------------
003700 DATA DIVISION.
003800*-----------------------------------------------------------------
003900 FILE SECTION.
004000 FD  ESX-LOG.
004100     COPY LOGMOV.CPY.
004200*
004300 WORKING-STORAGE SECTION.
004400*-----------------------------------------------------------------
004500 01  WS-DATA-HORA-SISTEMA.
004600     05  WS-DATA-SISTEMA-NUM          PIC 9(08).
004700     05  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA-NUM.
004800         10  WS-DTS-ANO                PIC 9(004).
004900         10  WS-DTS-MES                PIC 9(002).
005000         10  WS-DTS-DIA                PIC 9(002).
005100     05  WS-HORA-SISTEMA-NUM          PIC 9(08).
005200     05  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA-NUM.
005300         10  WS-HRS-HORA               PIC 9(002).
005400         10  WS-HRS-MINUTO             PIC 9(002).
005500         10  WS-HRS-SEGUNDO            PIC 9(002).
005600         10  WS-HRS-CENTESIMO          PIC 9(002).
005700*
005800 01  WS-QTDE-CHAMADAS-EDICAO.
005900     05  WS-QTDE-CHAMADAS             PIC 9(07) COMP.
006000     05  WS-QTDE-CHAMADAS-R REDEFINES WS-QTDE-CHAMADAS
006100                                      PIC X(07).
006200*
006300 77  WS-FS-LOG                        PIC 9(02).
006400     88  WS-FS-OK                     VALUE ZEROS.
006500     88  WS-FS-NAO-EXISTE             VALUE 35.
006600*-----------------------------------------------------------------
006700 LINKAGE SECTION.
006800*-----------------------------------------------------------------
006900 01  LKS-PARAMETRO.
007000     05  LKS-LOG-TIPO                 PIC X(06).
007100     05  LKS-LOG-PESSOA-ID            PIC X(10).
007200     05  LKS-LOG-PRODUTO-ID           PIC X(10).
007300     05  LKS-LOG-QUANTIDADE           PIC S9(07).
007400     05  LKS-RETORNO                  PIC 9(01).
007500     05  FILLER                       PIC X(01).
007600*-----------------------------------------------------------------
007700* LKS-RETORNO = 0 - REGISTRO GRAVADO COM SUCESSO
007800* LKS-RETORNO = 1 - ERRO NA ABERTURA OU GRAVACAO DO ARQUIVO
007900*-----------------------------------------------------------------
008000 PROCEDURE DIVISION USING LKS-PARAMETRO.
008100*-----------------------------------------------------------------
008200 P100-GRAVA-LOG.
008300     ADD 1 TO WS-QTDE-CHAMADAS.
008400     SET WS-FS-OK               TO TRUE.
008500     MOVE 0                     TO LKS-RETORNO.
008600*
008700     OPEN EXTEND ESX-LOG.
008800     IF WS-FS-NAO-EXISTE THEN
008900         OPEN OUTPUT ESX-LOG
009000     END-IF.
009100*
009200     IF NOT WS-FS-OK THEN
009300         MOVE 1 TO LKS-RETORNO
009400     ELSE
009500         MOVE LKS-LOG-TIPO          TO LOG-TIPO
009600         MOVE LKS-LOG-PESSOA-ID     TO LOG-PESSOA-ID
009700         MOVE LKS-LOG-PRODUTO-ID    TO LOG-PRODUTO-ID
009800         MOVE LKS-LOG-QUANTIDADE    TO LOG-QUANTIDADE
009900         MOVE WS-QTDE-CHAMADAS      TO LOG-SEQUENCIAL
010000         MOVE "BATCH01 "            TO LOG-ESTACAO-ORIGEM
010100         MOVE "SISTEMA "            TO LOG-USUARIO
010200*
010300         ACCEPT WS-DATA-SISTEMA-NUM FROM DATE YYYYMMDD
010400         ACCEPT WS-HORA-SISTEMA-NUM FROM TIME
010500*
010600         STRING WS-DTS-ANO "-" WS-DTS-MES "-" WS-DTS-DIA
010700                 DELIMITED BY SIZE INTO LOG-DATA
010800         STRING WS-HRS-HORA ":" WS-HRS-MINUTO ":" WS-HRS-SEGUNDO
010900                 DELIMITED BY SIZE INTO LOG-HORA
011000*
011100         WRITE REG-LOG-MOVIMENTO
011200         IF NOT WS-FS-OK THEN
011300             MOVE 1 TO LKS-RETORNO
011400         END-IF
011500         CLOSE ESX-LOG
011600     END-IF.
011700 P100-EXIT.
011800     GOBACK.
011900 END PROGRAM ESX0420.
