000100******************************************************************
000200* PROGRAMA : ESX0340
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : MOVIMENTACOES - RELACAO DE TITULOS EM ABERTO
000500******************************************************************
000600*-----------------------------------------------------------------
000700* REGISTRO DE ALTERACOES
000800*   12/03/1986 MAC CRIACAO DO PROGRAMA - CD-1986-007              MAC
000900*-----------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.    ESX0340.
001300 AUTHOR.        M.A.COSTA.
001400 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001500 DATE-WRITTEN.  12/03/1986.
001600 DATE-COMPILED.
001700 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
001800*-----------------------------------------------------------------
001900* EMITE A RELACAO DE TITULOS AINDA NAO PAGOS, NA ORDEM DE
002000* GRAVACAO DO MESTRE. NAO HA QUEBRA DE CONTROLE NEM TOTAL
002100* ACUMULADO - CADA LINHA TRAZ O VALOR TOTAL DO PROPRIO TITULO.
002200*-----------------------------------------------------------------
002300 ENVIRONMENT DIVISION.
002400*-----------------------------------------------------------------
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800*
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT ESX-TITULO ASSIGN TO "TITULO"
003200         ORGANIZATION   IS INDEXED
003300         ACCESS         IS SEQUENTIAL
003400         RECORD KEY     IS TIT-ID
003500         FILE STATUS    IS WS-FS-TITULO.
003600*
003700     SELECT ESX-LISTAGEM ASSIGN TO "LISTTIT"
003800         ORGANIZATION   IS LINE SEQUENTIAL
003900         FILE STATUS    IS WS-FS-LISTAGEM.
004000*-----------------------------------------------------------------
004100 DATA DIVISION.
004200*-----------------------------------------------------------------
004300 FILE SECTION.
004400 FD  ESX-TITULO.
004500     COPY TITULO.CPY.
004600*
004700 FD  ESX-LISTAGEM.
004800 01  WS-LST-LINHA                        PIC X(90).
004900*
005000 WORKING-STORAGE SECTION.
005100*-----------------------------------------------------------------
005200 01  WS-LST-CAB-1.
005300     05  FILLER   PIC X(28) VALUE "RELACAO DE TITULOS EM ABERTO".
005400     05  FILLER   PIC X(12) VALUE SPACES.
005500     05  WS-LST-CAB1-DATA PIC X(10).
005600     05  FILLER   PIC X(40) VALUE SPACES.
005700*
005800 01  WS-LST-CAB-2.
005900     05  FILLER   PIC X(14) VALUE "CODIGO TITULO".
006000     05  FILLER   PIC X(14) VALUE "VALOR UNIT.".
006100     05  FILLER   PIC X(11) VALUE "QUANTIDADE".
006200     05  FILLER   PIC X(14) VALUE "VALOR TOTAL".
006300     05  FILLER   PIC X(12) VALUE "PESSOA".
006400     05  FILLER   PIC X(12) VALUE "TIPO".
006500     05  FILLER   PIC X(13) VALUE SPACES.
006600*
006700 01  WS-LST-DET-1.
006800     05  WS-LST-TIT-ID                PIC X(14).
006900     05  WS-LST-TIT-VALOR-ED          PIC ZZZ,ZZ9.99.
007000     05  FILLER                       PIC X(03).
007100     05  WS-LST-TIT-QTDE-ED           PIC ZZZ,ZZ9.
007200     05  FILLER                       PIC X(03).
007300     05  WS-LST-TIT-VALOR-TOTAL-ED    PIC ZZZ,ZZ9.99.
007400     05  FILLER                       PIC X(02).
007500     05  WS-LST-TIT-PESSOA-ID         PIC X(12).
007600     05  WS-LST-TIT-TIPO-TITULO       PIC X(13).
007700*
007800 01  WS-LST-FINAL-0.
007900     05  FILLER   PIC X(40) VALUE "NENHUM TITULO EM ABERTO".
008000     05  FILLER   PIC X(50) VALUE SPACES.
008100*
008200 01  WS-LST-FINAL-1.
008300     05  FILLER   PIC X(20) VALUE "TOTAL EM ABERTO: ".
008400     05  WS-LST-QTD-REG-ED            PIC ZZZ,ZZ9.
008500     05  FILLER   PIC X(65) VALUE SPACES.
008600*
008700 01  WS-VALOR-TOTAL-CALC.
008800     05  WS-VLR-TOTAL-TITULO          PIC S9(09)V9(02).
008900     05  WS-VLR-TOTAL-TITULO-R REDEFINES WS-VLR-TOTAL-TITULO.
009000         10  FILLER                    PIC X(11).
009100*
009200 01  WS-REG-TITULO-NUMERICO REDEFINES WS-LST-DET-1.
009300     05  FILLER                       PIC X(14).
009400     05  WS-LST-NUM-VALOR             PIC 9(06)V9(02).
009500     05  FILLER                       PIC X(70).
009600*
009700 01  WS-CONTADORES.
009800     05  WS-QTD-REGISTROS             PIC 9(005) COMP.
009900     05  WS-QTD-REGISTROS-R REDEFINES WS-QTD-REGISTROS
010000                                      PIC X(002).
010100*
010200 01  WS-DATA-EMISSAO.
010300     05  WS-DATA-EMISSAO-AAAAMMDD     PIC 9(008).
010400     05  WS-DATA-EMISSAO-R REDEFINES WS-DATA-EMISSAO-AAAAMMDD.
010500         10  WS-DTE-ANO                PIC 9(004).
010600         10  WS-DTE-MES                PIC 9(002).
010700         10  WS-DTE-DIA                PIC 9(002).
010800     05  FILLER                       PIC X(002).
010900*
011000 77  WS-FS-TITULO                     PIC 9(02).
011100     88  WS-FS-OK                     VALUE ZEROS.
011200     88  WS-FS-FIM-ARQUIVO            VALUE 10.
011300*
011400 77  WS-FS-LISTAGEM                   PIC 9(02).
011500*
011600 77  WS-PROMPT                        PIC X(01).
011700*-----------------------------------------------------------------
011800 LINKAGE SECTION.
011900*-----------------------------------------------------------------
012000 01  LK-COM-AREA.
012100     03  LK-MENSAGEM                  PIC X(20).
012200     03  FILLER                       PIC X(05).
012300*-----------------------------------------------------------------
012400 PROCEDURE DIVISION USING LK-COM-AREA.
012500*-----------------------------------------------------------------
012600 P100-MAIN-PROCEDURE.
012700     PERFORM P150-INICIALIZA THRU P150-EXIT.
012800     PERFORM P200-LISTA-TITULOS THRU P200-EXIT
012900             UNTIL WS-FS-FIM-ARQUIVO.
013000     PERFORM P800-RODAPE THRU P800-EXIT.
013100     PERFORM P900-FINALIZA THRU P900-EXIT.
013200 P100-EXIT.
013300     GOBACK.
013400*-----------------------------------------------------------------
013500 P150-INICIALIZA.
013600     MOVE ZERO              TO WS-QTD-REGISTROS.
013700     SET WS-FS-OK           TO TRUE.
013800     ACCEPT WS-DATA-EMISSAO-AAAAMMDD FROM DATE YYYYMMDD.
013900     MOVE WS-DATA-EMISSAO-AAAAMMDD TO WS-LST-CAB1-DATA.
014000*
014100     OPEN INPUT  ESX-TITULO.
014200     OPEN OUTPUT ESX-LISTAGEM.
014300*
014400     MOVE WS-LST-CAB-1      TO WS-LST-LINHA.
014500     WRITE WS-LST-LINHA.
014600     MOVE WS-LST-CAB-2      TO WS-LST-LINHA.
014700     WRITE WS-LST-LINHA.
014800*
014900     PERFORM P300-LE-PROXIMO THRU P300-EXIT.
015000 P150-EXIT.
015100     EXIT.
015200*-----------------------------------------------------------------
015300 P200-LISTA-TITULOS.
015400     IF TIT-PAGA-NAO THEN
015500         MOVE TIT-ID              TO WS-LST-TIT-ID
015600         MOVE TIT-VALOR           TO WS-LST-TIT-VALOR-ED
015700         MOVE TIT-QUANTIDADE      TO WS-LST-TIT-QTDE-ED
015800*
015900         COMPUTE WS-VLR-TOTAL-TITULO ROUNDED =
016000                 TIT-VALOR * TIT-QUANTIDADE
016100*
016200         MOVE WS-VLR-TOTAL-TITULO TO WS-LST-TIT-VALOR-TOTAL-ED
016300         MOVE TIT-PESSOA-ID       TO WS-LST-TIT-PESSOA-ID
016400         MOVE TIT-TIPO-TITULO     TO WS-LST-TIT-TIPO-TITULO
016500*
016600         MOVE WS-LST-DET-1        TO WS-LST-LINHA
016700         WRITE WS-LST-LINHA
016800         ADD 1 TO WS-QTD-REGISTROS
016900     END-IF.
017000*
017100     PERFORM P300-LE-PROXIMO THRU P300-EXIT.
017200 P200-EXIT.
017300     EXIT.
017400*-----------------------------------------------------------------
017500 P300-LE-PROXIMO.
017600     READ ESX-TITULO NEXT RECORD
017700         AT END
017800             SET WS-FS-FIM-ARQUIVO TO TRUE
017900     END-READ.
018000 P300-EXIT.
018100     EXIT.
018200*-----------------------------------------------------------------
018300 P800-RODAPE.
018400     IF WS-QTD-REGISTROS EQUAL ZERO THEN
018500         MOVE WS-LST-FINAL-0 TO WS-LST-LINHA
018600     ELSE
018700         MOVE WS-QTD-REGISTROS TO WS-LST-QTD-REG-ED
018800         MOVE WS-LST-FINAL-1 TO WS-LST-LINHA
018900     END-IF.
019000     WRITE WS-LST-LINHA.
019100 P800-EXIT.
019200     EXIT.
019300*-----------------------------------------------------------------
019400 P900-FINALIZA.
019500     CLOSE ESX-TITULO.
019600     CLOSE ESX-LISTAGEM.
019700 P900-EXIT.
019800     GOBACK.
019900 END PROGRAM ESX0340.
