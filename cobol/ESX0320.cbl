000100******************************************************************
000200* PROGRAMA : ESX0320
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : MOVIMENTACAO DE VENDA DE PRODUTO
000500******************************************************************
000600*-----------------------------------------------------------------
000700* REGISTRO DE ALTERACOES
000800*   12/03/1986 MAC CRIACAO DO PROGRAMA - CD-1986-007              MAC
000900*   18/11/1988 MAC REFORCADA A REGRA DE ESTORNO DO TITULO EM      MAC
001000*               CASO DE FALHA NA ATUALIZACAO DO ESTOQUE
001100*               - CD-1988-033
001200*-----------------------------------------------------------------
001300 IDENTIFICATION DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.    ESX0320.
001600 AUTHOR.        M.A.COSTA.
001700 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001800 DATE-WRITTEN.  12/03/1986.
001900 DATE-COMPILED.
002000 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
002100*-----------------------------------------------------------------
002200* REGISTRA A VENDA DE UM PRODUTO A UM CLIENTE. O ESTOQUE NUNCA
002300* PODE FICAR NEGATIVO - A VENDA E RECUSADA POR INTEIRO (SEM
002400* TITULO, SEM BAIXA DE ESTOQUE, SEM LOG) SE A QUANTIDADE PEDIDA
002500* FOR MAIOR QUE O SALDO DISPONIVEL. GERA TITULO "A RECEBER" COM
002600* O PRECO DE VENDA VIGENTE NO PRODUTO.
002700*-----------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900*-----------------------------------------------------------------
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300*
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT ESX-PRODUTO ASSIGN TO "PRODUTO"
003700         ORGANIZATION   IS INDEXED
003800         ACCESS         IS RANDOM
003900         RECORD KEY     IS PRD-ID
004000         FILE STATUS    IS WS-FS-PRODUTO.
004100*
004200     SELECT ESX-PESSOA ASSIGN TO "PESSOA"
004300         ORGANIZATION   IS INDEXED
004400         ACCESS         IS RANDOM
004500         RECORD KEY     IS PES-ID
004600         FILE STATUS    IS WS-FS-PESSOA.
004700*
004800     SELECT ESX-TITULO ASSIGN TO "TITULO"
004900         ORGANIZATION   IS INDEXED
005000         ACCESS         IS RANDOM
005100         RECORD KEY     IS TIT-ID
005200         FILE STATUS    IS WS-FS-TITULO.
005300*
005400*-----------------------------------------------------------------
005500 DATA DIVISION.
005600*-----------------------------------------------------------------
005700 FILE SECTION.
005800 FD  ESX-PRODUTO.
005900     COPY PRODUTO.CPY.
006000*
006100 FD  ESX-PESSOA.
006200     COPY PESSOA.CPY.
006300*
006400 FD  ESX-TITULO.
006500     COPY TITULO.CPY.
006600*
006700 WORKING-STORAGE SECTION.
006800*-----------------------------------------------------------------
006900 01  WS-DADOS-VENDA.
007000     05  WS-PRD-ID                    PIC X(10).
007100     05  WS-PES-ID                    PIC X(10).
007200     05  WS-QTDE-VENDIDA              PIC S9(07).
007300     05  FILLER                       PIC X(10).
007400*
007500 01  WS-DADOS-PRODUTO.
007600     05  WS-PRD-NOME                  PIC X(35).
007700     05  WS-PRD-PRECO-VENDA           PIC S9(07)V9(02).
007800     05  WS-PRD-QTDE-ATUAL            PIC S9(07).
007900     05  FILLER                       PIC X(03).
008000*
008100 01  WS-DADOS-PRODUTO-R REDEFINES WS-DADOS-PRODUTO.
008200     05  FILLER                       PIC X(35).
008300     05  WS-PRD-PRECO-INTEIRO         PIC S9(07).
008400     05  WS-PRD-PRECO-DECIMAL         PIC 9(02).
008500     05  FILLER                       PIC X(10).
008600*
008700 01  WS-TIT-ID-GERADO.
008800     05  WS-TIT-ID-DATA               PIC 9(08).
008900     05  WS-TIT-ID-HORA               PIC 9(06).
009000     05  WS-TIT-ID-PRD                PIC X(10).
009100     05  WS-TIT-ID-PES                PIC X(10).
009200     05  FILLER                       PIC X(02).
009300*
009400 01  WS-TIT-ID-R REDEFINES WS-TIT-ID-GERADO.
009500     05  FILLER                       PIC X(36).
009600*
009700 01  WS-PARAMETRO-LOG.
009800     05  WS-LOG-TIPO                  PIC X(06).
009900     05  WS-LOG-PESSOA-ID             PIC X(10).
010000     05  WS-LOG-PRODUTO-ID            PIC X(10).
010100     05  WS-LOG-QUANTIDADE            PIC S9(07).
010200     05  WS-LOG-RETORNO               PIC 9(01).
010300     05  FILLER                       PIC X(01).
010400*
010500 01  WS-QTDE-NOVA-EDICAO.
010600     05  WS-QTDE-NOVA                 PIC S9(07) COMP.
010700     05  WS-QTDE-NOVA-ED REDEFINES WS-QTDE-NOVA PIC X(07).
010800*
010900 77  WS-FS-PRODUTO                    PIC 9(02).
011000     88  WS-FS-OK                     VALUE ZEROS.
011100     88  WS-FS-NAO-EXISTE             VALUE 35.
011200*
011300 77  WS-FS-PESSOA                     PIC 9(02).
011400     88  WS-FS-PESSOA-OK              VALUE ZEROS.
011500     88  WS-FS-PESSOA-NAO-EXISTE      VALUE 35.
011600*
011700 77  WS-FS-TITULO                     PIC 9(02).
011800     88  WS-FS-TITULO-OK              VALUE ZEROS.
011900     88  WS-FS-TITULO-NAO-EXISTE      VALUE 35.
012000*
012100 77  WS-RESPOSTA-TELA                 PIC X(01).
012200     88  FLAG-SAIR                    VALUE "Q".
012300     88  FLAG-CONTINUAR               VALUE "S".
012400*
012500 77  WS-POSTAGEM-OK                   PIC X(01).
012600     88  FLAG-POSTAGEM-OK             VALUE "S".
012700     88  FLAG-POSTAGEM-FALHOU         VALUE "N".
012800*
012900 77  WS-MENSAGEM                      PIC X(40) VALUE SPACES.
013000 77  WS-PROMPT                        PIC X(01) VALUE SPACES.
013100*-----------------------------------------------------------------
013200 LINKAGE SECTION.
013300*-----------------------------------------------------------------
013400 01  LK-COM-AREA.
013500     03  LK-MENSAGEM                  PIC X(20).
013600     03  FILLER                       PIC X(05).
013700*-----------------------------------------------------------------
013800 SCREEN SECTION.
013900 01  SS-CLEAR-SCREEN.
014000     05  BLANK SCREEN.
014100*
014200 01  SS-INPUT-SCREEN.
014300     05  LINE 02 COL 05 VALUE "MOVIMENTACOES - VENDA DE PRODUTO".
014400     05  LINE 03 COL 05 VALUE "ESX0320".
014500     05  LINE 04 COL 05 VALUE
014600     "------------------------------------------------------------
014700-    "--------------".
014800     05  LINE 06 COL 05 VALUE "Codigo do Produto...: ".
014900     05  SS-PRD-ID REVERSE-VIDEO PIC X(10)
015000                     USING WS-PRD-ID.
015100     05  LINE 07 COL 05 VALUE "Quantidade Vendida..: ".
015200     05  SS-QTDE-VENDIDA REVERSE-VIDEO PIC S9(07)
015300                     USING WS-QTDE-VENDIDA.
015400     05  LINE 08 COL 05 VALUE "Codigo do Cliente...: ".
015500     05  SS-PES-ID REVERSE-VIDEO PIC X(10)
015600                     USING WS-PES-ID.
015700     05  LINE 10 COL 05 VALUE
015800     "------------------------------------------------------------
015900-    "--------------".
016000     05  LINE 11 COL 05 VALUE
016100                     "<S> para confirmar ou <Q> para Sair. ".
016200     05  SS-RESPOSTA-TELA REVERSE-VIDEO PIC X(01)
016300                     USING WS-RESPOSTA-TELA.
016400     05  LINE 12 COL 05 VALUE
016500     "------------------------------------------------------------
016600-    "--------------".
016700*
016800 01  SS-LINHA-DE-MENSAGEM.
016900     05  SS-MENSAGEM          PIC X(40) USING WS-MENSAGEM
017000                                         LINE 13 COL 05.
017100*
017200 01  SS-LIMPA-MENSAGEM.
017300     05  LINE 13 BLANK LINE.
017400*-----------------------------------------------------------------
017500 PROCEDURE DIVISION USING LK-COM-AREA.
017600*-----------------------------------------------------------------
017700 P100-MAIN-PROCEDURE.
017800     PERFORM P150-INICIALIZA THRU P150-EXIT.
017900     PERFORM P300-PROCESSA-VENDA THRU P300-EXIT UNTIL FLAG-SAIR.
018000     PERFORM P900-FINALIZA THRU P900-EXIT.
018100 P100-EXIT.
018200     GOBACK.
018300*-----------------------------------------------------------------
018400 P150-INICIALIZA.
018500     SET WS-FS-OK              TO TRUE.
018600     SET WS-FS-PESSOA-OK       TO TRUE.
018700     SET WS-FS-TITULO-OK       TO TRUE.
018800*
018900     OPEN I-O    ESX-PRODUTO.
019000     OPEN INPUT  ESX-PESSOA.
019100     OPEN I-O    ESX-TITULO.
019200     IF WS-FS-TITULO-NAO-EXISTE THEN
019300         OPEN OUTPUT ESX-TITULO
019400     END-IF.
019500*
019600     IF NOT WS-FS-OK OR NOT WS-FS-PESSOA-OK THEN
019700         MOVE "ERRO NA ABERTURA DOS ARQUIVOS" TO WS-MENSAGEM
019800         DISPLAY SS-LINHA-DE-MENSAGEM
019900         ACCEPT WS-PROMPT LINE 13 COL 30
020000         PERFORM P900-FINALIZA THRU P900-EXIT
020100     END-IF.
020200 P150-EXIT.
020300     EXIT.
020400*-----------------------------------------------------------------
020500 P300-PROCESSA-VENDA.
020600     INITIALIZE WS-DADOS-VENDA.
020700     MOVE SPACES             TO WS-RESPOSTA-TELA.
020800*
020900     DISPLAY SS-CLEAR-SCREEN.
021000     DISPLAY SS-INPUT-SCREEN.
021100     ACCEPT  SS-INPUT-SCREEN.
021200*
021300     IF FLAG-CONTINUAR THEN
021400         PERFORM P310-VALIDA-PRODUTO THRU P310-EXIT
021500     END-IF.
021600 P300-EXIT.
021700     EXIT.
021800*-----------------------------------------------------------------
021900 P310-VALIDA-PRODUTO.
022000     MOVE WS-PRD-ID          TO PRD-ID.
022100*
022200     READ ESX-PRODUTO
022300         KEY IS PRD-ID
022400             INVALID KEY
022500                 MOVE "PRODUTO NAO ENCONTRADO" TO WS-MENSAGEM
022600                 DISPLAY SS-LINHA-DE-MENSAGEM
022700                 ACCEPT WS-PROMPT LINE 13 COL 30
022800                 DISPLAY SS-LIMPA-MENSAGEM
022900             NOT INVALID KEY
023000                 MOVE PRD-NOME          TO WS-PRD-NOME
023100                 MOVE PRD-PRECO-VENDA   TO WS-PRD-PRECO-VENDA
023200                 MOVE PRD-QUANTIDADE    TO WS-PRD-QTDE-ATUAL
023300                 PERFORM P320-VALIDA-ESTOQUE THRU P320-EXIT
023400     END-READ.
023500 P310-EXIT.
023600     EXIT.
023700*-----------------------------------------------------------------
023800 P320-VALIDA-ESTOQUE.
023900     IF WS-QTDE-VENDIDA NOT GREATER THAN ZERO THEN
024000         MOVE "QUANTIDADE DEVE SER MAIOR QUE ZERO" TO WS-MENSAGEM
024100         DISPLAY SS-LINHA-DE-MENSAGEM
024200         ACCEPT WS-PROMPT LINE 13 COL 30
024300         DISPLAY SS-LIMPA-MENSAGEM
024400     ELSE
024500         IF WS-QTDE-VENDIDA GREATER THAN WS-PRD-QTDE-ATUAL THEN
024600             MOVE "ESTOQUE INSUFICIENTE. SALDO ATUAL: "
024700                                         TO WS-MENSAGEM
024800             DISPLAY SS-LINHA-DE-MENSAGEM
024900             DISPLAY WS-PRD-QTDE-ATUAL  LINE 13 COL 40
025000             ACCEPT WS-PROMPT LINE 13 COL 55
025100             DISPLAY SS-LIMPA-MENSAGEM
025200         ELSE
025300             PERFORM P330-VALIDA-CLIENTE THRU P330-EXIT
025400         END-IF
025500     END-IF.
025600 P320-EXIT.
025700     EXIT.
025800*-----------------------------------------------------------------
025900 P330-VALIDA-CLIENTE.
026000     MOVE WS-PES-ID          TO PES-ID.
026100*
026200     READ ESX-PESSOA
026300         KEY IS PES-ID
026400             INVALID KEY
026500                 MOVE "CLIENTE NAO ENCONTRADO" TO WS-MENSAGEM
026600                 DISPLAY SS-LINHA-DE-MENSAGEM
026700                 ACCEPT WS-PROMPT LINE 13 COL 30
026800                 DISPLAY SS-LIMPA-MENSAGEM
026900             NOT INVALID KEY
027000                 IF NOT PES-TIPO-CLIENTE THEN
027100                     MOVE "PESSOA INFORMADA NAO E CLIENTE"
027200                                             TO WS-MENSAGEM
027300                     DISPLAY SS-LINHA-DE-MENSAGEM
027400                     ACCEPT WS-PROMPT LINE 13 COL 30
027500                     DISPLAY SS-LIMPA-MENSAGEM
027600                 ELSE
027700                     PERFORM P400-POSTA-VENDA THRU P400-EXIT
027800                 END-IF
027900     END-READ.
028000 P330-EXIT.
028100     EXIT.
028200*-----------------------------------------------------------------
028300 P400-POSTA-VENDA.
028400     SET FLAG-POSTAGEM-OK       TO TRUE.
028500     ACCEPT WS-TIT-ID-DATA      FROM DATE YYYYMMDD.
028600     ACCEPT WS-TIT-ID-HORA      FROM TIME.
028700     MOVE WS-PRD-ID             TO WS-TIT-ID-PRD.
028800     MOVE WS-PES-ID             TO WS-TIT-ID-PES.
028900*
029000     MOVE WS-TIT-ID-GERADO      TO TIT-ID.
029100     MOVE WS-PRD-PRECO-VENDA    TO TIT-VALOR.
029200     MOVE WS-QTDE-VENDIDA       TO TIT-QUANTIDADE.
029300     SET TIT-PAGA-NAO           TO TRUE.
029400     MOVE WS-PES-ID             TO TIT-PESSOA-ID.
029500     MOVE "a receber"           TO TIT-TIPO-TITULO.
029600     SET TIT-NATUREZA-RECEBER   TO TRUE.
029700     MOVE WS-TIT-ID-DATA        TO TIT-DATA-EMISSAO.
029800     MOVE WS-TIT-ID-DATA        TO TIT-DATA-VENCIMENTO.
029900     MOVE ZERO                  TO TIT-DATA-BAIXA.
030000     MOVE "SISTEMA "            TO TIT-USUARIO-LANCAMENTO.
030100*
030200     WRITE REG-TITULO.
030300     IF NOT WS-FS-TITULO-OK THEN
030400         SET FLAG-POSTAGEM-FALHOU TO TRUE
030500         MOVE "ERRO NA GRAVACAO DO TITULO" TO WS-MENSAGEM
030600         DISPLAY SS-LINHA-DE-MENSAGEM
030700         ACCEPT WS-PROMPT LINE 13 COL 30
030800         DISPLAY SS-LIMPA-MENSAGEM
030900     ELSE
031000         PERFORM P410-ATUALIZA-ESTOQUE THRU P410-EXIT
031100     END-IF.
031200*
031300     IF FLAG-POSTAGEM-OK THEN
031400         PERFORM P420-GRAVA-LOG THRU P420-EXIT
031500         MOVE "VENDA REGISTRADA COM SUCESSO" TO WS-MENSAGEM
031600         DISPLAY SS-LINHA-DE-MENSAGEM
031700         ACCEPT WS-PROMPT LINE 13 COL 30
031800         DISPLAY SS-LIMPA-MENSAGEM
031900     END-IF.
032000 P400-EXIT.
032100     EXIT.
032200*-----------------------------------------------------------------
032300 P410-ATUALIZA-ESTOQUE.
032400     COMPUTE WS-QTDE-NOVA = WS-PRD-QTDE-ATUAL - WS-QTDE-VENDIDA.
032500     MOVE WS-QTDE-NOVA          TO PRD-QUANTIDADE.
032600*
032700     REWRITE REG-PRODUTO.
032800     IF NOT WS-FS-OK THEN
032900         SET FLAG-POSTAGEM-FALHOU TO TRUE
033000         MOVE "ERRO NO ESTOQUE - TITULO ESTORNADO" TO WS-MENSAGEM
033100         DISPLAY SS-LINHA-DE-MENSAGEM
033200         ACCEPT WS-PROMPT LINE 13 COL 30
033300         DISPLAY SS-LIMPA-MENSAGEM
033400         MOVE WS-TIT-ID-GERADO      TO TIT-ID
033500         DELETE ESX-TITULO
033600     END-IF.
033700 P410-EXIT.
033800     EXIT.
033900*-----------------------------------------------------------------
034000* GRAVACAO DO LOG DELEGADA AO SUBPROGRAMA ESX0420, COMUM A TODAS
034100* AS ROTINAS DE POSTAGEM. FALHA NO LOG NAO DESFAZ A MOVIMENTACAO
034200* JA CONFIRMADA - APENAS AVISA O OPERADOR.
034300*-----------------------------------------------------------------
034400 P420-GRAVA-LOG.
034500     MOVE "VENDA"               TO WS-LOG-TIPO.
034600     MOVE WS-PES-ID             TO WS-LOG-PESSOA-ID.
034700     MOVE WS-PRD-ID             TO WS-LOG-PRODUTO-ID.
034800     MOVE WS-QTDE-VENDIDA       TO WS-LOG-QUANTIDADE.
034900*
035000     CALL "ESX0420" USING WS-PARAMETRO-LOG.
035100     IF WS-LOG-RETORNO NOT EQUAL ZERO THEN
035200         MOVE "AVISO - FALHA NA GRAVACAO DO LOG" TO WS-MENSAGEM
035300         DISPLAY SS-LINHA-DE-MENSAGEM
035400         ACCEPT WS-PROMPT LINE 13 COL 30
035500         DISPLAY SS-LIMPA-MENSAGEM
035600     END-IF.
035700 P420-EXIT.
035800     EXIT.
035900*-----------------------------------------------------------------
036000 P900-FINALIZA.
036100     CLOSE ESX-PRODUTO.
036200     CLOSE ESX-PESSOA.
036300     CLOSE ESX-TITULO.
036400 P900-EXIT.
036500     GOBACK.
036600 END PROGRAM ESX0320.
