000100******************************************************************
000200* PROGRAMA : ESX0410
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : CONSULTA AO LOG DE MOVIMENTACOES POR PERIODO
000500******************************************************************
000600*-----------------------------------------------------------------
000700* REGISTRO DE ALTERACOES
000800*   02/05/1988 MAC CRIACAO DO PROGRAMA - CD-1988-019              MAC
000900*   22/11/1998 CMS VERIFICADO PARA VIRADA DO ANO 2000 - COMPARA   CMS
001000*               DATA EM AAAA-MM-DD, NADA A ALTERAR - CD-1998-093
001100*-----------------------------------------------------------------
001200 IDENTIFICATION DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.    ESX0410.
001500 AUTHOR.        M.A.COSTA.
001600 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001700 DATE-WRITTEN.  02/05/1988.
001800 DATE-COMPILED.
001900 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
002000*-----------------------------------------------------------------
002100* PEDE AO OPERADOR UMA DATA INICIAL E UMA DATA FINAL (DD/MM/AAAA)
002200* E LISTA OS REGISTROS DO LOG DE MOVIMENTACOES CUJA DATA ESTEJA
002300* DENTRO DESSE PERIODO. A COMPARACAO E FEITA NO FORMATO AAAA-MM-
002400* DD EM QUE O LOG E GRAVADO, QUE ORDENA CORRETAMENTE POR SIMPLES
002500* COMPARACAO ALFABETICA.
002600*-----------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800*-----------------------------------------------------------------
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200*
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT ESX-LOG ASSIGN TO "LOG"
003600         ORGANIZATION   IS LINE SEQUENTIAL
003700         ACCESS         IS SEQUENTIAL
003800         FILE STATUS    IS WS-FS-LOG.
003900*
004000     SELECT ESX-LISTAGEM ASSIGN TO "LISTLOG"
004100         ORGANIZATION   IS LINE SEQUENTIAL
004200         FILE STATUS    IS WS-FS-LISTAGEM.
004300*-----------------------------------------------------------------
004400 DATA DIVISION.
004500*-----------------------------------------------------------------
004600 FILE SECTION.
004700 FD  ESX-LOG.
004800     COPY LOGMOV.CPY.
004900*
005000 FD  ESX-LISTAGEM.
005100 01  WS-LST-LINHA                        PIC X(80).
005200*
005300 WORKING-STORAGE SECTION.
005400*-----------------------------------------------------------------
005500 01  WS-DATA-INICIAL.
005600     05  WS-DTI-VALOR                 PIC X(10).
005700 01  WS-DATA-INICIAL-R REDEFINES WS-DATA-INICIAL.
005800     05  WS-DTI-DIA                   PIC 9(002).
005900     05  FILLER                       PIC X(001).
006000     05  WS-DTI-MES                   PIC 9(002).
006100     05  FILLER                       PIC X(001).
006200     05  WS-DTI-ANO                   PIC 9(004).
006300*
006400 01  WS-DATA-FINAL.
006500     05  WS-DTF-VALOR                 PIC X(10).
006600 01  WS-DATA-FINAL-R REDEFINES WS-DATA-FINAL.
006700     05  WS-DTF-DIA                   PIC 9(002).
006800     05  FILLER                       PIC X(001).
006900     05  WS-DTF-MES                   PIC 9(002).
007000     05  FILLER                       PIC X(001).
007100     05  WS-DTF-ANO                   PIC 9(004).
007200*
007300 01  WS-PERIODO-ISO.
007400     05  WS-DATA-INICIAL-ISO          PIC X(10).
007500     05  WS-DATA-FINAL-ISO            PIC X(10).
007600*
007700 01  WS-LOG-DATA-DETALHE.
007800     05  WS-LDD-VALOR                 PIC X(10).
007900 01  WS-LOG-DATA-DETALHE-R REDEFINES WS-LOG-DATA-DETALHE.
008000     05  WS-LDD-ANO                   PIC 9(004).
008100     05  FILLER                       PIC X(001).
008200     05  WS-LDD-MES                   PIC 9(002).
008300     05  FILLER                       PIC X(001).
008400     05  WS-LDD-DIA                   PIC 9(002).
008500*
008600 01  WS-LST-CAB-1.
008700     05  FILLER   PIC X(28) VALUE "CONSULTA DE LOG - PERIODO DE".
008800     05  FILLER   PIC X(01) VALUE SPACES.
008900     05  WS-LST-CAB1-DATA-INI         PIC X(10).
009000     05  FILLER   PIC X(04) VALUE " ATE".
009100     05  WS-LST-CAB1-DATA-FIM         PIC X(10).
009200     05  FILLER   PIC X(27) VALUE SPACES.
009300*
009400 01  WS-LST-CAB-2.
009500     05  FILLER   PIC X(44) VALUE
009600         "Tipo,PessoaID,ProdutoID,Quantidade,Data,Hora".
009700     05  FILLER   PIC X(36) VALUE SPACES.
009800*
009900 01  WS-LST-DET-1.
010000     05  WS-LST-TIPO                  PIC X(06).
010100     05  FILLER                       PIC X(01) VALUE ",".
010200     05  WS-LST-PESSOA-ID             PIC X(10).
010300     05  FILLER                       PIC X(01) VALUE ",".
010400     05  WS-LST-PRODUTO-ID            PIC X(10).
010500     05  FILLER                       PIC X(01) VALUE ",".
010600     05  WS-LST-QUANTIDADE-ED         PIC -(6)9.
010700     05  FILLER                       PIC X(01) VALUE ",".
010800     05  WS-LST-DATA-ED               PIC X(10).
010900     05  FILLER                       PIC X(01) VALUE ",".
011000     05  WS-LST-HORA                  PIC X(08).
011100     05  FILLER                       PIC X(23) VALUE SPACES.
011200*
011300 01  WS-LST-FINAL-0.
011400     05  FILLER   PIC X(40) VALUE
011500         "NENHUM REGISTRO NO PERIODO INFORMADO".
011600     05  FILLER   PIC X(40) VALUE SPACES.
011700*
011800 01  WS-LST-FINAL-1.
011900     05  FILLER   PIC X(20) VALUE "REGISTROS LISTADOS: ".
012000     05  WS-LST-QTD-REG-ED            PIC ZZZ,ZZ9.
012100     05  FILLER   PIC X(55) VALUE SPACES.
012200*
012300 01  WS-LST-RODAPE.
012400     05  FILLER   PIC X(25) VALUE "FIM DA CONSULTA DE LOG".
012500     05  FILLER   PIC X(55) VALUE SPACES.
012600*
012700 01  WS-CONTADORES.
012800     05  WS-QTD-REGISTROS             PIC 9(005) COMP.
012900     05  WS-QTD-REGISTROS-R REDEFINES WS-QTD-REGISTROS
013000                                      PIC X(002).
013100*
013200 77  WS-FS-LOG                        PIC 9(02).
013300     88  WS-FS-OK                     VALUE ZEROS.
013400     88  WS-FS-FIM-ARQUIVO            VALUE 10.
013500*
013600 77  WS-FS-LISTAGEM                   PIC 9(02).
013700*
013800 77  WS-RESPOSTA-TELA                 PIC X(01).
013900     88  FLAG-SAIR                    VALUE "Q".
014000     88  FLAG-CONTINUAR               VALUE "S".
014100*
014200 77  WS-MENSAGEM                      PIC X(35) VALUE SPACES.
014300 77  WS-PROMPT                        PIC X(01) VALUE SPACES.
014400*-----------------------------------------------------------------
014500 LINKAGE SECTION.
014600*-----------------------------------------------------------------
014700 01  LK-COM-AREA.
014800     03  LK-MENSAGEM                  PIC X(20).
014900     03  FILLER                       PIC X(05).
015000*-----------------------------------------------------------------
015100 01  LKS-PARAMETRO.
015200     05  LKS-DATA                     PIC X(010).
015300     05  LKS-RETORNO                  PIC 9(001).
015400     05  FILLER                       PIC X(001).
015500*-----------------------------------------------------------------
015600 SCREEN SECTION.
015700 01  SS-CLEAR-SCREEN.
015800     05  BLANK SCREEN.
015900*
016000 01  SS-INPUT-SCREEN.
016100     05  LINE 02 COL 05 VALUE "LOG DE MOVIMENTACOES - CONSULTA POR
016200-    " PERIODO".
016300     05  LINE 03 COL 05 VALUE "ESX0410".
016400     05  LINE 04 COL 05 VALUE
016500     "------------------------------------------------------------
016600-    "--------------".
016700     05  LINE 06 COL 05 VALUE "Data Inicial (DD/MM/AAAA)..: ".
016800     05  SS-DATA-INICIAL REVERSE-VIDEO PIC X(10)
016900                     USING WS-DTI-VALOR.
017000     05  LINE 07 COL 05 VALUE "Data Final   (DD/MM/AAAA)..: ".
017100     05  SS-DATA-FINAL REVERSE-VIDEO PIC X(10)
017200                     USING WS-DTF-VALOR.
017300     05  LINE 09 COL 05 VALUE
017400     "------------------------------------------------------------
017500-    "--------------".
017600     05  LINE 10 COL 05 VALUE
017700                     "<S> para confirmar ou <Q> para Sair. ".
017800     05  SS-RESPOSTA-TELA REVERSE-VIDEO PIC X(01)
017900                     USING WS-RESPOSTA-TELA.
018000*
018100 01  SS-LINHA-DE-MENSAGEM.
018200     05  SS-MENSAGEM          PIC X(35) USING WS-MENSAGEM
018300                                         LINE 12 COL 05.
018400*
018500 01  SS-LIMPA-MENSAGEM.
018600     05  LINE 12 BLANK LINE.
018700*-----------------------------------------------------------------
018800 PROCEDURE DIVISION USING LK-COM-AREA.
018900*-----------------------------------------------------------------
019000 P100-MAIN-PROCEDURE.
019100     PERFORM P300-OBTEM-PERIODO THRU P300-EXIT UNTIL FLAG-SAIR.
019200 P100-EXIT.
019300     GOBACK.
019400*-----------------------------------------------------------------
019500 P300-OBTEM-PERIODO.
019600     MOVE SPACES              TO WS-RESPOSTA-TELA.
019700*
019800     DISPLAY SS-CLEAR-SCREEN.
019900     DISPLAY SS-INPUT-SCREEN.
020000     ACCEPT  SS-INPUT-SCREEN.
020100*
020200     IF FLAG-CONTINUAR THEN
020300         MOVE WS-DTI-VALOR   TO LKS-DATA
020400         CALL "ESX0901" USING LKS-PARAMETRO
020500         IF LKS-RETORNO NOT EQUAL ZERO THEN
020600             MOVE "DATA INICIAL INVALIDA" TO WS-MENSAGEM
020700             DISPLAY SS-LINHA-DE-MENSAGEM
020800             ACCEPT WS-PROMPT LINE 12 COL 30
020900             DISPLAY SS-LIMPA-MENSAGEM
021000         ELSE
021100             MOVE WS-DTF-VALOR TO LKS-DATA
021200             CALL "ESX0901" USING LKS-PARAMETRO
021300             IF LKS-RETORNO NOT EQUAL ZERO THEN
021400                 MOVE "DATA FINAL INVALIDA" TO WS-MENSAGEM
021500                 DISPLAY SS-LINHA-DE-MENSAGEM
021600                 ACCEPT WS-PROMPT LINE 12 COL 30
021700                 DISPLAY SS-LIMPA-MENSAGEM
021800             ELSE
021900                 PERFORM P310-MONTA-PERIODO-ISO THRU P310-EXIT
022000                 PERFORM P400-PROCESSA-LOG THRU P400-EXIT
022100                 SET FLAG-SAIR TO TRUE
022200             END-IF
022300         END-IF
022400     END-IF.
022500 P300-EXIT.
022600     EXIT.
022700*-----------------------------------------------------------------
022800 P310-MONTA-PERIODO-ISO.
022900     STRING WS-DTI-ANO "-" WS-DTI-MES "-" WS-DTI-DIA
023000             DELIMITED BY SIZE INTO WS-DATA-INICIAL-ISO.
023100     STRING WS-DTF-ANO "-" WS-DTF-MES "-" WS-DTF-DIA
023200             DELIMITED BY SIZE INTO WS-DATA-FINAL-ISO.
023300 P310-EXIT.
023400     EXIT.
023500*-----------------------------------------------------------------
023600 P400-PROCESSA-LOG.
023700     MOVE ZERO               TO WS-QTD-REGISTROS.
023800     SET WS-FS-OK            TO TRUE.
023900*
024000     MOVE WS-DTI-VALOR       TO WS-LST-CAB1-DATA-INI.
024100     MOVE WS-DTF-VALOR       TO WS-LST-CAB1-DATA-FIM.
024200*
024300     OPEN INPUT  ESX-LOG.
024400     OPEN OUTPUT ESX-LISTAGEM.
024500*
024600     MOVE WS-LST-CAB-1      TO WS-LST-LINHA.
024700     WRITE WS-LST-LINHA.
024800     MOVE WS-LST-CAB-2      TO WS-LST-LINHA.
024900     WRITE WS-LST-LINHA.
025000*
025100     PERFORM P410-LE-PROXIMO THRU P410-EXIT.
025200     PERFORM P420-SELECIONA-LOG THRU P420-EXIT
025300             UNTIL WS-FS-FIM-ARQUIVO.
025400*
025500     PERFORM P800-RODAPE THRU P800-EXIT.
025600*
025700     CLOSE ESX-LOG.
025800     CLOSE ESX-LISTAGEM.
025900*
026000     MOVE "CONSULTA GRAVADA EM LISTLOG" TO WS-MENSAGEM.
026100     DISPLAY SS-LINHA-DE-MENSAGEM.
026200     ACCEPT WS-PROMPT LINE 12 COL 30.
026300 P400-EXIT.
026400     EXIT.
026500*-----------------------------------------------------------------
026600 P410-LE-PROXIMO.
026700     READ ESX-LOG
026800         AT END
026900             SET WS-FS-FIM-ARQUIVO TO TRUE
027000     END-READ.
027100 P410-EXIT.
027200     EXIT.
027300*-----------------------------------------------------------------
027400 P420-SELECIONA-LOG.
027500     IF LOG-DATA NOT LESS THAN WS-DATA-INICIAL-ISO
027600        AND LOG-DATA NOT GREATER THAN WS-DATA-FINAL-ISO THEN
027700         MOVE LOG-TIPO            TO WS-LST-TIPO
027800         MOVE LOG-PESSOA-ID       TO WS-LST-PESSOA-ID
027900         MOVE LOG-PRODUTO-ID      TO WS-LST-PRODUTO-ID
028000         MOVE LOG-QUANTIDADE      TO WS-LST-QUANTIDADE-ED
028100*
028200         MOVE LOG-DATA            TO WS-LDD-VALOR
028300         STRING WS-LDD-DIA "/" WS-LDD-MES "/" WS-LDD-ANO
028400                 DELIMITED BY SIZE INTO WS-LST-DATA-ED
028500*
028600         MOVE LOG-HORA            TO WS-LST-HORA
028700*
028800         MOVE WS-LST-DET-1        TO WS-LST-LINHA
028900         WRITE WS-LST-LINHA
029000         ADD 1 TO WS-QTD-REGISTROS
029100     END-IF.
029200*
029300     PERFORM P410-LE-PROXIMO THRU P410-EXIT.
029400 P420-EXIT.
029500     EXIT.
029600*-----------------------------------------------------------------
029700 P800-RODAPE.
029800     IF WS-QTD-REGISTROS EQUAL ZERO THEN
029900         MOVE WS-LST-FINAL-0 TO WS-LST-LINHA
030000     ELSE
030100         MOVE WS-QTD-REGISTROS TO WS-LST-QTD-REG-ED
030200         MOVE WS-LST-FINAL-1 TO WS-LST-LINHA
030300     END-IF.
030400     WRITE WS-LST-LINHA.
030500*----<< RODAPE FINAL DO RELATORIO - IMPRESSO SEMPRE >>-----------
030600     MOVE WS-LST-RODAPE TO WS-LST-LINHA.
030700     WRITE WS-LST-LINHA.
030800 P800-EXIT.
030900     EXIT.
031000 END PROGRAM ESX0410.
