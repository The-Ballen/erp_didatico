000100******************************************************************
000200* PROGRAMA : ESX0203
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : CADASTRO DE PESSOAS - ALTERACAO
000500******************************************************************
000600*-----------------------------------------------------------------
000700* REGISTRO DE ALTERACOES
000800*   30/09/1986 JRS CRIACAO DO PROGRAMA - CD-1986-041              JRS
000900*-----------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.    ESX0203.
001300 AUTHOR.        J.R.SILVEIRA.
001400 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001500 DATE-WRITTEN.  30/09/1986.
001600 DATE-COMPILED.
001700 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
001800*-----------------------------------------------------------------
001900* PERMITE A ALTERACAO DO NOME E DO TIPO DA PESSOA. O CODIGO E
002000* CHAVE PRIMARIA E NAO PODE SER ALTERADO.
002100*-----------------------------------------------------------------
002200 ENVIRONMENT DIVISION.
002300*-----------------------------------------------------------------
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700*
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT ESX-PESSOA ASSIGN TO "PESSOA"
003100         ORGANIZATION   IS INDEXED
003200         ACCESS         IS RANDOM
003300         RECORD KEY     IS PES-ID
003400         FILE STATUS    IS WS-FS-PESSOA.
003500*-----------------------------------------------------------------
003600 DATA DIVISION.
003700*-----------------------------------------------------------------
003800 FILE SECTION.
003900 FD  ESX-PESSOA.
004000     COPY PESSOA.CPY.
004100*
004200 WORKING-STORAGE SECTION.
004300*-----------------------------------------------------------------
004400 01  WS-REG-PESSOA.
004500     05  WS-PES-ID                    PIC X(10).
004600     05  WS-PES-TIPO                  PIC 9(01).
004700     05  WS-PES-NOME                  PIC X(35).
004800*
004900 01  WS-REG-PESSOA-ANTIGO REDEFINES WS-REG-PESSOA.
005000     05  FILLER                       PIC X(46).
005100*
005200 01  WS-CONTADORES.
005300     05  WS-QTDE-ALTERADOS            PIC 9(005) COMP.
005400     05  WS-QTDE-ALTERADOS-ED REDEFINES WS-QTDE-ALTERADOS
005500                                      PIC X(002).
005600*
005700 01  WS-TIPO-ANTERIOR-AREA.
005800     05  WS-TIPO-ANTERIOR             PIC 9(01).
005900     05  WS-TIPO-ANTERIOR-R REDEFINES WS-TIPO-ANTERIOR
006000                                      PIC X(01).
006100*
006200 77  WS-FS-PESSOA                     PIC 9(02).
006300     88  WS-FS-OK                     VALUE ZEROS.
006400     88  WS-FS-NAO-EXISTE             VALUE 35.
006500*
006600 77  WS-RESPOSTA-TELA                 PIC X(01).
006700     88  FLAG-SAIR                    VALUE "Q".
006800     88  FLAG-CONTINUAR               VALUE "S".
006900*
007000 77  WS-MENSAGEM                      PIC X(30) VALUE SPACES.
007100 77  WS-PROMPT                        PIC X(01) VALUE SPACES.
007200*
007300 01  WS-DATA-ALTERACAO.
007400     05  WS-DATA-ALTERACAO-AAAAMMDD   PIC 9(008).
007500     05  FILLER                       PIC X(002).
007600*-----------------------------------------------------------------
007700 LINKAGE SECTION.
007800*-----------------------------------------------------------------
007900 01  LK-COM-AREA.
008000     03  LK-MENSAGEM                  PIC X(20).
008100     03  FILLER                       PIC X(05).
008200*-----------------------------------------------------------------
008300 SCREEN SECTION.
008400 01  SS-CABECALHO-TELA.
008500     05  VALUE ".===============================================."
008600             BLANK SCREEN                LINE 01 COL 10.
008700     05  VALUE "|"                        LINE 02 COL 10.
008800     05  VALUE "CADASTRO DE PESSOAS"       LINE 02 COL 25.
008900     05  VALUE "|"                        LINE 02 COL 59.
009000     05  VALUE "+-----------------------------------------------+"
009100                                         LINE 03 COL 10.
009200     05  VALUE "|"                        LINE 04 COL 10.
009300     05  VALUE "ALTERACAO"                LINE 04 COL 31.
009400     05  VALUE "|"                        LINE 04 COL 59.
009500     05  VALUE "+===============================================+"
009600                                         LINE 05 COL 10.
009700*
009800 01  SS-TELA-DE-DADOS.
009900     05  VALUE "|"                        LINE 06 COL 10.
010000     05  VALUE "Codigo Pessoa..:"          LINE 06 COL 12.
010100     05  VALUE "|"                        LINE 06 COL 59.
010200     05  VALUE "|"                        LINE 07 COL 10.
010300     05  VALUE "Nome...........:"          LINE 07 COL 12.
010400     05  VALUE "|"                        LINE 07 COL 59.
010500     05  VALUE "|"                        LINE 08 COL 10.
010600     05  VALUE "Tipo (1/2/3)...:"          LINE 08 COL 12.
010700     05  VALUE "|"                        LINE 08 COL 59.
010800     05  VALUE "+===============================================+"
010900                                         LINE 09 COL 10.
011000     05  VALUE "DIGITE <S> PARA CONFIRMAR / <Q> PARA SAIR [ ]"
011100                                         LINE 10 COL 12.
011200*
011300 01  SS-TELA-CODIGO.
011400     05  SS-PES-ID PIC X(10)
011500         LINE 06 COL 28
011600         USING WS-PES-ID.
011700*
011800 01  SS-TELA-ALTERACAO.
011900     05  SS-PES-NOME PIC X(35)
012000         LINE 07 COL 28
012100         USING WS-PES-NOME.
012200     05  SS-PES-TIPO PIC 9(01)
012300         LINE 08 COL 28
012400         USING WS-PES-TIPO.
012500     05  SS-CONFIRMACAO-OPERACAO PIC X(01)
012600         LINE 10 COL 55.
012700*
012800 01  SS-LINHA-DE-MENSAGEM.
012900     05  SS-MENSAGEM              PIC X(30) USING WS-MENSAGEM
013000                                         LINE 12 COL 12.
013100*-----------------------------------------------------------------
013200 PROCEDURE DIVISION USING LK-COM-AREA.
013300*-----------------------------------------------------------------
013400 P100-MAIN-PROCEDURE.
013500     PERFORM P150-INICIALIZA THRU P150-EXIT.
013600     PERFORM P300-PROCESSA THRU P300-EXIT UNTIL FLAG-SAIR.
013700     PERFORM P900-FINALIZA THRU P900-EXIT.
013800 P100-EXIT.
013900     GOBACK.
014000*-----------------------------------------------------------------
014100 P150-INICIALIZA.
014200     MOVE ZERO              TO WS-QTDE-ALTERADOS.
014300     ACCEPT WS-DATA-ALTERACAO-AAAAMMDD FROM DATE YYYYMMDD.
014400     SET WS-FS-OK           TO TRUE.
014500*
014600     OPEN I-O ESX-PESSOA.
014700     IF NOT WS-FS-OK THEN
014800         MOVE "ERRO NA ABERTURA DO ARQUIVO" TO WS-MENSAGEM
014900         DISPLAY SS-LINHA-DE-MENSAGEM
015000         ACCEPT WS-PROMPT LINE 12 COL 50
015100         PERFORM P900-FINALIZA THRU P900-EXIT
015200     END-IF.
015300 P150-EXIT.
015400     EXIT.
015500*-----------------------------------------------------------------
015600 P300-PROCESSA.
015700     MOVE SPACES                         TO WS-PES-ID.
015800*
015900     DISPLAY SS-CABECALHO-TELA.
016000     DISPLAY SS-TELA-DE-DADOS.
016100*
016200     ACCEPT WS-RESPOSTA-TELA LINE 10 COL 55.
016300     ACCEPT SS-TELA-CODIGO.
016400     ACCEPT WS-RESPOSTA-TELA LINE 10 COL 55.
016500*
016600     IF FLAG-CONTINUAR THEN
016700         MOVE WS-PES-ID          TO PES-ID
016800         READ ESX-PESSOA INTO WS-REG-PESSOA
016900             KEY IS PES-ID
017000                 INVALID KEY
017100                     MOVE "PESSOA NAO EXISTE" TO WS-MENSAGEM
017200                     DISPLAY SS-LINHA-DE-MENSAGEM
017300                     ACCEPT WS-PROMPT LINE 12 COL 50
017400                 NOT INVALID KEY
017500                     MOVE WS-PES-TIPO         TO WS-TIPO-ANTERIOR
017600                     MOVE SPACE               TO WS-RESPOSTA-TELA
017700                     ACCEPT SS-TELA-ALTERACAO
017800                     IF FLAG-CONTINUAR THEN
017900                         PERFORM P400-ATUALIZAR THRU P400-EXIT
018000                     END-IF
018100         END-READ
018200     END-IF.
018300 P300-EXIT.
018400     EXIT.
018500*-----------------------------------------------------------------
018600 P400-ATUALIZAR.
018700     IF WS-PES-TIPO NOT = 1 AND NOT = 2 AND NOT = 3 THEN
018800         MOVE "TIPO DE PESSOA INVALIDO" TO WS-MENSAGEM
018900         DISPLAY SS-LINHA-DE-MENSAGEM
019000         ACCEPT WS-PROMPT LINE 12 COL 50
019100     ELSE
019200         MOVE WS-PES-ID               TO PES-ID
019300         MOVE WS-PES-TIPO             TO PES-TIPO
019400         MOVE WS-PES-NOME             TO PES-NOME
019500*----<< ATUALIZA A FAIXA DE AUDITORIA DO REGISTRO >>-----------
019600         MOVE WS-DATA-ALTERACAO-AAAAMMDD TO PES-DATA-ULT-ALTERACAO
019700         MOVE "SISTEMA "              TO PES-USUARIO-ULT-ALTERACAO
019800*
019900         REWRITE REG-PESSOA
020000*
020100         IF NOT WS-FS-OK THEN
020200             MOVE "ERRO NA ALTERACAO DO REGISTRO" TO WS-MENSAGEM
020300             DISPLAY SS-LINHA-DE-MENSAGEM
020400             ACCEPT WS-PROMPT LINE 12 COL 50
020500         ELSE
020600             ADD 1 TO WS-QTDE-ALTERADOS
020700             MOVE "REGISTRO ATUALIZADO COM SUCESSO" TO WS-MENSAGEM
020800             DISPLAY SS-LINHA-DE-MENSAGEM
020900             ACCEPT WS-PROMPT LINE 12 COL 50
021000         END-IF
021100     END-IF.
021200 P400-EXIT.
021300     EXIT.
021400*-----------------------------------------------------------------
021500 P900-FINALIZA.
021600     CLOSE ESX-PESSOA.
021700 P900-EXIT.
021800     GOBACK.
021900 END PROGRAM ESX0203.
