000100******************************************************************
000200* PROGRAMA : ESX0902
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : SUBTRAI N MESES DE UMA COMPETENCIA AAAAMM, TRATANDO
000500*            A VIRADA DE ANO. USADO PELA ANALISE PREDITIVA PARA
000600*            MONTAR A JANELA DOS 6 MESES DE VENDAS.
000700******************************************************************
000800*-----------------------------------------------------------------
000900* REGISTRO DE ALTERACOES
001000*   14/02/1993 FHT CRIACAO DO PROGRAMA - CD-1993-008              FHT
001100*   02/09/1993 FHT CORRIGIDO CALCULO QUANDO N-MESES MAIOR QUE 12  FHT
001200*               - CD-1993-022
001300*   30/10/1998 CMS VERIFICADO PARA VIRADA DO ANO 2000 - CAMPO     CMS
001400*               DE ANO COM 4 DIGITOS, NADA A ALTERAR
001500*               CD-1998-092
001600*-----------------------------------------------------------------
001700 IDENTIFICATION DIVISION.
001800*-----------------------------------------------------------------
001900 PROGRAM-ID.    ESX0902.
002000 AUTHOR.        F.H.TAVARES.
002100 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
002200 DATE-WRITTEN.  14/02/1993.
002300 DATE-COMPILED.
002400 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
002500*-----------------------------------------------------------------
002600* RECEBE UMA COMPETENCIA AAAAMM E UM NUMERO DE MESES A SUBTRAIR,
002700* DEVOLVE A COMPETENCIA RESULTANTE, AJUSTANDO O ANO QUANDO O MES
002800* CALCULADO FICA MENOR QUE 01.
002900*-----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100*-----------------------------------------------------------------
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500*-----------------------------------------------------------------
003600 DATA DIVISION.
003700*-----------------------------------------------------------------
003800 WORKING-STORAGE SECTION.
003900*-----------------------------------------------------------------
004000 01  WS-AUXILIARES.
004100     05  WS-COMPETENCIA-ENTRADA    PIC 9(006).
004200     05  WS-COMPETENCIA-R REDEFINES WS-COMPETENCIA-ENTRADA.
004300         10  WS-ANO-ENTRADA        PIC 9(004).
004400         10  WS-MES-ENTRADA        PIC 9(002).
004500     05  WS-CALCULO-MESES.
004600         10  WS-TOTAL-MESES        PIC S9(006) COMP.
004700         10  WS-QUOCIENTE-ANO      PIC S9(006) COMP.
004800         10  WS-RESTO-MES          PIC S9(006) COMP.
004900             88  RESTO-MES-ZERO    VALUE ZERO.
005000     05  WS-CALCULO-NUM REDEFINES WS-CALCULO-MESES.
005100         10  WS-CALCULO-NUM-VALOR  PIC 9(018).
005200     05  WS-COMPETENCIA-SAIDA      PIC 9(006).
005300     05  WS-COMPETENCIA-SAIDA-R REDEFINES WS-COMPETENCIA-SAIDA.
005400         10  WS-ANO-SAIDA          PIC 9(004).
005500         10  WS-MES-SAIDA          PIC 9(002).
005600     05  FILLER                    PIC X(006).
005700*-----------------------------------------------------------------
005800 LINKAGE SECTION.
005900*-----------------------------------------------------------------
006000 01  LKS-PARAMETRO.
006100     05  LKS-COMPETENCIA           PIC 9(006).
006200     05  LKS-NUMERO-MESES          PIC 9(002).
006300     05  LKS-COMPETENCIA-CALCULADA PIC 9(006).
006400     05  FILLER                    PIC X(002).
006500*-----------------------------------------------------------------
006600* LKS-COMPETENCIA           = COMPETENCIA BASE, FORMATO AAAAMM
006700* LKS-NUMERO-MESES          = QUANTIDADE DE MESES A RETROCEDER
006800* LKS-COMPETENCIA-CALCULADA = COMPETENCIA RESULTANTE, AAAAMM
006900*-----------------------------------------------------------------
007000 PROCEDURE DIVISION USING LKS-PARAMETRO.
007100*-----------------------------------------------------------------
007200 P100-SUBTRAI-MESES.
007300     MOVE LKS-COMPETENCIA TO WS-COMPETENCIA-ENTRADA.
007400*----<< CONVERTE A COMPETENCIA EM NUMERO TOTAL DE MESES >>--------
007500     COMPUTE WS-TOTAL-MESES =
007600             (WS-ANO-ENTRADA * 12) + WS-MES-ENTRADA
007700             - LKS-NUMERO-MESES.
007800     DIVIDE WS-TOTAL-MESES BY 12 GIVING WS-QUOCIENTE-ANO
007900                           REMAINDER WS-RESTO-MES.
008000     IF RESTO-MES-ZERO
008100         COMPUTE WS-ANO-SAIDA  = WS-QUOCIENTE-ANO - 1
008200         MOVE 12               TO WS-MES-SAIDA
008300     ELSE
008400         MOVE WS-QUOCIENTE-ANO TO WS-ANO-SAIDA
008500         MOVE WS-RESTO-MES     TO WS-MES-SAIDA
008600     END-IF.
008700     MOVE WS-COMPETENCIA-SAIDA TO LKS-COMPETENCIA-CALCULADA.
008800 P100-EXIT.
008900     GOBACK.
009000 END PROGRAM ESX0902.
