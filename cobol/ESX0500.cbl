000100******************************************************************
000200* PROGRAMA : ESX0500
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : MENU DA ANALISE PREDITIVA DE VENDAS
000500******************************************************************
000600*-----------------------------------------------------------------
000700* REGISTRO DE ALTERACOES
000800*   14/02/1993 FHT CRIACAO DO PROGRAMA - CD-1993-008              FHT
000900*-----------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.    ESX0500.
001300 AUTHOR.        F.H.TAVARES.
001400 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001500 DATE-WRITTEN.  14/02/1993.
001600 DATE-COMPILED.
001700 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
001800*-----------------------------------------------------------------
001900* DESPACHA PARA OS RELATORIOS DE ANALISE PREDITIVA DE VENDAS,
002000* BASEADOS NO ACUMULADO DO LOG DE MOVIMENTACOES: CURVA ABC(D) DE
002100* FATURAMENTO E PREVISAO DE DEMANDA PONDERADA.
002200*-----------------------------------------------------------------
002300 ENVIRONMENT DIVISION.
002400*-----------------------------------------------------------------
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM
002800     CLASS CLASSE-OPCAO IS "1" THRU "2" "Q" "q".
002900*-----------------------------------------------------------------
003000 DATA DIVISION.
003100*-----------------------------------------------------------------
003200 WORKING-STORAGE SECTION.
003300*-----------------------------------------------------------------
003400 01  WS-COM-AREA.
003500     03  WS-MENSAGEM                      PIC X(20).
003600     03  FILLER                           PIC X(05).
003700*
003800 01  WS-OPCAO-AREA.
003900     05  WS-OPCAO-MENU                    PIC X(01).
004000     05  WS-OPCAO-MENU-NUM REDEFINES WS-OPCAO-MENU PIC 9(01).
004100     05  FILLER                           PIC X(01).
004200*
004300 01  WS-CONTADOR-AREA.
004400     05  WS-QTDE-ACESSOS                  PIC 9(007) COMP.
004500     05  WS-QTDE-ACESSOS-R REDEFINES WS-QTDE-ACESSOS PIC X(007).
004600*
004700 01  WS-DATA-MOVIMENTO.
004800     05  WS-DATA-SISTEMA                  PIC 9(008).
004900     05  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
005000         10  WS-ANO-SISTEMA                PIC 9(004).
005100         10  WS-MES-SISTEMA                PIC 9(002).
005200         10  WS-DIA-SISTEMA                PIC 9(002).
005300     05  FILLER                           PIC X(002).
005400*
005500 77  WS-PROMPT                            PIC X(01).
005600*
005700 77  WS-EXIT                              PIC X(01).
005800     88  EXIT-OK                          VALUE "S" FALSE "N".
005900*
006000 LINKAGE SECTION.
006100*
006200 01  LK-COM-AREA.
006300     03  LK-MENSAGEM                      PIC X(20).
006400     03  FILLER                           PIC X(05).
006500*
006600 SCREEN SECTION.
006700 01  SS-CLEAR-SCREEN.
006800     05  BLANK SCREEN.
006900*
007000 01  SS-MENU-SCREEN.
007100     05  LINE 02 COL 05 VALUE "SISTEMA DE ESTOQUE - ESX0500".
007200     05  LINE 03 COL 05 VALUE "Menu da Analise Preditiva".
007300     05  LINE 04 COL 05 VALUE
007400     "------------------------------------------------------------
007500-    "--------------".
007600     05  LINE 06 COL 05 VALUE
007700                       "<1> - CURVA ABC(D) DE FATURAMENTO".
007800     05  LINE 07 COL 05 VALUE
007900                       "<2> - PREVISAO DE DEMANDA PONDERADA".
008000     05  LINE 08 COL 05 VALUE
008100                       "<Q> - RETORNAR MENU PRINCIPAL".
008200     05  LINE 10 COL 05 VALUE
008300     "------------------------------------------------------------
008400-    "--------------".
008500     05  LINE 11 COL 05 VALUE
008600                     "DIGITE A OPCAO DESEJADA: ".
008700     05  SS-OPCAO-MENU REVERSE-VIDEO PIC X(01)
008800                     USING WS-OPCAO-MENU.
008900     05  LINE 12 COL 05 VALUE
009000     "------------------------------------------------------------
009100-    "--------------".
009200*-----------------------------------------------------------------
009300 PROCEDURE DIVISION USING LK-COM-AREA.
009400*-----------------------------------------------------------------
009500 P100-MAIN-PROCEDURE.
009600     SET EXIT-OK                         TO FALSE.
009700     MOVE ZERO                           TO WS-QTDE-ACESSOS.
009800     ACCEPT WS-DATA-SISTEMA              FROM DATE YYYYMMDD.
009900*
010000     PERFORM P150-PROCESSA-OPCAO THRU P150-EXIT
010100             UNTIL EXIT-OK.
010200 P100-EXIT.
010300     GOBACK.
010400*-----------------------------------------------------------------
010500 P150-PROCESSA-OPCAO.
010600     MOVE SPACES                     TO WS-OPCAO-MENU.
010700*
010800     DISPLAY SS-CLEAR-SCREEN.
010900     DISPLAY SS-MENU-SCREEN.
011000     ACCEPT  SS-MENU-SCREEN.
011100     ADD 1 TO WS-QTDE-ACESSOS.
011200*
011300     EVALUATE WS-OPCAO-MENU
011400         WHEN "1"
011500             CALL "ESX0510" USING WS-COM-AREA
011600         WHEN "2"
011700             CALL "ESX0520" USING WS-COM-AREA
011800         WHEN "Q"
011900             SET EXIT-OK             TO TRUE
012000         WHEN "q"
012100             SET EXIT-OK             TO TRUE
012200         WHEN OTHER
012300             SET EXIT-OK             TO FALSE
012400     END-EVALUATE.
012500 P150-EXIT.
012600     EXIT.
012700 END PROGRAM ESX0500.
