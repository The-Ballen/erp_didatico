000100******************************************************************
000200* PROGRAMA : ESX0103
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : CADASTRO DE PRODUTOS - ALTERACAO
000500******************************************************************
000600*-----------------------------------------------------------------
000700* REGISTRO DE ALTERACOES
000800*   24/06/1985 JRS CRIACAO DO PROGRAMA - CD-1985-014              JRS
000900*   11/02/1991 MAC PERMITIDA ALTERACAO DE PRECOS E CATEGORIA      MAC
001000*               - CD-1991-002
001100*-----------------------------------------------------------------
001200 IDENTIFICATION DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.    ESX0103.
001500 AUTHOR.        J.R.SILVEIRA.
001600 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001700 DATE-WRITTEN.  24/06/1985.
001800 DATE-COMPILED.
001900 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
002000*-----------------------------------------------------------------
002100 ENVIRONMENT DIVISION.
002200*-----------------------------------------------------------------
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600*
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900     SELECT ESX-PRODUTO ASSIGN TO "PRODUTO"
003000         ORGANIZATION   IS INDEXED
003100         ACCESS         IS RANDOM
003200         RECORD KEY     IS PRD-ID
003300         FILE STATUS    IS WS-FS-PRODUTO.
003400*-----------------------------------------------------------------
003500 DATA DIVISION.
003600*-----------------------------------------------------------------
003700 FILE SECTION.
003800 FD  ESX-PRODUTO.
003900     COPY PRODUTO.CPY.
004000*
004100 WORKING-STORAGE SECTION.
004200*-----------------------------------------------------------------
004300 01  WS-REG-PRODUTO.
004400     05  WS-PRD-ID                    PIC X(10).
004500     05  WS-PRD-NOME                  PIC X(35).
004600     05  WS-PRD-PRECO-COMPRA          PIC 9(07)V9(02).
004700     05  WS-PRD-PRECO-VENDA           PIC 9(07)V9(02).
004800     05  WS-PRD-QUANTIDADE            PIC 9(07).
004900     05  WS-PRD-CATEGORIA             PIC X(20).
005000*
005100 01  WS-REG-PRODUTO-ANTIGO REDEFINES WS-REG-PRODUTO.
005200     05  FILLER                       PIC X(100).
005300*
005400 01  WS-CONTADORES.
005500     05  WS-QTDE-ALTERADOS            PIC 9(005) COMP.
005600     05  WS-QTDE-ALTERADOS-ED REDEFINES WS-QTDE-ALTERADOS
005700                                      PIC X(002).
005800*
005900 01  WS-INDICADOR-PRECO.
006000     05  WS-PRECOS-COMBINADOS         PIC 9(009)V9(04).
006100     05  WS-PRECOS-COMBINADOS-R REDEFINES WS-PRECOS-COMBINADOS.
006200         10  WS-PARTE-COMPRA          PIC 9(07).
006300         10  WS-PARTE-VENDA           PIC 9(06).
006400*
006500 77  WS-FS-PRODUTO                    PIC 9(02).
006600     88  WS-FS-OK                     VALUE ZEROS.
006700     88  WS-FS-NAO-EXISTE             VALUE 35.
006800*
006900 77  WS-RESPOSTA-TELA                 PIC X(01).
007000     88  FLAG-SAIR                    VALUE "Q".
007100     88  FLAG-CONTINUAR               VALUE "S".
007200*
007300 77  WS-MENSAGEM                      PIC X(30) VALUE SPACES.
007400 77  WS-PROMPT                        PIC X(01) VALUE SPACES.
007500*
007600 01  WS-DATA-ALTERACAO.
007700     05  WS-DATA-ALTERACAO-AAAAMMDD   PIC 9(008).
007800     05  FILLER                       PIC X(002).
007900*-----------------------------------------------------------------
008000 LINKAGE SECTION.
008100*-----------------------------------------------------------------
008200 01  LK-COM-AREA.
008300     03  LK-MENSAGEM                  PIC X(20).
008400     03  FILLER                       PIC X(05).
008500*-----------------------------------------------------------------
008600 SCREEN SECTION.
008700 01  SS-CABECALHO-TELA.
008800     05  VALUE ".===============================================."
008900             BLANK SCREEN                LINE 01 COL 10.
009000     05  VALUE "|"                        LINE 02 COL 10.
009100     05  VALUE "CADASTRO DE PRODUTOS"      LINE 02 COL 25.
009200     05  VALUE "|"                        LINE 02 COL 59.
009300     05  VALUE "+-----------------------------------------------+"
009400                                         LINE 03 COL 10.
009500     05  VALUE "|"                        LINE 04 COL 10.
009600     05  VALUE "ALTERACAO"                LINE 04 COL 31.
009700     05  VALUE "|"                        LINE 04 COL 59.
009800     05  VALUE "+===============================================+"
009900                                         LINE 05 COL 10.
010000*
010100 01  SS-TELA-DE-DADOS.
010200     05  VALUE "|"                        LINE 06 COL 10.
010300     05  VALUE "Codigo Produto.:"          LINE 06 COL 12.
010400     05  VALUE "|"                        LINE 06 COL 59.
010500     05  VALUE "|"                        LINE 07 COL 10.
010600     05  VALUE "Nome Produto...:"          LINE 07 COL 12.
010700     05  VALUE "|"                        LINE 07 COL 59.
010800     05  VALUE "|"                        LINE 08 COL 10.
010900     05  VALUE "Preco Compra...:"          LINE 08 COL 12.
011000     05  VALUE "|"                        LINE 08 COL 59.
011100     05  VALUE "|"                        LINE 09 COL 10.
011200     05  VALUE "Preco Venda....:"          LINE 09 COL 12.
011300     05  VALUE "|"                        LINE 09 COL 59.
011400     05  VALUE "|"                        LINE 10 COL 10.
011500     05  VALUE "Categoria......:"          LINE 10 COL 12.
011600     05  VALUE "|"                        LINE 10 COL 59.
011700     05  VALUE "+===============================================+"
011800                                         LINE 11 COL 10.
011900     05  VALUE "DIGITE <S> PARA CONFIRMAR / <Q> PARA SAIR [ ]"
012000                                         LINE 12 COL 12.
012100*
012200 01  SS-TELA-CODIGO.
012300     05  SS-PRD-ID PIC X(10)
012400         LINE 06 COL 28
012500         USING WS-PRD-ID.
012600*
012700 01  SS-TELA-ALTERACAO.
012800     05  SS-PRD-NOME PIC X(35)
012900         LINE 07 COL 28
013000         USING WS-PRD-NOME.
013100     05  SS-PRD-PRECO-COMPRA PIC 9(07)V9(02)
013200         LINE 08 COL 28
013300         USING WS-PRD-PRECO-COMPRA.
013400     05  SS-PRD-PRECO-VENDA PIC 9(07)V9(02)
013500         LINE 09 COL 28
013600         USING WS-PRD-PRECO-VENDA.
013700     05  SS-PRD-CATEGORIA PIC X(20)
013800         LINE 10 COL 28
013900         USING WS-PRD-CATEGORIA.
014000     05  SS-CONFIRMACAO-OPERACAO PIC X(01)
014100         LINE 12 COL 55.
014200*
014300 01  SS-LINHA-DE-MENSAGEM.
014400     05  SS-MENSAGEM              PIC X(30) USING WS-MENSAGEM
014500                                         LINE 14 COL 12.
014600*-----------------------------------------------------------------
014700 PROCEDURE DIVISION USING LK-COM-AREA.
014800*-----------------------------------------------------------------
014900 P100-MAIN-PROCEDURE.
015000     PERFORM P150-INICIALIZA THRU P150-EXIT.
015100     PERFORM P300-PROCESSA THRU P300-EXIT UNTIL FLAG-SAIR.
015200     PERFORM P900-FINALIZA THRU P900-EXIT.
015300 P100-EXIT.
015400     GOBACK.
015500*-----------------------------------------------------------------
015600 P150-INICIALIZA.
015700     MOVE ZERO              TO WS-QTDE-ALTERADOS.
015800     ACCEPT WS-DATA-ALTERACAO-AAAAMMDD FROM DATE YYYYMMDD.
015900     SET WS-FS-OK           TO TRUE.
016000*
016100     OPEN I-O ESX-PRODUTO.
016200     IF NOT WS-FS-OK THEN
016300         MOVE "ERRO NA ABERTURA DO ARQUIVO" TO WS-MENSAGEM
016400         DISPLAY SS-LINHA-DE-MENSAGEM
016500         ACCEPT WS-PROMPT LINE 14 COL 50
016600         PERFORM P900-FINALIZA THRU P900-EXIT
016700     END-IF.
016800 P150-EXIT.
016900     EXIT.
017000*-----------------------------------------------------------------
017100 P300-PROCESSA.
017200     MOVE SPACES                         TO WS-PRD-ID.
017300*
017400     DISPLAY SS-CABECALHO-TELA.
017500     DISPLAY SS-TELA-DE-DADOS.
017600*
017700     ACCEPT WS-RESPOSTA-TELA LINE 12 COL 55.
017800     ACCEPT SS-TELA-CODIGO.
017900     ACCEPT WS-RESPOSTA-TELA LINE 12 COL 55.
018000*
018100     IF FLAG-CONTINUAR THEN
018200         MOVE WS-PRD-ID          TO PRD-ID
018300*----<< NAO USAR READ...INTO - PRD-PRECO-COMPRA/VENDA SAO     >>--
018400*----<< COMP-3 NO MESTRE, UM MOVE DE GRUPO NAO CONVERTERIA    >>--
018500*----<< OS BYTES EMPACOTADOS PARA O WS- EM DISPLAY            >>--
018600         READ ESX-PRODUTO
018700             KEY IS PRD-ID
018800                 INVALID KEY
018900                     MOVE "PRODUTO NAO EXISTE" TO WS-MENSAGEM
019000                     DISPLAY SS-LINHA-DE-MENSAGEM
019100                     ACCEPT WS-PROMPT LINE 14 COL 50
019200                 NOT INVALID KEY
019300                     MOVE PRD-NOME           TO WS-PRD-NOME
019400                     MOVE PRD-PRECO-COMPRA   TO WS-PRD-PRECO-COMPRA
019500                     MOVE PRD-PRECO-VENDA    TO WS-PRD-PRECO-VENDA
019600                     MOVE PRD-CATEGORIA      TO WS-PRD-CATEGORIA
019700                     MOVE SPACE              TO WS-RESPOSTA-TELA
019800                     ACCEPT SS-TELA-ALTERACAO
019900                     IF FLAG-CONTINUAR THEN
020000                         PERFORM P400-ATUALIZAR THRU P400-EXIT
020100                     END-IF
020200         END-READ
020300     END-IF.
020400 P300-EXIT.
020500     EXIT.
020600*-----------------------------------------------------------------
020700 P400-ATUALIZAR.
020800     MOVE WS-PRD-ID               TO PRD-ID.
020900     MOVE WS-PRD-NOME              TO PRD-NOME.
021000     MOVE WS-PRD-PRECO-COMPRA      TO PRD-PRECO-COMPRA.
021100     MOVE WS-PRD-PRECO-VENDA       TO PRD-PRECO-VENDA.
021200     MOVE WS-PRD-CATEGORIA         TO PRD-CATEGORIA.
021300*----<< ATUALIZA A FAIXA DE AUDITORIA DO REGISTRO >>------------
021400     MOVE WS-DATA-ALTERACAO-AAAAMMDD TO PRD-DATA-ULT-ALTERACAO.
021500     MOVE "SISTEMA "               TO PRD-USUARIO-ULT-ALTERACAO.
021600     ADD 1                         TO PRD-QTDE-ALTERACOES.
021700*
021800     REWRITE REG-PRODUTO.
021900*
022000     IF NOT WS-FS-OK THEN
022100         MOVE "ERRO NA ALTERACAO DO REGISTRO" TO WS-MENSAGEM
022200         DISPLAY SS-LINHA-DE-MENSAGEM
022300         ACCEPT WS-PROMPT LINE 14 COL 50
022400     ELSE
022500         ADD 1 TO WS-QTDE-ALTERADOS
022600         MOVE "REGISTRO ATUALIZADO COM SUCESSO" TO WS-MENSAGEM
022700         DISPLAY SS-LINHA-DE-MENSAGEM
022800         ACCEPT WS-PROMPT LINE 14 COL 50
022900     END-IF.
023000 P400-EXIT.
023100     EXIT.
023200*-----------------------------------------------------------------
023300 P900-FINALIZA.
023400     CLOSE ESX-PRODUTO.
023500 P900-EXIT.
023600     GOBACK.
023700 END PROGRAM ESX0103.
