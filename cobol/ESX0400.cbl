000100******************************************************************
000200* PROGRAMA : ESX0400
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : MENU DO LOG DE MOVIMENTACOES
000500******************************************************************
000600*-----------------------------------------------------------------
000700* REGISTRO DE ALTERACOES
000800*   02/05/1988 MAC CRIACAO DO PROGRAMA - CD-1988-019              MAC
000900*-----------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.    ESX0400.
001300 AUTHOR.        M.A.COSTA.
001400 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001500 DATE-WRITTEN.  02/05/1988.
001600 DATE-COMPILED.
001700 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
001800*-----------------------------------------------------------------
001900 ENVIRONMENT DIVISION.
002000*-----------------------------------------------------------------
002100 CONFIGURATION SECTION.
002200 SPECIAL-NAMES.
002300     C01 IS TOP-OF-FORM
002400     CLASS CLASSE-OPCAO IS "1" THRU "1" "Q" "q".
002500*-----------------------------------------------------------------
002600 DATA DIVISION.
002700*-----------------------------------------------------------------
002800 WORKING-STORAGE SECTION.
002900*-----------------------------------------------------------------
003000 01  WS-COM-AREA.
003100     03  WS-MENSAGEM                      PIC X(20).
003200     03  FILLER                           PIC X(05).
003300*
003400 01  WS-OPCAO-AREA.
003500     05  WS-OPCAO-MENU                    PIC X(01).
003600     05  WS-OPCAO-MENU-NUM REDEFINES WS-OPCAO-MENU PIC 9(01).
003700     05  FILLER                           PIC X(01).
003800*
003900 01  WS-CONTADOR-AREA.
004000     05  WS-QTDE-ACESSOS                  PIC 9(007) COMP.
004100     05  WS-QTDE-ACESSOS-R REDEFINES WS-QTDE-ACESSOS PIC X(007).
004200*
004300 01  WS-DATA-MOVIMENTO.
004400     05  WS-DATA-SISTEMA                  PIC 9(008).
004500     05  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
004600         10  WS-ANO-SISTEMA                PIC 9(004).
004700         10  WS-MES-SISTEMA                PIC 9(002).
004800         10  WS-DIA-SISTEMA                PIC 9(002).
004900     05  FILLER                           PIC X(002).
005000*
005100 77  WS-PROMPT                            PIC X(01).
005200*
005300 77  WS-EXIT                              PIC X(01).
005400     88  EXIT-OK                          VALUE "S" FALSE "N".
005500*
005600 LINKAGE SECTION.
005700*
005800 01  LK-COM-AREA.
005900     03  LK-MENSAGEM                      PIC X(20).
006000     03  FILLER                           PIC X(05).
006100*
006200 SCREEN SECTION.
006300 01  SS-CLEAR-SCREEN.
006400     05  BLANK SCREEN.
006500*
006600 01  SS-MENU-SCREEN.
006700     05  LINE 02 COL 05 VALUE "SISTEMA DE ESTOQUE - ESX0400".
006800     05  LINE 03 COL 05 VALUE "Menu do Log de Movimentacoes".
006900     05  LINE 04 COL 05 VALUE
007000     "------------------------------------------------------------
007100-    "--------------".
007200     05  LINE 06 COL 05 VALUE
007300                       "<1> - CONSULTA DE LOG POR PERIODO".
007400     05  LINE 07 COL 05 VALUE
007500                       "<Q> - RETORNAR MENU PRINCIPAL".
007600     05  LINE 09 COL 05 VALUE
007700     "------------------------------------------------------------
007800-    "--------------".
007900     05  LINE 10 COL 05 VALUE
008000                     "DIGITE A OPCAO DESEJADA: ".
008100     05  SS-OPCAO-MENU REVERSE-VIDEO PIC X(01)
008200                     USING WS-OPCAO-MENU.
008300     05  LINE 11 COL 05 VALUE
008400     "------------------------------------------------------------
008500-    "--------------".
008600*-----------------------------------------------------------------
008700 PROCEDURE DIVISION USING LK-COM-AREA.
008800*-----------------------------------------------------------------
008900 P100-MAIN-PROCEDURE.
009000     SET EXIT-OK                         TO FALSE.
009100     MOVE ZERO                           TO WS-QTDE-ACESSOS.
009200*
009300     PERFORM P150-PROCESSA-OPCAO THRU P150-EXIT
009400             UNTIL EXIT-OK.
009500 P100-EXIT.
009600     GOBACK.
009700*-----------------------------------------------------------------
009800 P150-PROCESSA-OPCAO.
009900     MOVE SPACES                     TO WS-OPCAO-MENU.
010000*
010100     DISPLAY SS-CLEAR-SCREEN.
010200     DISPLAY SS-MENU-SCREEN.
010300     ACCEPT  SS-MENU-SCREEN.
010400     ADD 1 TO WS-QTDE-ACESSOS.
010500*
010600     EVALUATE WS-OPCAO-MENU
010700         WHEN "1"
010800             CALL "ESX0410" USING WS-COM-AREA
010900         WHEN "Q"
011000             SET EXIT-OK             TO TRUE
011100         WHEN "q"
011200             SET EXIT-OK             TO TRUE
011300         WHEN OTHER
011400             SET EXIT-OK             TO FALSE
011500     END-EVALUATE.
011600 P150-EXIT.
011700     EXIT.
011800 END PROGRAM ESX0400.
