000100******************************************************************
000200* PROGRAMA : ESX0510
000300* SISTEMA  : ESX - SISTEMA DE ESTOQUE
000400* FUNCAO   : ANALISE PREDITIVA - CURVA ABC(D) DE FATURAMENTO
000500******************************************************************
000600*-----------------------------------------------------------------
000700* REGISTRO DE ALTERACOES
000800*   14/02/1993 FHT CRIACAO DO PROGRAMA - CD-1993-008              FHT
000900*   23/11/1998 CMS VERIFICADO PARA VIRADA DO ANO 2000 - NENHUM    CMS
001000*               CAMPO DE ANO COM 2 DIGITOS, NADA A ALTERAR
001100*               - CD-1998-094
001200*-----------------------------------------------------------------
001300 IDENTIFICATION DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.    ESX0510.
001600 AUTHOR.        F.H.TAVARES.
001700 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
001800 DATE-WRITTEN.  14/02/1993.
001900 DATE-COMPILED.
002000 SECURITY.      USO INTERNO DO DEPARTAMENTO DE SUPRIMENTOS.
002100*-----------------------------------------------------------------
002200* CARREGA O MESTRE DE PRODUTOS EM TABELA, ACUMULA O FATURAMENTO
002300* DE CADA PRODUTO A PARTIR DAS VENDAS REGISTRADAS NO LOG DE
002400* MOVIMENTACOES E CLASSIFICA OS PRODUTOS NAS CLASSES A, B, C E D
002500* DA CURVA DE FATURAMENTO ACUMULADO (REGRA 80/20 ESTENDIDA).
002600*-----------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800*-----------------------------------------------------------------
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200*
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT ESX-PRODUTO ASSIGN TO "PRODUTO"
003600         ORGANIZATION   IS INDEXED
003700         ACCESS         IS SEQUENTIAL
003800         RECORD KEY     IS PRD-ID
003900         FILE STATUS    IS WS-FS-PRODUTO.
004000*
004100     SELECT ESX-LOG ASSIGN TO "LOG"
004200         ORGANIZATION   IS LINE SEQUENTIAL
004300         ACCESS         IS SEQUENTIAL
004400         FILE STATUS    IS WS-FS-LOG.
004500*
004600     SELECT ESX-LISTAGEM ASSIGN TO "LISTABC"
004700         ORGANIZATION   IS LINE SEQUENTIAL
004800         FILE STATUS    IS WS-FS-LISTAGEM.
004900*-----------------------------------------------------------------
005000 DATA DIVISION.
005100*-----------------------------------------------------------------
005200 FILE SECTION.
005300 FD  ESX-PRODUTO.
005400     COPY PRODUTO.CPY.
005500*
005600 FD  ESX-LOG.
005700     COPY LOGMOV.CPY.
005800*
005900 FD  ESX-LISTAGEM.
006000 01  WS-LST-LINHA                        PIC X(100).
006100*
006200 WORKING-STORAGE SECTION.
006300*-----------------------------------------------------------------
006400 77  WS-MAX-PRD                          PIC 9(003) VALUE 500.
006500*
006600 01  TABELA-PRODUTOS.
006700     05  TAB-PRODUTOS OCCURS 500 TIMES.
006800         10  TAB-PRD-ID                   PIC X(10).
006900         10  TAB-PRD-NOME                 PIC X(35).
007000         10  TAB-PRD-PRECO-VENDA          PIC S9(07)V9(02).
007100         10  TAB-PRD-FATURAMENTO          PIC S9(09)V9(02).
007200*
007300 01  TABELA-FATURAMENTO.
007400     05  TAB-FATURAMENTO OCCURS 500 TIMES.
007500         10  TAB-FAT-ID                   PIC X(10).
007600         10  TAB-FAT-NOME                 PIC X(35).
007700         10  TAB-FAT-VALOR                PIC S9(09)V9(02).
007800         10  TAB-FAT-PERCENTUAL           PIC S9(03)V9(02).
007900         10  TAB-FAT-CLASSE               PIC X(01).
008000*
008100 01  WS-INDICES.
008200     05  WS-IND-PRD                       PIC 9(003) COMP.
008300     05  WS-IND-FAT                       PIC 9(003) COMP.
008400     05  WS-IND-PESQ                      PIC 9(003) COMP.
008500     05  WS-IND-BUSCA                     PIC 9(003) COMP.
008600*
008700 01  WS-IND-PRD-EDICAO.
008800     05  WS-IND-PRD-ED REDEFINES WS-IND-PRD
008900                                      PIC X(002).
009000*
009100 01  WS-CONTADORES-CLASSE.
009200     05  WS-QTD-CLASSE-A                  PIC 9(003) COMP.
009300     05  WS-QTD-CLASSE-B                  PIC 9(003) COMP.
009400     05  WS-QTD-CLASSE-C                  PIC 9(003) COMP.
009500     05  WS-QTD-CLASSE-D                  PIC 9(003) COMP.
009600*
009700 01  WS-VALORES-APURACAO.
009800     05  WS-FATURAMENTO-GERAL             PIC S9(09)V9(02).
009900     05  WS-FATURAMENTO-ACUMULADO         PIC S9(09)V9(02).
010000     05  WS-PERCENTUAL-ACUMULADO          PIC S9(03)V9(02).
010100     05  WS-RECEITA-CALC                  PIC S9(09)V9(02).
010200*
010300 01  WS-FATURAMENTO-GERAL-R REDEFINES WS-VALORES-APURACAO.
010400     05  WS-FAT-GERAL-INTEIRO             PIC S9(09).
010500     05  WS-FAT-GERAL-DECIMAL             PIC 9(02).
010600     05  FILLER                           PIC X(17).
010700*
010800 01  WS-DATA-EMISSAO.
010900     05  WS-DATA-EMISSAO-AAAAMMDD         PIC 9(008).
011000     05  WS-DATA-EMISSAO-R REDEFINES WS-DATA-EMISSAO-AAAAMMDD.
011100         10  WS-DTE-ANO                    PIC 9(004).
011200         10  WS-DTE-MES                    PIC 9(002).
011300         10  WS-DTE-DIA                    PIC 9(002).
011400*
011500 01  WS-LST-CAB-1.
011600     05  FILLER   PIC X(32) VALUE "CURVA ABC(D) DE FATURAMENTO".
011700     05  FILLER   PIC X(18) VALUE "FATURAMENTO TOTAL:".
011800     05  WS-LST-CAB1-VALOR-ED         PIC ZZZ,ZZZ,ZZ9.99.
011900     05  FILLER   PIC X(36) VALUE SPACES.
012000*
012100 01  WS-LST-SUBCAB-A.
012200     05  FILLER   PIC X(60) VALUE
012300         "CLASSE A - MAIS IMPORTANTES (ATE 70% DO FATURAMENTO)".
012400     05  FILLER   PIC X(40) VALUE SPACES.
012500*
012600 01  WS-LST-SUBCAB-B.
012700     05  FILLER   PIC X(60) VALUE
012800         "CLASSE B - IMPORTANCIA INTERMEDIARIA (70% A 90%)".
012900     05  FILLER   PIC X(40) VALUE SPACES.
013000*
013100 01  WS-LST-SUBCAB-C.
013200     05  FILLER   PIC X(60) VALUE
013300         "CLASSE C - IMPORTANCIA BAIXA (90% A 99%)".
013400     05  FILLER   PIC X(40) VALUE SPACES.
013500*
013600 01  WS-LST-SUBCAB-D.
013700     05  FILLER   PIC X(60) VALUE
013800         "CLASSE D - MENOS IMPORTANTES (ACIMA DE 99%)".
013900     05  FILLER   PIC X(40) VALUE SPACES.
014000*
014100 01  WS-LST-COLCAB.
014200     05  FILLER   PIC X(12) VALUE "CODIGO".
014300     05  FILLER   PIC X(38) VALUE "PRODUTO".
014400     05  FILLER   PIC X(15) VALUE "FATURAMENTO".
014500     05  FILLER   PIC X(08) VALUE "% TOTAL".
014600     05  FILLER   PIC X(27) VALUE SPACES.
014700*
014800 01  WS-LST-DET-1.
014900     05  WS-LST-FAT-ID                PIC X(12).
015000     05  WS-LST-FAT-NOME              PIC X(38).
015100     05  WS-LST-FAT-VALOR-ED          PIC ZZZ,ZZZ,ZZ9.99.
015200     05  FILLER                       PIC X(03).
015300     05  WS-LST-FAT-PERC-ED        PIC ZZ9.99.
015400     05  FILLER                       PIC X(21).
015500*
015600 01  WS-LST-VAZIO.
015700     05  FILLER   PIC X(40) VALUE "NENHUM PRODUTO NESTA CLASSE".
015800     05  FILLER   PIC X(60) VALUE SPACES.
015900*
016000 01  WS-LST-RODAPE.
016100     05  FILLER   PIC X(40) VALUE
016200                         "FIM DO RELATORIO DE CURVA ABC(D)".
016300     05  FILLER   PIC X(60) VALUE SPACES.
016400*
016500 77  WS-FS-PRODUTO                    PIC 9(02).
016600     88  WS-FS-PRD-OK                 VALUE ZEROS.
016700     88  WS-FS-PRD-FIM-ARQUIVO        VALUE 10.
016800*
016900 77  WS-FS-LOG                        PIC 9(02).
017000     88  WS-FS-LOG-OK                 VALUE ZEROS.
017100     88  WS-FS-LOG-FIM-ARQUIVO        VALUE 10.
017200*
017300 77  WS-FS-LISTAGEM                   PIC 9(02).
017400*
017500 77  WS-SEM-PRODUTOS                  PIC X(01) VALUE "N".
017600     88  FLAG-SEM-PRODUTOS            VALUE "S".
017700*
017800 77  WS-SEM-VENDAS                    PIC X(01) VALUE "N".
017900     88  FLAG-SEM-VENDAS              VALUE "S".
018000*
018100 77  WS-MENSAGEM                      PIC X(40) VALUE SPACES.
018200 77  WS-PROMPT                        PIC X(01) VALUE SPACES.
018300*-----------------------------------------------------------------
018400 LINKAGE SECTION.
018500*-----------------------------------------------------------------
018600 01  LK-COM-AREA.
018700     03  LK-MENSAGEM                  PIC X(20).
018800     03  FILLER                       PIC X(05).
018900*-----------------------------------------------------------------
019000 SCREEN SECTION.
019100 01  SS-LINHA-DE-MENSAGEM.
019200     05  SS-MENSAGEM          PIC X(40) USING WS-MENSAGEM
019300                                         LINE 13 COL 05.
019400*-----------------------------------------------------------------
019500 PROCEDURE DIVISION USING LK-COM-AREA.
019600*-----------------------------------------------------------------
019700 P100-MAIN-PROCEDURE.
019800     PERFORM P150-INICIALIZA THRU P150-EXIT.
019900     PERFORM P200-CARREGA-PRODUTO THRU P200-EXIT
020000             UNTIL WS-FS-PRD-FIM-ARQUIVO.
020100     PERFORM P250-VERIFICA-PRODUTOS THRU P250-EXIT.
020200*
020300     IF NOT FLAG-SEM-PRODUTOS THEN
020400         PERFORM P300-ACUMULA-VENDA THRU P300-EXIT
020500                 UNTIL WS-FS-LOG-FIM-ARQUIVO
020600         PERFORM P350-VERIFICA-VENDAS THRU P350-EXIT
020700         IF NOT FLAG-SEM-VENDAS THEN
020800             PERFORM P400-MONTA-FATURAMENTO THRU P400-EXIT
020900             PERFORM P450-ORDENA-FATURAMENTO THRU P450-EXIT
021000             PERFORM P500-CLASSIFICA THRU P500-EXIT
021100             PERFORM P600-IMPRIME-RELATORIO THRU P600-EXIT
021200         END-IF
021300     END-IF.
021400*
021500     PERFORM P900-FINALIZA THRU P900-EXIT.
021600 P100-EXIT.
021700     GOBACK.
021800*-----------------------------------------------------------------
021900 P150-INICIALIZA.
022000     SET WS-FS-PRD-OK           TO TRUE.
022100     SET WS-FS-LOG-OK           TO TRUE.
022200     MOVE ZERO                  TO WS-IND-PRD.
022300     MOVE ZERO                  TO WS-IND-FAT.
022400     ACCEPT WS-DATA-EMISSAO-AAAAMMDD FROM DATE YYYYMMDD.
022500*
022600     OPEN INPUT ESX-PRODUTO.
022700     OPEN INPUT ESX-LOG.
022800*
022900     IF NOT WS-FS-PRD-OK OR NOT WS-FS-LOG-OK THEN
023000         MOVE "ERRO NA ABERTURA DOS ARQUIVOS" TO WS-MENSAGEM
023100         DISPLAY SS-LINHA-DE-MENSAGEM
023200         ACCEPT WS-PROMPT LINE 13 COL 30
023300         SET FLAG-SEM-PRODUTOS TO TRUE
023400     ELSE
023500         PERFORM P210-LE-PRODUTO THRU P210-EXIT
023600     END-IF.
023700 P150-EXIT.
023800     EXIT.
023900*-----------------------------------------------------------------
024000 P200-CARREGA-PRODUTO.
024100     ADD 1 TO WS-IND-PRD.
024200     MOVE PRD-ID                TO TAB-PRD-ID(WS-IND-PRD).
024300     MOVE PRD-NOME              TO TAB-PRD-NOME(WS-IND-PRD).
024400     MOVE PRD-PRECO-VENDA  TO TAB-PRD-PRECO-VENDA(WS-IND-PRD).
024500     MOVE ZERO             TO TAB-PRD-FATURAMENTO(WS-IND-PRD).
024600*
024700     PERFORM P210-LE-PRODUTO THRU P210-EXIT.
024800 P200-EXIT.
024900     EXIT.
025000*-----------------------------------------------------------------
025100 P210-LE-PRODUTO.
025200     READ ESX-PRODUTO NEXT RECORD
025300         AT END
025400             SET WS-FS-PRD-FIM-ARQUIVO TO TRUE
025500     END-READ.
025600 P210-EXIT.
025700     EXIT.
025800*-----------------------------------------------------------------
025900 P250-VERIFICA-PRODUTOS.
026000     IF WS-IND-PRD EQUAL ZERO THEN
026100         SET FLAG-SEM-PRODUTOS TO TRUE
026200         MOVE "NENHUM PRODUTO CADASTRADO" TO WS-MENSAGEM
026300         DISPLAY SS-LINHA-DE-MENSAGEM
026400         ACCEPT WS-PROMPT LINE 13 COL 30
026500     END-IF.
026600 P250-EXIT.
026700     EXIT.
026800*-----------------------------------------------------------------
026900 P300-ACUMULA-VENDA.
027000     READ ESX-LOG
027100         AT END
027200             SET WS-FS-LOG-FIM-ARQUIVO TO TRUE
027300         NOT AT END
027400             IF LOG-TIPO EQUAL "VENDA" THEN
027500                 PERFORM P310-LOCALIZA-PRODUTO THRU P310-EXIT
027600                 IF WS-IND-BUSCA GREATER THAN ZERO THEN
027700                     COMPUTE WS-RECEITA-CALC ROUNDED =
027800                         TAB-PRD-PRECO-VENDA(WS-IND-BUSCA) *
027900                         LOG-QUANTIDADE
028000                     ADD WS-RECEITA-CALC TO
028100                         TAB-PRD-FATURAMENTO(WS-IND-BUSCA)
028200                 END-IF
028300             END-IF
028400     END-READ.
028500 P300-EXIT.
028600     EXIT.
028700*-----------------------------------------------------------------
028800 P310-LOCALIZA-PRODUTO.
028900     MOVE ZERO TO WS-IND-BUSCA.
029000     PERFORM P320-CONFERE-PRODUTO THRU P320-EXIT
029100             VARYING WS-IND-PESQ FROM 1 BY 1
029200             UNTIL WS-IND-PESQ GREATER THAN WS-IND-PRD
029300                OR WS-IND-BUSCA GREATER THAN ZERO.
029400 P310-EXIT.
029500     EXIT.
029600*-----------------------------------------------------------------
029700 P320-CONFERE-PRODUTO.
029800     IF TAB-PRD-ID(WS-IND-PESQ) EQUAL LOG-PRODUTO-ID THEN
029900         MOVE WS-IND-PESQ TO WS-IND-BUSCA
030000     END-IF.
030100 P320-EXIT.
030200     EXIT.
030300*-----------------------------------------------------------------
030400 P350-VERIFICA-VENDAS.
030500     MOVE ZERO TO WS-FATURAMENTO-GERAL.
030600     PERFORM P360-SOMA-FATURAMENTO THRU P360-EXIT
030700             VARYING WS-IND-PESQ FROM 1 BY 1
030800             UNTIL WS-IND-PESQ GREATER THAN WS-IND-PRD.
030900*
031000     IF WS-FATURAMENTO-GERAL EQUAL ZERO THEN
031100         SET FLAG-SEM-VENDAS TO TRUE
031200         MOVE "NENHUMA VENDA REGISTRADA NO LOG" TO WS-MENSAGEM
031300         DISPLAY SS-LINHA-DE-MENSAGEM
031400         ACCEPT WS-PROMPT LINE 13 COL 30
031500     END-IF.
031600 P350-EXIT.
031700     EXIT.
031800*-----------------------------------------------------------------
031900 P360-SOMA-FATURAMENTO.
032000     ADD TAB-PRD-FATURAMENTO(WS-IND-PESQ) TO WS-FATURAMENTO-GERAL.
032100 P360-EXIT.
032200     EXIT.
032300*-----------------------------------------------------------------
032400 P400-MONTA-FATURAMENTO.
032500     PERFORM P410-COPIA-FATURAMENTO THRU P410-EXIT
032600             VARYING WS-IND-PESQ FROM 1 BY 1
032700             UNTIL WS-IND-PESQ GREATER THAN WS-IND-PRD.
032800 P400-EXIT.
032900     EXIT.
033000*-----------------------------------------------------------------
033100 P410-COPIA-FATURAMENTO.
033200     IF TAB-PRD-FATURAMENTO(WS-IND-PESQ) GREATER THAN ZERO THEN
033300         ADD 1 TO WS-IND-FAT
033400         MOVE TAB-PRD-ID(WS-IND-PESQ)
033500                                 TO TAB-FAT-ID(WS-IND-FAT)
033600         MOVE TAB-PRD-NOME(WS-IND-PESQ)
033700                                 TO TAB-FAT-NOME(WS-IND-FAT)
033800         MOVE TAB-PRD-FATURAMENTO(WS-IND-PESQ)
033900                                 TO TAB-FAT-VALOR(WS-IND-FAT)
034000         COMPUTE TAB-FAT-PERCENTUAL(WS-IND-FAT) ROUNDED =
034100             TAB-PRD-FATURAMENTO(WS-IND-PESQ) /
034200             WS-FATURAMENTO-GERAL * 100
034300         MOVE SPACES TO TAB-FAT-CLASSE(WS-IND-FAT)
034400     END-IF.
034500 P410-EXIT.
034600     EXIT.
034700*-----------------------------------------------------------------
034800 P450-ORDENA-FATURAMENTO.
034900     SORT TAB-FATURAMENTO ON DESCENDING KEY TAB-FAT-VALOR.
035000 P450-EXIT.
035100     EXIT.
035200*-----------------------------------------------------------------
035300 P500-CLASSIFICA.
035400     MOVE ZERO TO WS-FATURAMENTO-ACUMULADO.
035500     MOVE ZERO TO WS-QTD-CLASSE-A.
035600     MOVE ZERO TO WS-QTD-CLASSE-B.
035700     MOVE ZERO TO WS-QTD-CLASSE-C.
035800     MOVE ZERO TO WS-QTD-CLASSE-D.
035900*
036000     IF TAB-FAT-VALOR(1) EQUAL WS-FATURAMENTO-GERAL THEN
036100         MOVE "A" TO TAB-FAT-CLASSE(1)
036200         ADD 1 TO WS-QTD-CLASSE-A
036300         PERFORM P510-MARCA-CLASSE-D THRU P510-EXIT
036400                 VARYING WS-IND-PESQ FROM 2 BY 1
036500                 UNTIL WS-IND-PESQ GREATER THAN WS-IND-FAT
036600     ELSE
036700         PERFORM P520-CLASSIFICA-LINHA THRU P520-EXIT
036800                 VARYING WS-IND-PESQ FROM 1 BY 1
036900                 UNTIL WS-IND-PESQ GREATER THAN WS-IND-FAT
037000     END-IF.
037100 P500-EXIT.
037200     EXIT.
037300*-----------------------------------------------------------------
037400 P510-MARCA-CLASSE-D.
037500     MOVE "D" TO TAB-FAT-CLASSE(WS-IND-PESQ).
037600     ADD 1 TO WS-QTD-CLASSE-D.
037700 P510-EXIT.
037800     EXIT.
037900*-----------------------------------------------------------------
038000 P520-CLASSIFICA-LINHA.
038100     ADD TAB-FAT-VALOR(WS-IND-PESQ) TO WS-FATURAMENTO-ACUMULADO.
038200     COMPUTE WS-PERCENTUAL-ACUMULADO ROUNDED =
038300         WS-FATURAMENTO-ACUMULADO / WS-FATURAMENTO-GERAL * 100.
038400*
038500     EVALUATE TRUE
038600         WHEN WS-PERCENTUAL-ACUMULADO NOT GREATER THAN 70.00
038700             MOVE "A" TO TAB-FAT-CLASSE(WS-IND-PESQ)
038800             ADD 1 TO WS-QTD-CLASSE-A
038900         WHEN WS-PERCENTUAL-ACUMULADO NOT GREATER THAN 90.00
039000             MOVE "B" TO TAB-FAT-CLASSE(WS-IND-PESQ)
039100             ADD 1 TO WS-QTD-CLASSE-B
039200         WHEN WS-PERCENTUAL-ACUMULADO NOT GREATER THAN 99.00
039300             MOVE "C" TO TAB-FAT-CLASSE(WS-IND-PESQ)
039400             ADD 1 TO WS-QTD-CLASSE-C
039500         WHEN OTHER
039600             MOVE "D" TO TAB-FAT-CLASSE(WS-IND-PESQ)
039700             ADD 1 TO WS-QTD-CLASSE-D
039800     END-EVALUATE.
039900 P520-EXIT.
040000     EXIT.
040100*-----------------------------------------------------------------
040200 P600-IMPRIME-RELATORIO.
040300     OPEN OUTPUT ESX-LISTAGEM.
040400     MOVE WS-FATURAMENTO-GERAL  TO WS-LST-CAB1-VALOR-ED.
040500     MOVE WS-LST-CAB-1          TO WS-LST-LINHA.
040600     WRITE WS-LST-LINHA.
040700*
040800     PERFORM P610-IMPRIME-CLASSE-A THRU P610-EXIT.
040900     PERFORM P620-IMPRIME-CLASSE-B THRU P620-EXIT.
041000     PERFORM P630-IMPRIME-CLASSE-C THRU P630-EXIT.
041100     PERFORM P640-IMPRIME-CLASSE-D THRU P640-EXIT.
041200*
041300     MOVE WS-LST-RODAPE         TO WS-LST-LINHA.
041400     WRITE WS-LST-LINHA.
041500 P600-EXIT.
041600     EXIT.
041700*-----------------------------------------------------------------
041800 P610-IMPRIME-CLASSE-A.
041900     MOVE WS-LST-SUBCAB-A       TO WS-LST-LINHA.
042000     WRITE WS-LST-LINHA.
042100     IF WS-QTD-CLASSE-A EQUAL ZERO THEN
042200         MOVE WS-LST-VAZIO      TO WS-LST-LINHA
042300         WRITE WS-LST-LINHA
042400     ELSE
042500         MOVE WS-LST-COLCAB     TO WS-LST-LINHA
042600         WRITE WS-LST-LINHA
042700         PERFORM P615-LINHA-CLASSE-A THRU P615-EXIT
042800                 VARYING WS-IND-PESQ FROM 1 BY 1
042900                 UNTIL WS-IND-PESQ GREATER THAN WS-IND-FAT
043000     END-IF.
043100 P610-EXIT.
043200     EXIT.
043300*-----------------------------------------------------------------
043400 P615-LINHA-CLASSE-A.
043500     IF TAB-FAT-CLASSE(WS-IND-PESQ) EQUAL "A" THEN
043600         PERFORM P650-MONTA-DETALHE THRU P650-EXIT
043700     END-IF.
043800 P615-EXIT.
043900     EXIT.
044000*-----------------------------------------------------------------
044100 P620-IMPRIME-CLASSE-B.
044200     MOVE WS-LST-SUBCAB-B       TO WS-LST-LINHA.
044300     WRITE WS-LST-LINHA.
044400     IF WS-QTD-CLASSE-B EQUAL ZERO THEN
044500         MOVE WS-LST-VAZIO      TO WS-LST-LINHA
044600         WRITE WS-LST-LINHA
044700     ELSE
044800         MOVE WS-LST-COLCAB     TO WS-LST-LINHA
044900         WRITE WS-LST-LINHA
045000         PERFORM P625-LINHA-CLASSE-B THRU P625-EXIT
045100                 VARYING WS-IND-PESQ FROM 1 BY 1
045200                 UNTIL WS-IND-PESQ GREATER THAN WS-IND-FAT
045300     END-IF.
045400 P620-EXIT.
045500     EXIT.
045600*-----------------------------------------------------------------
045700 P625-LINHA-CLASSE-B.
045800     IF TAB-FAT-CLASSE(WS-IND-PESQ) EQUAL "B" THEN
045900         PERFORM P650-MONTA-DETALHE THRU P650-EXIT
046000     END-IF.
046100 P625-EXIT.
046200     EXIT.
046300*-----------------------------------------------------------------
046400 P630-IMPRIME-CLASSE-C.
046500     MOVE WS-LST-SUBCAB-C       TO WS-LST-LINHA.
046600     WRITE WS-LST-LINHA.
046700     IF WS-QTD-CLASSE-C EQUAL ZERO THEN
046800         MOVE WS-LST-VAZIO      TO WS-LST-LINHA
046900         WRITE WS-LST-LINHA
047000     ELSE
047100         MOVE WS-LST-COLCAB     TO WS-LST-LINHA
047200         WRITE WS-LST-LINHA
047300         PERFORM P635-LINHA-CLASSE-C THRU P635-EXIT
047400                 VARYING WS-IND-PESQ FROM 1 BY 1
047500                 UNTIL WS-IND-PESQ GREATER THAN WS-IND-FAT
047600     END-IF.
047700 P630-EXIT.
047800     EXIT.
047900*-----------------------------------------------------------------
048000 P635-LINHA-CLASSE-C.
048100     IF TAB-FAT-CLASSE(WS-IND-PESQ) EQUAL "C" THEN
048200         PERFORM P650-MONTA-DETALHE THRU P650-EXIT
048300     END-IF.
048400 P635-EXIT.
048500     EXIT.
048600*-----------------------------------------------------------------
048700 P640-IMPRIME-CLASSE-D.
048800     MOVE WS-LST-SUBCAB-D       TO WS-LST-LINHA.
048900     WRITE WS-LST-LINHA.
049000     IF WS-QTD-CLASSE-D EQUAL ZERO THEN
049100         MOVE WS-LST-VAZIO      TO WS-LST-LINHA
049200         WRITE WS-LST-LINHA
049300     ELSE
049400         MOVE WS-LST-COLCAB     TO WS-LST-LINHA
049500         WRITE WS-LST-LINHA
049600         PERFORM P645-LINHA-CLASSE-D THRU P645-EXIT
049700                 VARYING WS-IND-PESQ FROM 1 BY 1
049800                 UNTIL WS-IND-PESQ GREATER THAN WS-IND-FAT
049900     END-IF.
050000 P640-EXIT.
050100     EXIT.
050200*-----------------------------------------------------------------
050300 P645-LINHA-CLASSE-D.
050400     IF TAB-FAT-CLASSE(WS-IND-PESQ) EQUAL "D" THEN
050500         PERFORM P650-MONTA-DETALHE THRU P650-EXIT
050600     END-IF.
050700 P645-EXIT.
050800     EXIT.
050900*-----------------------------------------------------------------
051000 P650-MONTA-DETALHE.
051100     MOVE TAB-FAT-ID(WS-IND-PESQ)         TO WS-LST-FAT-ID.
051200     MOVE TAB-FAT-NOME(WS-IND-PESQ)       TO WS-LST-FAT-NOME.
051300     MOVE TAB-FAT-VALOR(WS-IND-PESQ)      TO WS-LST-FAT-VALOR-ED.
051400     MOVE TAB-FAT-PERCENTUAL(WS-IND-PESQ) TO WS-LST-FAT-PERC-ED.
051500     MOVE WS-LST-DET-1                    TO WS-LST-LINHA.
051600     WRITE WS-LST-LINHA.
051700 P650-EXIT.
051800     EXIT.
051900*-----------------------------------------------------------------
052000 P900-FINALIZA.
052100     IF WS-FS-PRD-OK THEN
052200         CLOSE ESX-PRODUTO
052300     END-IF.
052400     IF WS-FS-LOG-OK THEN
052500         CLOSE ESX-LOG
052600     END-IF.
052700     IF NOT FLAG-SEM-PRODUTOS AND NOT FLAG-SEM-VENDAS THEN
052800         CLOSE ESX-LISTAGEM
052900     END-IF.
053000 P900-EXIT.
053100     GOBACK.
053200 END PROGRAM ESX0510.
